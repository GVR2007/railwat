000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300 ?SEARCH  =TALLIB
000400 ?SEARCH  =MATHLIB
000500 ?NOLMAP, SYMBOLS, INSPECT
000600 ?SAVE ALL
000700 ?SAVEABEND
000800 ?LINES 66
000900 ?CHECK 3
001000*
001100  IDENTIFICATION DIVISION.
001200*
001300  PROGRAM-ID.      STNPAR0O.
001400  AUTHOR.          L. ORTNER.
001500  INSTALLATION.    EVU-RECHENZENTRUM STUTTGART.
001600  DATE-WRITTEN.    1987-02-02.
001700  DATE-COMPILED.
001800  SECURITY.        NUR INTERNER GEBRAUCH - BETRIEBSDATEN.
001900*
002000*****************************************************************
002100* Letzte Aenderung :: 2020-08-12
002200* Letzte Version   :: C.02.02
002300* Kurzbeschreibung :: Kapazitaets-/Bremsweg-/Stauparameter pro
002400* Kurzbeschreibung :: Bahnhof aus Stammdaten BAHNHOEFE
002500*
002600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*---------------------------------------------------------------*
002900* Vers. | Datum    | von | Kommentar                             *
003000*-------|----------|-----|---------------------------------------*
003100*A.00.00|1987-02-02| LOR | Neuerstellung - Bremsweg/Reaktionsweg
003200*       |          |     | je Bahnhof aus Gleis-/Bremsstammdaten
003300*-------|----------|-----|---------------------------------------*
003400*A.01.00|1989-05-30| KL  | Belegungsgrad (UTIL) ergaenzt
003500*-------|----------|-----|---------------------------------------*
003600*B.00.00|1992-10-12| LOR | Kapazitaet Zuege/Stunde (CAPACITY-TPH)
003700*       |          |     | und Mindestabstand (MIN-CLEARANCE) neu
003800*-------|----------|-----|---------------------------------------*
003900*B.01.00|1994-03-21| MA  | Default-Werte fuer fehlende Stamm-
004000*       |          |     | datenfelder eingefuehrt (Rev.)
004100*-------|----------|-----|---------------------------------------*
004200*C.00.00|1998-12-02| KL  | JAHR-2000-UMSTELLUNG: Pruefung aller
004300*       |          |     | numerischen Stammdatenfelder auf
004400*       |          |     | 4-stellige Jahresangaben entfaellt,
004500*       |          |     | keine Jahresfelder in diesem Satz
004600*-------|----------|-----|---------------------------------------*
004700*C.01.00|2003-08-19| RB  | Stauindex CONFLICT-RISK eingefuehrt
004800*       |          |     | (Variationskoeffizient Zulaufabstand)
004900*-------|----------|-----|---------------------------------------*
005000*C.02.00|2009-01-08| RB  | RAILNET-0114: Umstellung auf Batch-
005100*       |          |     | Stammdatei BAHNHOEFE des neuen Netz-
005200*       |          |     | parametersystems
005300*-------|----------|-----|---------------------------------------*
005400*C.02.01|2012-09-17| MA  | RAILNET-0201: MARGIN-FACTOR als neuer
005500*       |          |     | Sicherheitszuschlag auf Bremsweg
005600*-------|----------|-----|---------------------------------------*
005700*C.02.02|2020-08-12| KL  | RAILNET-0241: totes Feld BH-PRAESENZ-SW
005800*       |          |     | entfernt - seit Rev. B.01.00 nicht mehr
005900*       |          |     | abgefragt, Default laeuft ueber
006000*       |          |     | BH-MARGIN-FACTOR = ZERO in C050
006100*---------------------------------------------------------------*
006200*
006300* Programmbeschreibung
006400* --------------------
006500* Liest die Stammdatei BAHNHOEFE (eine Zeile je Bahnhof) sequen-
006600* tiell, ersetzt fehlende optionale Felder durch die dokumen-
006700* tierten Default-Werte und schreibt je Bahnhof einen Satz mit
006800* den neunzehn abgeleiteten Kennwerten (Belegungsgrad, Brems-/
006900* Reaktions-/Anhalteweg, Kapazitaet, Stauindex) fort.
007000*
007100******************************************************************
007200*
007300  ENVIRONMENT DIVISION.
007400  CONFIGURATION SECTION.
007500  SPECIAL-NAMES.
007600      SWITCH-15 IS ANZEIGE-VERSION
007700          ON STATUS IS SHOW-VERSION
007800      CLASS ALPHNUM IS "0123456789"
007900                       "abcdefghijklmnopqrstuvwxyz"
008000                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008100                       " .,;-_!$%&/=*+".
008200*
008300  INPUT-OUTPUT SECTION.
008400  FILE-CONTROL.
008500      SELECT BAHNHOEFE        ASSIGN TO "BAHNHF"
008600          ORGANIZATION IS LINE SEQUENTIAL
008700          FILE STATUS IS FILE-STATUS.
008800      SELECT BAHNHOFKENNWERTE ASSIGN TO "BAHNKW"
008900          ORGANIZATION IS LINE SEQUENTIAL
009000          FILE STATUS IS OUT-FILE-STATUS.
009100*
009200  DATA DIVISION.
009300  FILE SECTION.
009400*---------------------------------------------------------------*
009500* STATION-IN - ein Satz je Bahnhof, feste Felder
009600*---------------------------------------------------------------*
009700  FD  BAHNHOEFE.
009800  01  BH-SATZ.
009900      05  BH-STATION-ID        PIC X(10).
010000      05  BH-STATION-NAME      PIC X(30).
010100      05  BH-LAT               PIC S9(3)V9(6).
010200      05  BH-LON               PIC S9(3)V9(6).
010300      05  BH-LAENGE-M          PIC 9(5)V9(1).
010400      05  BH-BSTEIG-LAENGE-M   PIC 9(5)V9(1).
010500      05  BH-ANZ-BSTEIGE       PIC 9(2).
010600      05  BH-ZUGLAENGE-AVG-M   PIC 9(4)V9(1).
010700      05  BH-ANKUNFTSRATE-H    PIC 9(3)V9(2).
010800      05  BH-DWELL-AVG-S       PIC 9(4)V9(1).
010900      05  BH-ANFAHRT-AVG-KMH   PIC 9(3)V9(1).
011000      05  BH-ADHESION-MU       PIC 9(1)V9(3).
011100      05  BH-REAKTIONSZEIT-S   PIC 9(2)V9(2).
011200      05  BH-SICHERHEIT-S      PIC 9(3)V9(1).
011300      05  BH-CV-ZULAUF         PIC 9(2)V9(3).
011400      05  BH-MARGIN-FACTOR     PIC 9(2)V9(3).
011500*            RAILNET-0241 (2020-08-12/KL): BH-PRAESENZ-SW
011600*            entfernt - Praesenzschalter war seit Revision
011700*            B.01.00 nie mehr abgefragt, Default-Routine C050
011800*            haengt laengst an BH-MARGIN-FACTOR = ZERO.
011900      05  FILLER               PIC X(17).
012000*---------------------------------------------------------------*
012100* STATION-PARAMS-OUT - ein Satz je Bahnhof
012200*---------------------------------------------------------------*
012300  FD  BAHNHOFKENNWERTE.
012400  01  BK-SATZ.
012500      05  BK-STATION-ID         PIC X(10).
012600      05  BK-LAENGE-M           PIC 9(5)V9(1).
012700      05  BK-BSTEIG-LAENGE-M    PIC 9(5)V9(1).
012800      05  BK-ANZ-BSTEIGE        PIC 9(2).
012900      05  BK-ZUGLAENGE-AVG-M    PIC 9(4)V9(1).
013000      05  BK-ANKUNFTSRATE-H     PIC 9(3)V9(2).
013100      05  BK-DWELL-AVG-S        PIC 9(4)V9(1).
013200      05  BK-ANFAHRT-AVG-KMH    PIC 9(3)V9(1).
013300      05  BK-ADHESION-MU        PIC 9(1)V9(3).
013400      05  BK-REAKTIONSZEIT-S    PIC 9(2)V9(2).
013500      05  BK-SICHERHEIT-S       PIC 9(3)V9(1).
013600      05  BK-CV-ZULAUF          PIC 9(2)V9(3).
013700      05  BK-MARGIN-FACTOR      PIC 9(2)V9(3).
013800      05  BK-MAX-SIMUL-TRAINS   PIC 9(3).
013900      05  BK-UTIL-SINGLE        PIC 9(3)V9(6).
014000      05  BK-UTIL-OVERALL       PIC 9(3)V9(6).
014100      05  BK-BREMSWEG-M         PIC 9(5)V9(2).
014200      05  BK-REAKTIONSWEG-M     PIC 9(5)V9(2).
014300      05  BK-ANHALTEWEG-M       PIC 9(5)V9(2).
014400      05  BK-KAPAZITAET-TPH     PIC 9(4)V9(2).
014500      05  BK-MIN-ABSTAND-S      PIC 9(4)V9(1).
014600      05  BK-STAUINDEX          PIC 9(3)V9(6).
014700      05  FILLER                PIC X(08).
014800*
014900  WORKING-STORAGE SECTION.
015000*---------------------------------------------------------------*
015100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
015200*---------------------------------------------------------------*
015300  01          COMP-FELDER.
015400      05      C4-ANZ              PIC S9(04) COMP.
015500      05      C4-COUNT            PIC S9(04) COMP VALUE ZERO.
015600      05      C9-COUNT            PIC S9(09) COMP VALUE ZERO.
015700      05      FILLER              PIC X(02).
015800*---------------------------------------------------------------*
015900* Display-Felder: Praefix D
016000*---------------------------------------------------------------*
016100  01          DISPLAY-FELDER.
016200      05      D-REC-COUNT         PIC ZZZ,ZZ9.
016300      05      FILLER              PIC X(02).
016400*---------------------------------------------------------------*
016500* Felder mit konstantem Inhalt: Praefix K
016600*---------------------------------------------------------------*
016700  01          KONSTANTE-FELDER.
016800      05      K-MODUL              PIC X(08) VALUE "STNPAR0O".
016900      05      K-DEF-LAENGE-M       PIC 9(5)V9(1) VALUE 400.0.
017000      05      K-DEF-BSTEIG-M       PIC 9(5)V9(1) VALUE 250.0.
017100      05      K-DEF-ANZ-BSTEIGE    PIC 9(2)      VALUE 2.
017200      05      K-DEF-ZUGLAENGE-M    PIC 9(4)V9(1) VALUE 200.0.
017300      05      K-DEF-ANKUNFTSRATE   PIC 9(3)V9(2) VALUE 4.00.
017400      05      K-DEF-DWELL-S        PIC 9(4)V9(1) VALUE 150.0.
017500      05      K-DEF-ANFAHRT-KMH    PIC 9(3)V9(1) VALUE 80.0.
017600      05      K-DEF-ADHESION-MU    PIC 9(1)V9(3) VALUE 0.350.
017700      05      K-DEF-REAKTION-S     PIC 9(2)V9(2) VALUE 1.50.
017800      05      K-DEF-SICHERHEIT-S   PIC 9(3)V9(1) VALUE 30.0.
017900      05      K-DEF-CV-ZULAUF      PIC 9(2)V9(3) VALUE 1.000.
018000      05      K-DEF-MARGIN         PIC 9(2)V9(3) VALUE 1.000.
018100      05      K-ADHESION-NOTFALL   PIC 9(1)V9(3) VALUE 0.250.
018200      05      K-G-ERDE             PIC 9(2)V9(2) VALUE 9.81.
018300      05      K-KAPAZITAET-MAX     PIC 9(4)V9(2) VALUE 9999.99.
018400      05      FILLER               PIC X(02).
018500*---------------------------------------------------------------*
018600* Conditional-Felder
018700*---------------------------------------------------------------*
018800  01          SCHALTER.
018900      05      FILE-STATUS          PIC X(02).
019000          88  FILE-OK                          VALUE "00".
019100          88 FILE-NOK VALUE "01" THRU "99".
019200      05      REC-STAT REDEFINES FILE-STATUS.
019300         10   FILE-STATUS1         PIC X.
019400          88  FILE-EOF                         VALUE "1".
019500         10                        PIC X.
019600      05      OUT-FILE-STATUS       PIC X(02).
019700          88  OUT-FILE-OK                      VALUE "00".
019800      05      BH-EOF-SW            PIC X       VALUE "N".
019900          88  BH-EOF                           VALUE "J".
020000      05      PRG-STATUS           PIC 9       VALUE ZERO.
020100          88  PRG-OK                           VALUE ZERO.
020200          88  PRG-ABBRUCH                      VALUE 1.
020300      05      FILLER               PIC X(02).
020400*---------------------------------------------------------------*
020500* Arbeitsfelder fuer die Kennwertberechnung: Praefix W
020600*---------------------------------------------------------------*
020700  01          WORK-FELDER.
020800      05      W-ANFAHRT-MPS        PIC 9(3)V9(4).
020900      05      W-ANFAHRT-QUAD       PIC 9(6)V9(4).
021000      05      W-BREMSWEG-M         PIC 9(5)V9(2).
021100      05      W-REAKTIONSWEG-M     PIC 9(5)V9(2).
021200      05      W-ANHALTEWEG-M       PIC 9(5)V9(2).
021300      05      W-UTIL-SINGLE        PIC 9(3)V9(6).
021400      05      W-UTIL-OVERALL       PIC 9(3)V9(6).
021500      05      W-KAP-NENNER-S       PIC 9(5)V9(1).
021600      05      W-KAP-PRO-BSTEIG     PIC 9(4)V9(2).
021700      05      W-STAUINDEX          PIC 9(3)V9(6).
021800      05      W-CV-QUAD            PIC 9(4)V9(6).
021900*            alternative Sicht fuer Bremswegrechnung (Pruefzwecke)
022000      05      W-BREMSWEG-X REDEFINES W-BREMSWEG-M.
022100         10   W-BREMSWEG-GANZ      PIC 9(5).
022200         10   W-BREMSWEG-DEZ       PIC 9(2).
022300      05      FILLER               PIC X(02).
022400*---------------------------------------------------------------*
022500* Ausgabe-/Zaehlfelder fuer den Abschlussbericht
022600*---------------------------------------------------------------*
022700  01          ZAEHLER-FELDER.
022800      05      Z-BAHNHOEFE-GELESEN   PIC S9(09) COMP VALUE ZERO.
022900      05      Z-BAHNHOEFE-X REDEFINES Z-BAHNHOEFE-GELESEN
023000                                    PIC S9(09) COMP.
023100      05      FILLER               PIC X(02).
023200*
023300  PROCEDURE DIVISION.
023400******************************************************************
023500* Steuerungs-Section
023600******************************************************************
023700  A100-STEUERUNG SECTION.
023800  A100-00.
023900      IF SHOW-VERSION
024000          DISPLAY K-MODUL " vom: " WHEN-COMPILED
024100          STOP RUN
024200      END-IF
024300*
024400      PERFORM B000-VORLAUF
024500      IF PRG-ABBRUCH
024600         CONTINUE
024700      ELSE
024800         PERFORM B100-VERARBEITUNG UNTIL BH-EOF
024900      END-IF
025000*
025100      PERFORM B090-ENDE
025200      STOP RUN
025300      .
025400  A100-99.
025500      EXIT.
025600******************************************************************
025700* Vorlauf: Dateien oeffnen, ersten Satz lesen
025800******************************************************************
025900  B000-VORLAUF SECTION.
026000  B000-00.
026100      PERFORM F100-OPEN-BAHNHOEFE
026200      IF PRG-ABBRUCH
026300         EXIT SECTION
026400      END-IF
026500*
026600      OPEN OUTPUT BAHNHOFKENNWERTE
026700      IF NOT OUT-FILE-OK
026800         DISPLAY "STNPAR0O: OPEN BAHNHOFKENNWERTE FEHLER "
026900                 OUT-FILE-STATUS
027000         SET PRG-ABBRUCH TO TRUE
027100         EXIT SECTION
027200      END-IF
027300*
027400      PERFORM F200-READ-BAHNHOF
027500      .
027600  B000-99.
027700      EXIT.
027800******************************************************************
027900* Verarbeitung: ein Bahnhofsatz -> ein Kennwertsatz
028000******************************************************************
028100  B100-VERARBEITUNG SECTION.
028200  B100-00.
028300      ADD 1 TO Z-BAHNHOEFE-GELESEN
028400*
028500      PERFORM C050-STAMMDATEN-DEFAULT
028600      PERFORM C100-BREMS-REAKTIONSWEG
028700      PERFORM C200-BELEGUNG-KAPAZITAET
028800      PERFORM C300-SATZ-SCHREIBEN
028900*
029000      PERFORM F200-READ-BAHNHOF
029100      .
029200  B100-99.
029300      EXIT.
029400******************************************************************
029500* Nachlauf: Dateien schliessen, Abschlussmeldung
029600******************************************************************
029700  B090-ENDE SECTION.
029800  B090-00.
029900      CLOSE BAHNHOEFE
030000      CLOSE BAHNHOFKENNWERTE
030100      MOVE Z-BAHNHOEFE-GELESEN TO D-REC-COUNT
030200      DISPLAY "STNPAR0O: BAHNHOEFE VERARBEITET: " D-REC-COUNT
030300      .
030400  B090-99.
030500      EXIT.
030600******************************************************************
030700* Default-Werte fuer fehlende Stammdatenfelder (Revision B.01.00)
030800******************************************************************
030900  C050-STAMMDATEN-DEFAULT SECTION.
031000  C050-00.
031100      IF BH-LAENGE-M = ZERO
031200         MOVE K-DEF-LAENGE-M TO BH-LAENGE-M
031300      END-IF
031400      IF BH-BSTEIG-LAENGE-M = ZERO
031500         MOVE K-DEF-BSTEIG-M TO BH-BSTEIG-LAENGE-M
031600      END-IF
031700      IF BH-ANZ-BSTEIGE = ZERO
031800         MOVE K-DEF-ANZ-BSTEIGE TO BH-ANZ-BSTEIGE
031900      END-IF
032000      IF BH-ZUGLAENGE-AVG-M = ZERO
032100         MOVE K-DEF-ZUGLAENGE-M TO BH-ZUGLAENGE-AVG-M
032200      END-IF
032300      IF BH-ANKUNFTSRATE-H = ZERO
032400         MOVE K-DEF-ANKUNFTSRATE TO BH-ANKUNFTSRATE-H
032500      END-IF
032600      IF BH-DWELL-AVG-S = ZERO
032700         MOVE K-DEF-DWELL-S TO BH-DWELL-AVG-S
032800      END-IF
032900      IF BH-ANFAHRT-AVG-KMH = ZERO
033000         MOVE K-DEF-ANFAHRT-KMH TO BH-ANFAHRT-AVG-KMH
033100      END-IF
033200      IF BH-ADHESION-MU = ZERO
033300         MOVE K-DEF-ADHESION-MU TO BH-ADHESION-MU
033400      END-IF
033500      IF BH-REAKTIONSZEIT-S = ZERO
033600         MOVE K-DEF-REAKTION-S TO BH-REAKTIONSZEIT-S
033700      END-IF
033800      IF BH-SICHERHEIT-S = ZERO
033900         MOVE K-DEF-SICHERHEIT-S TO BH-SICHERHEIT-S
034000      END-IF
034100      IF BH-CV-ZULAUF = ZERO
034200         MOVE K-DEF-CV-ZULAUF TO BH-CV-ZULAUF
034300      END-IF
034400      IF BH-MARGIN-FACTOR = ZERO
034500         MOVE K-DEF-MARGIN TO BH-MARGIN-FACTOR
034600      END-IF
034700      .
034800  C050-99.
034900      EXIT.
035000******************************************************************
035100* Brems-, Reaktions- und Anhalteweg
035200******************************************************************
035300  C100-BREMS-REAKTIONSWEG SECTION.
035400  C100-00.
035500      COMPUTE W-ANFAHRT-MPS ROUNDED = BH-ANFAHRT-AVG-KMH / 3.6
035600      COMPUTE W-ANFAHRT-QUAD ROUNDED =
035700              W-ANFAHRT-MPS * W-ANFAHRT-MPS
035800*
035900      IF BH-ADHESION-MU = ZERO
036000         COMPUTE W-BREMSWEG-M ROUNDED =
036100                 W-ANFAHRT-QUAD /
036200                 (2 * K-ADHESION-NOTFALL * K-G-ERDE)
036300      ELSE
036400         COMPUTE W-BREMSWEG-M ROUNDED =
036500                 W-ANFAHRT-QUAD / (2 * BH-ADHESION-MU * K-G-ERDE)
036600      END-IF
036700*
036800      COMPUTE W-REAKTIONSWEG-M ROUNDED =
036900              W-ANFAHRT-MPS * BH-REAKTIONSZEIT-S
037000*
037100      COMPUTE W-ANHALTEWEG-M ROUNDED =
037200              (W-BREMSWEG-M + W-REAKTIONSWEG-M) * BH-MARGIN-FACTOR
037300*
037400      MOVE W-BREMSWEG-M     TO BK-BREMSWEG-M
037500      MOVE W-REAKTIONSWEG-M TO BK-REAKTIONSWEG-M
037600      MOVE W-ANHALTEWEG-M   TO BK-ANHALTEWEG-M
037700      .
037800  C100-99.
037900      EXIT.
038000******************************************************************
038100* Belegungsgrad, Kapazitaet, Mindestabstand, Stauindex
038200******************************************************************
038300  C200-BELEGUNG-KAPAZITAET SECTION.
038400  C200-00.
038500      IF BH-ZUGLAENGE-AVG-M <= ZERO
038600         MOVE ZERO TO BK-MAX-SIMUL-TRAINS
038700      ELSE
038800         DIVIDE BH-LAENGE-M BY BH-ZUGLAENGE-AVG-M
038900                 GIVING BK-MAX-SIMUL-TRAINS
039000      END-IF
039100*
039200      COMPUTE W-UTIL-SINGLE ROUNDED =
039300              (BH-ANKUNFTSRATE-H * BH-DWELL-AVG-S) / 3600
039400      MOVE W-UTIL-SINGLE TO BK-UTIL-SINGLE
039500*
039600      IF BH-ANZ-BSTEIGE < 1
039700         COMPUTE W-UTIL-OVERALL ROUNDED = W-UTIL-SINGLE / 1
039800      ELSE
039900         COMPUTE W-UTIL-OVERALL ROUNDED =
040000                 W-UTIL-SINGLE / BH-ANZ-BSTEIGE
040100      END-IF
040200      MOVE W-UTIL-OVERALL TO BK-UTIL-OVERALL
040300*
040400      COMPUTE W-KAP-NENNER-S = BH-DWELL-AVG-S + BH-SICHERHEIT-S
040500      IF W-KAP-NENNER-S <= ZERO
040600         MOVE K-KAPAZITAET-MAX TO W-KAP-PRO-BSTEIG
040700      ELSE
040800         COMPUTE W-KAP-PRO-BSTEIG ROUNDED = 3600 / W-KAP-NENNER-S
040900      END-IF
041000      IF BH-ANZ-BSTEIGE < 1
041100         COMPUTE BK-KAPAZITAET-TPH ROUNDED = W-KAP-PRO-BSTEIG * 1
041200      ELSE
041300         COMPUTE BK-KAPAZITAET-TPH ROUNDED =
041400                 W-KAP-PRO-BSTEIG * BH-ANZ-BSTEIGE
041500      END-IF
041600*
041700      COMPUTE BK-MIN-ABSTAND-S = BH-DWELL-AVG-S + BH-SICHERHEIT-S
041800*
041900      COMPUTE W-CV-QUAD ROUNDED = BH-CV-ZULAUF * BH-CV-ZULAUF
042000      COMPUTE W-STAUINDEX ROUNDED =
042100              (W-UTIL-OVERALL * W-UTIL-OVERALL) * (1 + W-CV-QUAD)
042200      MOVE W-STAUINDEX TO BK-STAUINDEX
042300      .
042400  C200-99.
042500      EXIT.
042600******************************************************************
042700* Echo der Eingabefelder und Satz schreiben
042800******************************************************************
042900  C300-SATZ-SCHREIBEN SECTION.
043000  C300-00.
043100      MOVE BH-STATION-ID        TO BK-STATION-ID
043200      MOVE BH-LAENGE-M          TO BK-LAENGE-M
043300      MOVE BH-BSTEIG-LAENGE-M   TO BK-BSTEIG-LAENGE-M
043400      MOVE BH-ANZ-BSTEIGE       TO BK-ANZ-BSTEIGE
043500      MOVE BH-ZUGLAENGE-AVG-M   TO BK-ZUGLAENGE-AVG-M
043600      MOVE BH-ANKUNFTSRATE-H    TO BK-ANKUNFTSRATE-H
043700      MOVE BH-DWELL-AVG-S       TO BK-DWELL-AVG-S
043800      MOVE BH-ANFAHRT-AVG-KMH   TO BK-ANFAHRT-AVG-KMH
043900      MOVE BH-ADHESION-MU       TO BK-ADHESION-MU
044000      MOVE BH-REAKTIONSZEIT-S   TO BK-REAKTIONSZEIT-S
044100      MOVE BH-SICHERHEIT-S      TO BK-SICHERHEIT-S
044200      MOVE BH-CV-ZULAUF         TO BK-CV-ZULAUF
044300      MOVE BH-MARGIN-FACTOR     TO BK-MARGIN-FACTOR
044400      WRITE BK-SATZ
044500      .
044600  C300-99.
044700      EXIT.
044800******************************************************************
044900* Oeffnen Stammdatei BAHNHOEFE (Lesen)
045000******************************************************************
045100  F100-OPEN-BAHNHOEFE SECTION.
045200  F100-00.
045300      OPEN INPUT BAHNHOEFE
045400      IF FILE-NOK
045500         DISPLAY "STNPAR0O: OPEN BAHNHOEFE FEHLER " FILE-STATUS
045600         SET PRG-ABBRUCH TO TRUE
045700      END-IF
045800      .
045900  F100-99.
046000      EXIT.
046100******************************************************************
046200* Satz BAHNHOEFE lesen
046300******************************************************************
046400  F200-READ-BAHNHOF SECTION.
046500  F200-00.
046600      READ BAHNHOEFE
046700          AT END SET BH-EOF TO TRUE
046800      END-READ
046900      .
047000  F200-99.
047100      EXIT.
