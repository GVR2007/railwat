000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300 ?SEARCH  =TALLIB
000400 ?SEARCH  =MATHLIB
000500 ?NOLMAP, SYMBOLS, INSPECT
000600 ?SAVE ALL
000700 ?SAVEABEND
000800 ?LINES 66
000900 ?CHECK 3
001000*
001100  IDENTIFICATION DIVISION.
001200*
001300  PROGRAM-ID.      TRKSEG0O.
001400  AUTHOR.          R. BRAUN.
001500  INSTALLATION.    EVU-RECHENZENTRUM STUTTGART.
001600  DATE-WRITTEN.    1991-02-25.
001700  DATE-COMPILED.
001800  SECURITY.        NUR INTERNER GEBRAUCH - BETRIEBSDATEN.
001900*
002000*****************************************************************
002100* Letzte Aenderung :: 2020-08-12
002200* Letzte Version   :: C.02.00
002300* Kurzbeschreibung :: Zerlegung jeder Strecke in 100-Meter-
002400* Kurzbeschreibung :: Teilabschnitte mit linearer Interpolation
002500*
002600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*---------------------------------------------------------------*
002900* Vers.  | Datum    | von | Kommentar
003000*--------|----------|-----|------------------------------------*
003100*A.00.00 |1991-02-25| RB  | Neuerstellung - Teilabschnittsbildung
003200*        |          |     | nach Haversine-Abstand je Strecke
003300*--------|----------|-----|------------------------------------*
003400*B.00.00 |1994-06-08| LOR | Mindestens ein Teilabschnitt je
003500*        |          |     | Strecke, auch bei Abstand < 100 m
003600*--------|----------|-----|------------------------------------*
003700*C.00.00 |1998-10-19| RB  | JAHR-2000: keine Datumsfelder in
003800*        |          |     | diesem Modul betroffen, nur Pruefung
003900*--------|----------|-----|------------------------------------*
004000*C.01.00 |2015-12-04| MA  | RAILNET-0188: Segment-Id im Format
004100*        |          |     | Quelle-Ziel-laufende-Nummer ergaenzt
004200*--------|----------|-----|------------------------------------*
004300*C.02.00 |2020-08-12| KL  | RAILNET-0241: laufende Nummer in der
004400*        |          |     | Segment-Id zaehlt jetzt ab 0 statt
004500*        |          |     | ab 1, ohne fuehrende Nullen
004600*---------------------------------------------------------------*
004700*
004800* Programmbeschreibung
004900* --------------------
005000* Liest die Bahnhofsdatei BAHNHOEFE in eine Arbeitstabelle und
005100* verarbeitet anschliessend die Streckendatei STRECKEN, Satz fuer
005200* Satz. Fuer jede Strecke wird der Grosskreisabstand D (Meter)
005300* zwischen Quell- und Zielbahnhof nach der Haversine-Formel be-
005400* rechnet, die Anzahl Teilabschnitte N = MAX(1, GANZZAHL(D/100))
005500* ermittelt, und fuer jeden Teilabschnitt i = 0 .. N-1 ein Satz
005600* mit linear interpolierten Anfangs- und Endkoordinaten auf die
005700* Ausgabedatei TEILSTRECKEN geschrieben.
005800*
005900******************************************************************
006000*
006100  ENVIRONMENT DIVISION.
006200  CONFIGURATION SECTION.
006300  SPECIAL-NAMES.
006400      SWITCH-15 IS ANZEIGE-VERSION
006500          ON STATUS IS SHOW-VERSION
006600      CLASS ALPHNUM IS "0123456789"
006700                       "abcdefghijklmnopqrstuvwxyz"
006800                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006900                       " .,;-_!$%&/=*+".
007000*
007100  INPUT-OUTPUT SECTION.
007200  FILE-CONTROL.
007300      SELECT BAHNHOEFE ASSIGN TO "BAHNHOF"
007400          ORGANIZATION IS LINE SEQUENTIAL
007500          FILE STATUS IS FILE-STATUS.
007600      SELECT STRECKEN ASSIGN TO "STRECKE"
007700          ORGANIZATION IS LINE SEQUENTIAL
007800          FILE STATUS IS STR-FILE-STATUS.
007900      SELECT TEILSTRECKEN ASSIGN TO "TEILSTR"
008000          ORGANIZATION IS LINE SEQUENTIAL
008100          FILE STATUS IS OUT-FILE-STATUS.
008200*
008300  DATA DIVISION.
008400  FILE SECTION.
008500*--------------------------------------------------------------*
008600* STATION-IN - nur Id und Koordinaten werden benoetigt
008700*--------------------------------------------------------------*
008800  FD  BAHNHOEFE.
008900  01  BH-SATZ.
009000      05  BH-STATION-ID        PIC X(10).
009100      05  BH-NAME              PIC X(20).
009200      05  BH-LAT               PIC S9(3)V9(6).
009300      05  BH-LON               PIC S9(3)V9(6).
009400      05  FILLER               PIC X(48).
009500*--------------------------------------------------------------*
009600* EDGE-IN - Quelle/Ziel
009700*--------------------------------------------------------------*
009800  FD  STRECKEN.
009900  01  ST-SATZ.
010000      05  ST-QUELLE            PIC X(10).
010100      05  ST-ZIEL              PIC X(10).
010200      05  FILLER               PIC X(10).
010300*--------------------------------------------------------------*
010400* SEGMENT-OUT - ein Satz je Teilabschnitt
010500*--------------------------------------------------------------*
010600  FD  TEILSTRECKEN.
010700  01  SG-SATZ.
010800      05  SG-SEGMENT-ID        PIC X(24).
010900      05  SG-QUELLE            PIC X(10).
011000      05  SG-ZIEL              PIC X(10).
011100      05  SG-START-LAT         PIC S9(3)V9(6).
011200      05  SG-START-LON         PIC S9(3)V9(6).
011300      05  SG-ENDE-LAT          PIC S9(3)V9(6).
011400      05  SG-ENDE-LON          PIC S9(3)V9(6).
011500      05  FILLER               PIC X(10).
011600*
011700  WORKING-STORAGE SECTION.
011800*--------------------------------------------------------------*
011900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
012000*--------------------------------------------------------------*
012100  01          COMP-FELDER.
012200      05      C4-ANZ-BAHNHOEFE    PIC S9(04) COMP VALUE ZERO.
012300      05      C4-INDEX            PIC S9(04) COMP VALUE ZERO.
012400      05      C4-QUELLE-IDX       PIC S9(04) COMP VALUE ZERO.
012500      05      C4-ZIEL-IDX         PIC S9(04) COMP VALUE ZERO.
012600      05      C4-ANZ-SEGMENTE     PIC S9(04) COMP VALUE ZERO.
012700      05      C4-SEG-NR           PIC S9(04) COMP VALUE ZERO.
012800      05      C9-SEGMENTE-GESCHR  PIC S9(09) COMP VALUE ZERO.
012900      05      FILLER              PIC X(02).
013000*--------------------------------------------------------------*
013100* Display-Felder: Praefix D
013200*--------------------------------------------------------------*
013300  01          DISPLAY-FELDER.
013400      05      D-BAHNHOEFE          PIC Z9.
013500      05      D-STRECKEN           PIC Z9.
013600      05      D-SEGMENTE           PIC ZZZZ9.
013700      05      FILLER               PIC X(02).
013800*--------------------------------------------------------------*
013900* Felder mit konstantem Inhalt: Praefix K
014000*--------------------------------------------------------------*
014100  01          KONSTANTE-FELDER.
014200      05      K-MODUL              PIC X(08) VALUE "TRKSEG0O".
014300      05      K-ERDRADIUS-M         PIC 9(7)   VALUE 6371000.
014400      05      K-SEGMENT-LAENGE-M    PIC 9(5)V9(1) VALUE 100.0.
014500      05      K-GRAD-ZU-RAD        PIC 9(1)V9(8) VALUE 0.01745329.
014600      05      K-MAX-BAHNHOEFE       PIC 9(4)   VALUE 2000.
014700      05      FILLER               PIC X(02).
014800*----------------------------------------------------------------*
014900* Conditional-Felder
015000*----------------------------------------------------------------*
015100  01          SCHALTER.
015200      05      FILE-STATUS           PIC X(02).
015300          88  FILE-OK                           VALUE "00".
015400          88  FILE-NOK                     VALUE "01" THRU "99".
015500      05      REC-STAT REDEFINES FILE-STATUS.
015600         10   FILE-STATUS1          PIC X.
015700          88  FILE-EOF                          VALUE "1".
015800         10                         PIC X.
015900      05      STR-FILE-STATUS        PIC X(02).
016000          88  STR-FILE-OK                       VALUE "00".
016100          88  STR-FILE-NOK               VALUE "01" THRU "99".
016200      05      STR-STAT REDEFINES STR-FILE-STATUS.
016300         10   STR-FILE-STATUS1       PIC X.
016400          88  STR-FILE-EOF                      VALUE "1".
016500         10                         PIC X.
016600      05      OUT-FILE-STATUS        PIC X(02).
016700          88  OUT-FILE-OK                       VALUE "00".
016800      05      BH-EOF-SW             PIC X       VALUE "N".
016900          88  BH-EOF                            VALUE "J".
017000      05      STR-EOF-SW            PIC X       VALUE "N".
017100          88  STR-EOF                           VALUE "J".
017200      05      PRG-STATUS            PIC 9       VALUE ZERO.
017300          88  PRG-OK                            VALUE ZERO.
017400          88  PRG-ABBRUCH                       VALUE 1.
017500      05      FILLER                PIC X(02).
017600*--------------------------------------------------------------*
017700* Bahnhofstabelle: Praefix BT
017800*--------------------------------------------------------------*
017900  01          BAHNHOF-TABELLE.
018000      05      BT-EINTRAG OCCURS 2000 TIMES INDEXED BY BT-IDX.
018100         10   BT-STATION-ID         PIC X(10).
018200         10   BT-LAT                PIC S9(3)V9(6).
018300         10   BT-LON                PIC S9(3)V9(6).
018400*            alternative Sicht: Tabelleneintrag als Zeichenkette
018500*            fuer Pruefausgaben im Testbetrieb
018600      05      BT-TABELLE-X REDEFINES BT-EINTRAG.
018700         10   BT-DUMMY OCCURS 2000 TIMES PIC X(22).
018800      05      FILLER                PIC X(02).
018900*--------------------------------------------------------------*
019000* Arbeitsfelder fuer Haversine und Interpolation: Praefix W
019100*--------------------------------------------------------------*
019200  01          WORK-FELDER.
019300      05      W-EDGE-ID            PIC X(21).
019400      05      W-QUELLE-GEF-SW      PIC X       VALUE "N".
019500          88  W-QUELLE-GEFUNDEN                VALUE "J".
019600      05      W-ZIEL-GEF-SW        PIC X       VALUE "N".
019700          88  W-ZIEL-GEFUNDEN                  VALUE "J".
019800      05      W-QUELLE-LAT         PIC S9(3)V9(6).
019900      05      W-QUELLE-LON         PIC S9(3)V9(6).
020000      05      W-ZIEL-LAT           PIC S9(3)V9(6).
020100      05      W-ZIEL-LON           PIC S9(3)V9(6).
020200      05      W-LAT-A-RAD COMP-2.
020300      05      W-LAT-B-RAD COMP-2.
020400      05      W-DLAT-RAD  COMP-2.
020500      05      W-DLON-RAD  COMP-2.
020600      05      W-SIN-DLAT-H COMP-2.
020700      05      W-SIN-DLON-H COMP-2.
020800      05      W-COS-LAT-A  COMP-2.
020900      05      W-COS-LAT-B  COMP-2.
021000      05      W-HAVERSINE-A COMP-2.
021100      05      W-WURZEL      COMP-2.
021200      05      W-ASIN-ERG    COMP-2.
021300      05      W-ABSTAND-M   PIC 9(7)V9(2).
021400*            alternative Sicht fuer Pruefausgaben (ganze Meter)
021500      05      W-ABSTAND-X REDEFINES W-ABSTAND-M.
021600         10   W-ABSTAND-GANZ  PIC 9(7).
021700         10   W-ABSTAND-DEZ   PIC 9(2).
021800      05      W-T1                 PIC 9(1)V9(6).
021900      05      W-T2                 PIC 9(1)V9(6).
022000      05      W-SEG-NR-0BASIERT    PIC S9(04) COMP.
022100      05      W-SEG-NR-ANZEIGE     PIC Z(3)9.
022200      05      W-SEG-NR-LEER        PIC S9(02) COMP.
022300      05      FILLER               PIC X(02).
022400*
022500  PROCEDURE DIVISION.
022600******************************************************************
022700* Steuerungs-Section
022800******************************************************************
022900  A100-STEUERUNG SECTION.
023000  A100-00.
023100      IF SHOW-VERSION
023200          DISPLAY K-MODUL " vom: " WHEN-COMPILED
023300          STOP RUN
023400      END-IF
023500*
023600      PERFORM B000-VORLAUF
023700      IF PRG-ABBRUCH
023800         CONTINUE
023900      ELSE
024000         PERFORM B100-VERARBEITUNG
024100      END-IF
024200*
024300      PERFORM B090-ENDE
024400      STOP RUN
024500      .
024600  A100-99.
024700      EXIT.
024800******************************************************************
024900* Vorlauf: Dateien oeffnen, Bahnhofstabelle aufbauen
025000******************************************************************
025100  B000-VORLAUF SECTION.
025200  B000-00.
025300      OPEN INPUT BAHNHOEFE
025400      IF FILE-NOK
025500         DISPLAY "TRKSEG0O: OPEN BAHNHOEFE FEHLER " FILE-STATUS
025600         SET PRG-ABBRUCH TO TRUE
025700         EXIT SECTION
025800      END-IF
025900*
026000      OPEN INPUT STRECKEN
026100      IF STR-FILE-NOK
026200         DISPLAY "TRKSEG0O: OPEN STRECKEN FEHLER " STR-FILE-STATUS
026300         SET PRG-ABBRUCH TO TRUE
026400         EXIT SECTION
026500      END-IF
026600*
026700      OPEN OUTPUT TEILSTRECKEN
026800      IF NOT OUT-FILE-OK
026900         DISPLAY "TRKSEG0O: OPEN TEILSTRECKEN FEHLER "
027000                 OUT-FILE-STATUS
027100         SET PRG-ABBRUCH TO TRUE
027200         EXIT SECTION
027300      END-IF
027400*
027500      PERFORM C010-BAHNHOF-LADEN
027600      PERFORM F400-READ-STRECKE
027700      .
027800  B000-99.
027900      EXIT.
028000******************************************************************
028100* Hauptverarbeitung: je Streckensatz ein Teilabschnitts-Block
028200******************************************************************
028300  B100-VERARBEITUNG SECTION.
028400  B100-00.
028500      PERFORM C100-STRECKE-VERARBEITEN
028600              UNTIL STR-EOF
028700      .
028800  B100-99.
028900      EXIT.
029000******************************************************************
029100* Nachlauf: Dateien schliessen, Abschlussmeldung
029200******************************************************************
029300  B090-ENDE SECTION.
029400  B090-00.
029500      CLOSE BAHNHOEFE
029600      CLOSE STRECKEN
029700      CLOSE TEILSTRECKEN
029800      MOVE C4-ANZ-BAHNHOEFE    TO D-BAHNHOEFE
029900      MOVE C9-SEGMENTE-GESCHR  TO D-SEGMENTE
030000      DISPLAY "TRKSEG0O: BAHNHOEFE: " D-BAHNHOEFE
030100               " TEILABSCHNITTE GESCHRIEBEN: " D-SEGMENTE
030200      .
030300  B090-99.
030400      EXIT.
030500******************************************************************
030600* Bahnhofstabelle aus BAHNHOEFE aufbauen
030700******************************************************************
030800  C010-BAHNHOF-LADEN SECTION.
030900  C010-00.
031000      PERFORM F200-READ-BAHNHOF
031100      PERFORM C020-BAHNHOF-EINTRAGEN
031200              UNTIL BH-EOF OR C4-ANZ-BAHNHOEFE = K-MAX-BAHNHOEFE
031300      .
031400  C010-99.
031500      EXIT.
031600******************************************************************
031700* Einen Bahnhofsatz in die Tabelle eintragen
031800******************************************************************
031900  C020-BAHNHOF-EINTRAGEN SECTION.
032000  C020-00.
032100      ADD 1 TO C4-ANZ-BAHNHOEFE
032200      SET BT-IDX TO C4-ANZ-BAHNHOEFE
032300      MOVE BH-STATION-ID TO BT-STATION-ID (BT-IDX)
032400      MOVE BH-LAT        TO BT-LAT (BT-IDX)
032500      MOVE BH-LON         TO BT-LON (BT-IDX)
032600      PERFORM F200-READ-BAHNHOF
032700      .
032800  C020-99.
032900      EXIT.
033000******************************************************************
033100* Eine Strecke verarbeiten: Koordinaten suchen, Abstand ermit-
033200* teln, Teilabschnitte bilden und schreiben, naechste Strecke
033300******************************************************************
033400  C100-STRECKE-VERARBEITEN SECTION.
033500  C100-00.
033600      STRING ST-QUELLE DELIMITED BY SPACE
033700             "-" DELIMITED BY SIZE
033800             ST-ZIEL DELIMITED BY SPACE
033900        INTO W-EDGE-ID
034000      END-STRING
034100*
034200      PERFORM C110-QUELLE-FINDEN
034300      PERFORM C120-ZIEL-FINDEN
034400*
034500      IF W-QUELLE-GEFUNDEN AND W-ZIEL-GEFUNDEN
034600         PERFORM C200-ABSTAND-ERMITTELN
034700         PERFORM C300-ANZAHL-SEGMENTE-ERMITTELN
034800         PERFORM C400-SEGMENTE-SCHREIBEN
034900                 VARYING C4-SEG-NR FROM 1 BY 1
035000                 UNTIL C4-SEG-NR > C4-ANZ-SEGMENTE
035100      END-IF
035200*
035300      PERFORM F400-READ-STRECKE
035400      .
035500  C100-99.
035600      EXIT.
035700******************************************************************
035800* Quellbahnhof in der Tabelle aufsuchen (linearer Scan, keine
035900* SEARCH-Anweisung - der Teilbestand verwendet dieses Verb nicht)
036000******************************************************************
036100  C110-QUELLE-FINDEN SECTION.
036200  C110-00.
036300      MOVE "N" TO W-QUELLE-GEF-SW
036400      SET BT-IDX TO 1
036500      PERFORM C115-QUELLE-VERGLEICHEN
036600              VARYING BT-IDX FROM 1 BY 1
036700              UNTIL BT-IDX > C4-ANZ-BAHNHOEFE
036800      .
036900  C110-99.
037000      EXIT.
037100******************************************************************
037200* Vergleich eines Tabelleneintrags mit ST-QUELLE
037300******************************************************************
037400  C115-QUELLE-VERGLEICHEN SECTION.
037500  C115-00.
037600      IF BT-STATION-ID (BT-IDX) = ST-QUELLE
037700         MOVE "J"             TO W-QUELLE-GEF-SW
037800         MOVE BT-LAT (BT-IDX) TO W-QUELLE-LAT
037900         MOVE BT-LON (BT-IDX) TO W-QUELLE-LON
038000         SET BT-IDX TO C4-ANZ-BAHNHOEFE
038100      END-IF
038200      .
038300  C115-99.
038400      EXIT.
038500******************************************************************
038600* Zielbahnhof in der Tabelle aufsuchen (linearer Scan)
038700******************************************************************
038800  C120-ZIEL-FINDEN SECTION.
038900  C120-00.
039000      MOVE "N" TO W-ZIEL-GEF-SW
039100      SET BT-IDX TO 1
039200      PERFORM C125-ZIEL-VERGLEICHEN
039300              VARYING BT-IDX FROM 1 BY 1
039400              UNTIL BT-IDX > C4-ANZ-BAHNHOEFE
039500      .
039600  C120-99.
039700      EXIT.
039800******************************************************************
039900* Vergleich eines Tabelleneintrags mit ST-ZIEL
040000******************************************************************
040100  C125-ZIEL-VERGLEICHEN SECTION.
040200  C125-00.
040300      IF BT-STATION-ID (BT-IDX) = ST-ZIEL
040400         MOVE "J"             TO W-ZIEL-GEF-SW
040500         MOVE BT-LAT (BT-IDX) TO W-ZIEL-LAT
040600         MOVE BT-LON (BT-IDX) TO W-ZIEL-LON
040700         SET BT-IDX TO C4-ANZ-BAHNHOEFE
040800      END-IF
040900      .
041000  C125-99.
041100      EXIT.
041200******************************************************************
041300* Grosskreisabstand Quelle-Ziel nach Haversine (=MATHLIB)
041400******************************************************************
041500  C200-ABSTAND-ERMITTELN SECTION.
041600  C200-00.
041700      COMPUTE W-LAT-A-RAD = W-QUELLE-LAT * K-GRAD-ZU-RAD
041800      COMPUTE W-LAT-B-RAD = W-ZIEL-LAT * K-GRAD-ZU-RAD
041900      COMPUTE W-DLAT-RAD =
042000              (W-ZIEL-LAT - W-QUELLE-LAT) * K-GRAD-ZU-RAD
042100      COMPUTE W-DLON-RAD =
042200              (W-ZIEL-LON - W-QUELLE-LON) * K-GRAD-ZU-RAD
042300*
042400      ENTER TAL "SIN_" USING W-DLAT-RAD, W-SIN-DLAT-H
042500      COMPUTE W-SIN-DLAT-H = W-SIN-DLAT-H / 2
042600      ENTER TAL "SIN_" USING W-SIN-DLAT-H, W-SIN-DLAT-H
042700*
042800      ENTER TAL "SIN_" USING W-DLON-RAD, W-SIN-DLON-H
042900      COMPUTE W-SIN-DLON-H = W-SIN-DLON-H / 2
043000      ENTER TAL "SIN_" USING W-SIN-DLON-H, W-SIN-DLON-H
043100*
043200      ENTER TAL "COS_" USING W-LAT-A-RAD, W-COS-LAT-A
043300      ENTER TAL "COS_" USING W-LAT-B-RAD, W-COS-LAT-B
043400*
043500      COMPUTE W-HAVERSINE-A =
043600              (W-SIN-DLAT-H * W-SIN-DLAT-H) +
043700              (W-COS-LAT-A * W-COS-LAT-B *
043800               (W-SIN-DLON-H * W-SIN-DLON-H))
043900*
044000      ENTER TAL "SQRT_" USING W-HAVERSINE-A, W-WURZEL
044100      ENTER TAL "ASIN_" USING W-WURZEL, W-ASIN-ERG
044200*
044300      COMPUTE W-ABSTAND-M ROUNDED =
044400              2 * K-ERDRADIUS-M * W-ASIN-ERG
044500      .
044600  C200-99.
044700      EXIT.
044800******************************************************************
044900* Anzahl Teilabschnitte N = MAX(1, GANZZAHL(D/100)) (Rev. B.00.00)
045000******************************************************************
045100  C300-ANZAHL-SEGMENTE-ERMITTELN SECTION.
045200  C300-00.
045300      DIVIDE W-ABSTAND-M BY K-SEGMENT-LAENGE-M
045400              GIVING C4-ANZ-SEGMENTE
045500      IF C4-ANZ-SEGMENTE < 1
045600         MOVE 1 TO C4-ANZ-SEGMENTE
045700      END-IF
045800      .
045900  C300-99.
046000      EXIT.
046100******************************************************************
046200* Einen Teilabschnitt (C4-SEG-NR) schreiben: t1/t2 bilden,
046300* Koordinaten linear interpolieren, Segment-Id zusammensetzen
046400* RAILNET-0241 (2020-08-12/KL): Segment-Id zaehlt jetzt ab 0
046500* (C4-SEG-NR-1) statt ab 1, und die Zahl wird ueber ein
046600* nullunterdruecktes Anzeigefeld ohne fuehrende Nullen/Leer-
046700* zeichen in die Id gestrungen (vorher vierstellig mit Nullen
046800* aufgefuellt, dazu noch um eins verschoben).
046900******************************************************************
047000  C400-SEGMENTE-SCHREIBEN SECTION.
047100  C400-00.
047200      COMPUTE W-T1 ROUNDED = (C4-SEG-NR - 1) / C4-ANZ-SEGMENTE
047300      COMPUTE W-T2 ROUNDED = C4-SEG-NR / C4-ANZ-SEGMENTE
047400*
047500      COMPUTE W-SEG-NR-0BASIERT = C4-SEG-NR - 1
047600      MOVE W-SEG-NR-0BASIERT TO W-SEG-NR-ANZEIGE
047700      MOVE ZERO TO W-SEG-NR-LEER
047800      INSPECT W-SEG-NR-ANZEIGE TALLYING W-SEG-NR-LEER
047900              FOR LEADING SPACE
048000      ADD 1 TO W-SEG-NR-LEER
048100*
048200      MOVE SPACES TO SG-SEGMENT-ID
048300      STRING W-EDGE-ID DELIMITED BY SPACE
048400             "-" DELIMITED BY SIZE
048500             W-SEG-NR-ANZEIGE (W-SEG-NR-LEER:) DELIMITED BY SIZE
048600        INTO SG-SEGMENT-ID
048700      END-STRING
048800*
048900      MOVE ST-QUELLE TO SG-QUELLE
049000      MOVE ST-ZIEL   TO SG-ZIEL
049100*
049200      COMPUTE SG-START-LAT ROUNDED =
049300              W-QUELLE-LAT + (W-ZIEL-LAT - W-QUELLE-LAT) * W-T1
049400      COMPUTE SG-START-LON ROUNDED =
049500              W-QUELLE-LON + (W-ZIEL-LON - W-QUELLE-LON) * W-T1
049600      COMPUTE SG-ENDE-LAT ROUNDED =
049700              W-QUELLE-LAT + (W-ZIEL-LAT - W-QUELLE-LAT) * W-T2
049800      COMPUTE SG-ENDE-LON ROUNDED =
049900              W-QUELLE-LON + (W-ZIEL-LON - W-QUELLE-LON) * W-T2
050000*
050100      WRITE SG-SATZ
050200      ADD 1 TO C9-SEGMENTE-GESCHR
050300      .
050400  C400-99.
050500      EXIT.
050600******************************************************************
050700* Satz BAHNHOEFE lesen
050800******************************************************************
050900  F200-READ-BAHNHOF SECTION.
051000  F200-00.
051100      READ BAHNHOEFE
051200          AT END SET BH-EOF TO TRUE
051300      END-READ
051400      .
051500  F200-99.
051600      EXIT.
051700******************************************************************
051800* Satz STRECKEN lesen
051900******************************************************************
052000  F400-READ-STRECKE SECTION.
052100  F400-00.
052200      READ STRECKEN
052300          AT END SET STR-EOF TO TRUE
052400      END-READ
052500      .
052600  F400-99.
052700      EXIT.
