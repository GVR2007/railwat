000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300 ?SEARCH  =TALLIB
000400 ?SEARCH  =MATHLIB
000500 ?NOLMAP, SYMBOLS, INSPECT
000600 ?SAVE ALL
000700 ?SAVEABEND
000800 ?LINES 66
000900 ?CHECK 3
001000*
001100  IDENTIFICATION DIVISION.
001200*
001300  PROGRAM-ID.      TRKPAR0O.
001400  AUTHOR.          R. BRAUN.
001500  INSTALLATION.    EVU-RECHENZENTRUM STUTTGART.
001600  DATE-WRITTEN.    1990-06-11.
001700  DATE-COMPILED.
001800  SECURITY.        NUR INTERNER GEBRAUCH - BETRIEBSDATEN.
001900*
002000*****************************************************************
002100* Letzte Aenderung :: 2020-08-12
002200* Letzte Version   :: D.03.00
002300* Kurzbeschreibung :: Streckenkennwerte (P21-P40) aus Stamm-
002400* Kurzbeschreibung :: datei BAHNHOEFE und Bewegungsdatei STRECKEN
002500*
002600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*---------------------------------------------------------------*
002900* Vers. | Datum    | von | Kommentar                             *
003000*-------|----------|-----|---------------------------------------*
003100*A.00.00|1990-06-11| RB  | Neuerstellung - Bahnhofstabelle im
003200*       |          |     | Hauptspeicher, Streckenabstand aus
003300*       |          |     | Koordinaten-Differenz (Planannaeherung)
003400*-------|----------|-----|---------------------------------------*
003500*A.01.00|1991-09-23| LOR | Pseudozufallswerte je Streckenabschnitt
003600*       |          |     | ueber Pruefsummenroutine =MATHLIB
003700*-------|----------|-----|---------------------------------------*
003800*B.00.00|1995-04-17| KL  | Summierung ueber alle Abschnitte und
003900*       |          |     | Durchschnittsbildung bei Dateiende
004000*-------|----------|-----|---------------------------------------*
004100*C.00.00|1998-10-05| MA  | JAHR-2000-UMSTELLUNG: Jahresfelder
004200*       |          |     | in Bahnhofs-/Streckensatz betroffen,
004300*       |          |     | Pruefung ergebnislos, nur dokumentiert
004400*-------|----------|-----|---------------------------------------*
004500*C.01.00|2005-02-28| RB  | "Grosse" Bahnhoefe (erste fuenf laut
004600*       |          |     | Dateifolge) fuer Auslastung/Signal
004700*-------|----------|-----|---------------------------------------*
004800*D.00.00|2011-07-19| RB  | RAILNET-0139: Verbundindex P40 ergaenzt
004900*-------|----------|-----|---------------------------------------*
005000*D.01.00|2014-11-04| MA  | RAILNET-0226: leerer Streckensatz
005100*       |          |     | Nullsatz statt Abbruch
005200*-------|----------|-----|---------------------------------------*
005300*D.02.00|2020-08-12| KL  | RAILNET-0241: Default-Abstand griff
005400*       |          |     | nur bei (0,0)/(0,0), jetzt bei jedem
005500*       |          |     | nicht gefundenen Bahnhof; Belegungs-
005600*       |          |     | dichte teilt jetzt durch MAX(1,Abstand)
005700*-------|----------|-----|---------------------------------------*
005800*D.03.00|2020-08-12| KL  | RAILNET-0241: W-BITS-WERT auf 9(3)V9(6)
005900*       |          |     | erweitert - Rest 0..99 von C9-BITS-ERG
006000*       |          |     | wurde bei Werten ab 10 auf eine Stelle
006100*       |          |     | abgeschnitten
006200*---------------------------------------------------------------*
006300*
006400* Programmbeschreibung
006500* --------------------
006600* Liest zunaechst die Stammdatei BAHNHOEFE vollstaendig in eine
006700* Tabelle im Hauptspeicher (Dateifolge bleibt erhalten, die ersten
006800* fuenf Saetze gelten als "grosse" Bahnhoefe). Anschliessend wird
006900* die Bewegungsdatei STRECKEN satzweise gelesen; je Abschnitt
007000* werden Quell- und Zielbahnhof in der Tabelle gesucht, der Ab-
007100* stand sowie elf Streckenkennwerte ermittelt und in zwanzig
007200* laufenden Summen fortgeschrieben. Nach Dateiende werden die
007300* Durchschnittswerte P21 bis P40 gebildet und als ein Satz auf
007400* STRECKENKENNWERTE fortgeschrieben.
007500*
007600******************************************************************
007700*
007800  ENVIRONMENT DIVISION.
007900  CONFIGURATION SECTION.
008000  SPECIAL-NAMES.
008100      SWITCH-15 IS ANZEIGE-VERSION
008200          ON STATUS IS SHOW-VERSION
008300      CLASS ALPHNUM IS "0123456789"
008400                       "abcdefghijklmnopqrstuvwxyz"
008500                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008600                       " .,;-_!$%&/=*+".
008700*
008800  INPUT-OUTPUT SECTION.
008900  FILE-CONTROL.
009000      SELECT BAHNHOEFE         ASSIGN TO "BAHNHF"
009100          ORGANIZATION IS LINE SEQUENTIAL
009200          FILE STATUS IS FILE-STATUS.
009300      SELECT STRECKEN          ASSIGN TO "STRECK"
009400          ORGANIZATION IS LINE SEQUENTIAL
009500          FILE STATUS IS STR-FILE-STATUS.
009600      SELECT STRECKENKENNWERTE ASSIGN TO "STRKKW"
009700          ORGANIZATION IS LINE SEQUENTIAL
009800          FILE STATUS IS OUT-FILE-STATUS.
009900*
010000  DATA DIVISION.
010100  FILE SECTION.
010200*---------------------------------------------------------------*
010300* STATION-IN - Bahnhofstammsatz (wie in STNPAR0O)
010400*---------------------------------------------------------------*
010500  FD  BAHNHOEFE.
010600  01  BH-SATZ.
010700      05  BH-STATION-ID        PIC X(10).
010800      05  BH-STATION-NAME      PIC X(30).
010900      05  BH-LAT               PIC S9(3)V9(6).
011000      05  BH-LON               PIC S9(3)V9(6).
011100      05  FILLER               PIC X(48).
011200*---------------------------------------------------------------*
011300* EDGE-IN - ein Satz je Streckenabschnitt: Quell-/Zielbahnhof
011400*---------------------------------------------------------------*
011500  FD  STRECKEN.
011600  01  ST-SATZ.
011700      05  ST-QUELLE            PIC X(10).
011800      05  ST-ZIEL              PIC X(10).
011900      05  FILLER               PIC X(10).
012000*---------------------------------------------------------------*
012100* TRACK-PARAMS-OUT - genau ein Satz je Lauf (P21 bis P40)
012200*---------------------------------------------------------------*
012300  FD  STRECKENKENNWERTE.
012400  01  SK-SATZ.
012500      05  SK-P21               PIC 9(1)V9(6).
012600      05  SK-P22               PIC 9(1)V9(6).
012700      05  SK-P23               PIC 9(1)V9(6).
012800      05  SK-P24               PIC 9(1)V9(6).
012900      05  SK-P25               PIC 9(1)V9(6).
013000      05  SK-P26               PIC 9(1)V9(6).
013100      05  SK-P27               PIC 9(1)V9(6).
013200      05  SK-P28               PIC 9(1)V9(6).
013300      05  SK-P29               PIC 9(1)V9(6).
013400      05  SK-P30               PIC 9(1)V9(6).
013500      05  SK-P31               PIC 9(1)V9(6).
013600      05  SK-P32               PIC 9(1)V9(6).
013700      05  SK-P33               PIC 9(1)V9(6).
013800      05  SK-P34               PIC 9(1)V9(6).
013900      05  SK-P35               PIC 9(1)V9(6).
014000      05  SK-P36               PIC 9(1)V9(6).
014100      05  SK-P37               PIC 9(1)V9(6).
014200      05  SK-P38               PIC 9(1)V9(6).
014300      05  SK-P39               PIC 9(1)V9(6).
014400      05  SK-P40               PIC 9(1)V9(6).
014500      05  FILLER               PIC X(10).
014600*
014700  WORKING-STORAGE SECTION.
014800*---------------------------------------------------------------*
014900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
015000*---------------------------------------------------------------*
015100  01          COMP-FELDER.
015200      05      C4-ANZ-BAHNHOEFE     PIC S9(04) COMP VALUE ZERO.
015300      05      C4-INDEX             PIC S9(04) COMP.
015400      05      C4-QUELLE-IDX        PIC S9(04) COMP.
015500      05      C4-ZIEL-IDX          PIC S9(04) COMP.
015600      05      C9-COUNT             PIC S9(09) COMP VALUE ZERO.
015700      05      C9-N                 PIC S9(09) COMP VALUE ZERO.
015800      05      C9-R-INT             PIC S9(09) COMP.
015900      05      C9-BITS-M            PIC S9(09) COMP.
016000      05      C9-BITS-ERG          PIC S9(09) COMP.
016100      05      C9-BITS-QUOT         PIC S9(09) COMP.
016200      05      C9-BITS-K            PIC S9(02) COMP.
016300      05      C18-SEED             PIC S9(18) COMP VALUE ZERO.
016400      05      C18-POW2             PIC S9(18) COMP.
016500      05      C18-SHIFT-QUOT       PIC S9(18) COMP.
016600      05      FILLER               PIC X(02).
016700*---------------------------------------------------------------*
016800* Display-Felder: Praefix D
016900*---------------------------------------------------------------*
017000  01          DISPLAY-FELDER.
017100      05      D-N                  PIC ZZZ,ZZ9.
017200      05      FILLER               PIC X(02).
017300*---------------------------------------------------------------*
017400* Felder mit konstantem Inhalt: Praefix K
017500*---------------------------------------------------------------*
017600  01          KONSTANTE-FELDER.
017700      05      K-MODUL              PIC X(08) VALUE "TRKPAR0O".
017800      05      K-MAX-BAHNHOEFE      PIC S9(04) COMP VALUE 2000.
017900      05      K-GROSS-GRENZE       PIC S9(04) COMP VALUE 5.
018000      05      K-MOD-R              PIC S9(09) COMP VALUE 1000003.
018100      05      K-ABSTAND-FAKTOR     PIC 9(3)V9(2) VALUE 111.00.
018200      05      K-ABSTAND-MIN        PIC 9(3)V9(2) VALUE 0.10.
018300      05      K-ABSTAND-DEFAULT    PIC 9(3)V9(2) VALUE 10.00.
018400*            Zweierpotenzen fuer BITS(k,m)=(SEED DIV 2**k)MOD m,
018500*            da COBOL85 keinen Bit-Shift kennt (siehe H200-00)
018600      05      K-POW2-02            PIC S9(09) COMP VALUE 4.
018700      05      K-POW2-03            PIC S9(09) COMP VALUE 8.
018800      05      K-POW2-05            PIC S9(09) COMP VALUE 32.
018900      05      K-POW2-07            PIC S9(09) COMP VALUE 128.
019000      05      K-POW2-11            PIC S9(09) COMP VALUE 2048.
019100      05      K-POW2-13            PIC S9(09) COMP VALUE 8192.
019200      05      K-POW2-17            PIC S9(09) COMP VALUE 131072.
019300      05      K-POW2-19            PIC S9(09) COMP VALUE 524288.
019400      05      K-POW2-23            PIC S9(09) COMP VALUE 8388608.
019500      05      K-POW2-29         PIC S9(09) COMP VALUE 536870912.
019600      05      FILLER               PIC X(02).
019700*---------------------------------------------------------------*
019800* Conditional-Felder
019900*---------------------------------------------------------------*
020000  01          SCHALTER.
020100      05      FILE-STATUS          PIC X(02).
020200          88  FILE-OK                    VALUE "00".
020300          88  FILE-NOK                   VALUE "01" THRU "99".
020400      05      REC-STAT REDEFINES FILE-STATUS.
020500         10   FILE-STATUS1         PIC X.
020600          88  FILE-EOF                         VALUE "1".
020700         10                        PIC X.
020800      05      STR-FILE-STATUS       PIC X(02).
020900          88  STR-FILE-OK                VALUE "00".
021000          88  STR-FILE-NOK               VALUE "01" THRU "99".
021100      05      STR-STAT REDEFINES STR-FILE-STATUS.
021200         10   STR-FILE-STATUS1      PIC X.
021300          88  STR-FILE-EOF                     VALUE "1".
021400         10                        PIC X.
021500      05      OUT-FILE-STATUS       PIC X(02).
021600          88  OUT-FILE-OK                      VALUE "00".
021700      05      BH-EOF-SW            PIC X       VALUE "N".
021800          88  BH-EOF                           VALUE "J".
021900      05      STR-EOF-SW           PIC X       VALUE "N".
022000          88  STR-EOF                          VALUE "J".
022100      05      QUELLE-GEF-SW        PIC X       VALUE "N".
022200          88  QUELLE-GEFUNDEN                  VALUE "J".
022300      05      ZIEL-GEF-SW          PIC X       VALUE "N".
022400          88  ZIEL-GEFUNDEN                    VALUE "J".
022500      05      PRG-STATUS           PIC 9       VALUE ZERO.
022600          88  PRG-OK                           VALUE ZERO.
022700          88  PRG-ABBRUCH                      VALUE 1.
022800      05      FILLER               PIC X(02).
022900*---------------------------------------------------------------*
023000* Bahnhofstabelle im Hauptspeicher: Praefix BT
023100*---------------------------------------------------------------*
023200  01          BAHNHOF-TABELLE.
023300      05      BT-EINTRAG OCCURS 2000 TIMES INDEXED BY BT-IDX.
023400         10   BT-STATION-ID        PIC X(10).
023500         10   BT-LAT               PIC S9(3)V9(6).
023600         10   BT-LON               PIC S9(3)V9(6).
023700         10   BT-GROSS-SW          PIC X.
023800              88 BT-GROSS                      VALUE "J".
023900*            alternative Sicht fuer Tabellenpruefausgabe
024000      05      BT-TABELLE-X REDEFINES BT-EINTRAG.
024100         10   BT-DUMMY             OCCURS 2000 TIMES
024200                                    PIC X(29).
024300      05      FILLER               PIC X(02).
024400*---------------------------------------------------------------*
024500* Arbeitsfelder fuer Abstand und Kennwerte: Praefix W
024600*---------------------------------------------------------------*
024700  01          WORK-FELDER.
024800      05      W-EDGE-ID             PIC X(21).
024900      05      W-SUCH-ID             PIC X(10).
025000      05      W-GEF-LAT             PIC S9(3)V9(6).
025100      05      W-GEF-LON             PIC S9(3)V9(6).
025200      05      W-GEF-GROSS-SW        PIC X.
025300      05      W-GEF-SW              PIC X.
025400      05      W-QUELLE-LAT          PIC S9(3)V9(6).
025500      05      W-QUELLE-LON          PIC S9(3)V9(6).
025600      05      W-ZIEL-LAT            PIC S9(3)V9(6).
025700      05      W-ZIEL-LON            PIC S9(3)V9(6).
025800      05      W-QUELLE-GROSS-SW     PIC X.
025900      05      W-ZIEL-GROSS-SW       PIC X.
026000      05      W-DLAT                PIC S9(3)V9(6).
026100      05      W-DLON                PIC S9(3)V9(6).
026200      05      W-DLAT-QUAD           PIC 9(6)V9(6).
026300      05      W-DLON-QUAD           PIC 9(6)V9(6).
026400      05      W-HYPOT-SUMME         PIC 9(6)V9(6).
026500      05      W-HYPOT-WURZEL COMP-2.
026600      05      W-ABSTAND-KM          PIC 9(5)V9(3).
026700      05      W-R                   PIC 9(1)V9(6).
026800*    RAILNET-0241 (2020-08-12/KL): Feld auf 9(3)V9(6) erweitert -
026900*    C9-BITS-ERG liefert einen Rest 0..99, die bisherige Stelle
027000*    9(1) kappte ihn bei jedem Wert ab 10 auf die letzte Ziffer.
027100      05      W-BITS-WERT           PIC 9(3)V9(6).
027200      05      W-TRACK-COND          PIC 9(1)V9(6).
027300      05      W-CURVE-SEV           PIC 9(1)V9(6).
027400      05      W-GRADIENT            PIC 9(1)V9(6).
027500      05      W-TRACK-AGE           PIC 9(1)V9(6).
027600      05      W-SWITCH-NORM         PIC 9(1)V9(6).
027700      05      W-MAX-SPEED           PIC 9(3)V9(2).
027800      05      W-DRAINAGE            PIC 9(1)V9(6).
027900      05      W-BALLAST-COND        PIC 9(1)V9(6).
028000      05      W-EMBANKMENT          PIC 9(1)V9(6).
028100      05      W-ELECTRIF            PIC 9(1)V9(6).
028200      05      W-SWITCH-COND         PIC 9(1)V9(6).
028300      05      W-GAUGE-VAR           PIC 9(1)V9(6).
028400      05      W-SIGNAL-GAP          PIC 9(1)V9(6).
028500      05      W-THERMAL             PIC 9(1)V9(6).
028600      05      W-MAINT-OVERDUE       PIC 9(1)V9(6).
028700      05      W-BASIS-SPEED         PIC 9(3)V9(2).
028800      05      W-AVG                 PIC 9(1)V9(6).
028900*            alt. Sicht fuer die Abstandsrechnung (Revision)
029000      05      W-ABSTAND-X REDEFINES W-ABSTAND-KM.
029100         10   W-ABSTAND-GANZ        PIC 9(5).
029200         10   W-ABSTAND-DEZ         PIC 9(3).
029300      05      FILLER                PIC X(02).
029400*---------------------------------------------------------------*
029500* Laufende Summen ueber alle Streckenabschnitte: Praefix S
029600*---------------------------------------------------------------*
029700  01          SUMMEN-FELDER.
029800      05      S-TRACK-COND          PIC 9(7)V9(6) VALUE ZERO.
029900      05      S-CURVE-SEV           PIC 9(7)V9(6) VALUE ZERO.
030000      05      S-GRADIENT            PIC 9(7)V9(6) VALUE ZERO.
030100      05      S-TRACK-AGE           PIC 9(7)V9(6) VALUE ZERO.
030200      05      S-DRAINAGE            PIC 9(7)V9(6) VALUE ZERO.
030300      05      S-BALLAST-COND        PIC 9(7)V9(6) VALUE ZERO.
030400      05      S-EMBANKMENT          PIC 9(7)V9(6) VALUE ZERO.
030500      05      S-SWITCH-COND         PIC 9(7)V9(6) VALUE ZERO.
030600      05      S-ELECTRIF            PIC 9(7)V9(6) VALUE ZERO.
030700      05      S-GAUGE-VAR           PIC 9(7)V9(6) VALUE ZERO.
030800      05      S-SWITCH-DENSITY      PIC 9(7)V9(6) VALUE ZERO.
030900      05      S-SIGNAL-GAP          PIC 9(7)V9(6) VALUE ZERO.
031000      05      S-THERMAL             PIC 9(7)V9(6) VALUE ZERO.
031100      05      S-UTILIZATION         PIC 9(7)V9(6) VALUE ZERO.
031200      05      S-SEGMENT-LENGTH      PIC 9(9)V9(3) VALUE ZERO.
031300      05      S-MAINT-OVERDUE       PIC 9(7)V9(6) VALUE ZERO.
031400      05      S-BALLAST-UNIFORM     PIC 9(7)V9(6) VALUE ZERO.
031500      05      S-LATERAL-CLEAR       PIC 9(7)V9(6) VALUE ZERO.
031600      05      S-MAX-SPEED-SEEN      PIC 9(3)V9(2) VALUE ZERO.
031700      05      FILLER                PIC X(02).
031800*---------------------------------------------------------------*
031900* Zaehlfelder fuer den Abschlussbericht
032000*---------------------------------------------------------------*
032100  01          ZAEHLER-FELDER.
032200      05      Z-BAHNHOEFE-GELESEN   PIC S9(09) COMP VALUE ZERO.
032300      05      Z-STRECKEN-GELESEN    PIC S9(09) COMP VALUE ZERO.
032400      05      FILLER                PIC X(02).
032500*
032600  PROCEDURE DIVISION.
032700******************************************************************
032800* Steuerungs-Section
032900******************************************************************
033000  A100-STEUERUNG SECTION.
033100  A100-00.
033200      IF SHOW-VERSION
033300          DISPLAY K-MODUL " vom: " WHEN-COMPILED
033400          STOP RUN
033500      END-IF
033600*
033700      PERFORM B000-VORLAUF
033800      IF PRG-ABBRUCH
033900         CONTINUE
034000      ELSE
034100         PERFORM B100-VERARBEITUNG UNTIL STR-EOF
034200         PERFORM B200-DURCHSCHNITT-SCHREIBEN
034300      END-IF
034400*
034500      PERFORM B090-ENDE
034600      STOP RUN
034700      .
034800  A100-99.
034900      EXIT.
035000******************************************************************
035100* Vorlauf: Bahnhofstabelle laden, Dateien oeffnen, 1. Satz lesen
035200******************************************************************
035300  B000-VORLAUF SECTION.
035400  B000-00.
035500      PERFORM C010-BAHNHOF-LADEN
035600      IF PRG-ABBRUCH
035700         EXIT SECTION
035800      END-IF
035900*
036000      OPEN INPUT STRECKEN
036100      IF STR-FILE-NOK
036200         DISPLAY "TRKPAR0O: OPEN STRECKEN FEHLER " STR-FILE-STATUS
036300         SET PRG-ABBRUCH TO TRUE
036400         EXIT SECTION
036500      END-IF
036600*
036700      OPEN OUTPUT STRECKENKENNWERTE
036800      IF NOT OUT-FILE-OK
036900         DISPLAY "TRKPAR0O: OPEN STRECKENKENNWERTE FEHLER "
037000                 OUT-FILE-STATUS
037100         SET PRG-ABBRUCH TO TRUE
037200         EXIT SECTION
037300      END-IF
037400*
037500      PERFORM F400-READ-STRECKE
037600      .
037700  B000-99.
037800      EXIT.
037900******************************************************************
038000* Verarbeitung: ein Streckenabschnitt -> elf Kennwerte, Summierung
038100******************************************************************
038200  B100-VERARBEITUNG SECTION.
038300  B100-00.
038400      ADD 1 TO Z-STRECKEN-GELESEN
038500      ADD 1 TO C9-N
038600*
038700      PERFORM C100-BAHNHOEFE-SUCHEN
038800      PERFORM C200-ABSTAND-ERMITTELN
038900      PERFORM C300-SEED-ERMITTELN
039000      PERFORM C400-KENNWERTE-BERECHNEN
039100      PERFORM C500-SUMMEN-FORTSCHREIBEN
039200*
039300      PERFORM F400-READ-STRECKE
039400      .
039500  B100-99.
039600      EXIT.
039700******************************************************************
039800* Durchschnittsbildung und Ausgabesatz (nur wenn gelesen wurde)
039900******************************************************************
040000  B200-DURCHSCHNITT-SCHREIBEN SECTION.
040100  B200-00.
040200      IF C9-N = ZERO
040300         MOVE ZERO TO SK-SATZ
040400         WRITE SK-SATZ
040500         EXIT SECTION
040600      END-IF
040700*
040800      PERFORM C900-DURCHSCHNITT-BILDEN
040900      WRITE SK-SATZ
041000      .
041100  B200-99.
041200      EXIT.
041300******************************************************************
041400* Nachlauf: Dateien schliessen, Abschlussmeldung
041500******************************************************************
041600  B090-ENDE SECTION.
041700  B090-00.
041800      CLOSE STRECKEN
041900      CLOSE STRECKENKENNWERTE
042000      MOVE Z-STRECKEN-GELESEN TO D-N
042100      DISPLAY "TRKPAR0O: STRECKEN VERARBEITET: " D-N
042200      .
042300  B090-99.
042400      EXIT.
042500******************************************************************
042600* Bahnhofstabelle aufbauen: ganze Stammdatei lesen, Dateifolge
042700* bleibt erhalten, erste K-GROSS-GRENZE Saetze sind "gross"
042800******************************************************************
042900  C010-BAHNHOF-LADEN SECTION.
043000  C010-00.
043100      OPEN INPUT BAHNHOEFE
043200      IF FILE-NOK
043300         DISPLAY "TRKPAR0O: OPEN BAHNHOEFE FEHLER " FILE-STATUS
043400         SET PRG-ABBRUCH TO TRUE
043500         EXIT SECTION
043600      END-IF
043700*
043800      PERFORM F200-READ-BAHNHOF
043900      PERFORM C020-BAHNHOF-EINTRAGEN UNTIL BH-EOF
044000      CLOSE BAHNHOEFE
044100      .
044200  C010-99.
044300      EXIT.
044400*
044500  C020-BAHNHOF-EINTRAGEN SECTION.
044600  C020-00.
044700      IF C4-ANZ-BAHNHOEFE < K-MAX-BAHNHOEFE
044800         ADD 1 TO C4-ANZ-BAHNHOEFE
044900         SET BT-IDX TO C4-ANZ-BAHNHOEFE
045000         MOVE BH-STATION-ID TO BT-STATION-ID (BT-IDX)
045100         MOVE BH-LAT        TO BT-LAT        (BT-IDX)
045200         MOVE BH-LON        TO BT-LON        (BT-IDX)
045300         IF C4-ANZ-BAHNHOEFE <= K-GROSS-GRENZE
045400            MOVE "J" TO BT-GROSS-SW (BT-IDX)
045500         ELSE
045600            MOVE "N" TO BT-GROSS-SW (BT-IDX)
045700         END-IF
045800         ADD 1 TO Z-BAHNHOEFE-GELESEN
045900      END-IF
046000*
046100      PERFORM F200-READ-BAHNHOF
046200      .
046300  C020-99.
046400      EXIT.
046500******************************************************************
046600* Quell- und Zielbahnhof in der Tabelle suchen (sequentiell, wie
046700* im Quellsystem - keine Schluesseltabelle, nur Dateifolge)
046800******************************************************************
046900  C100-BAHNHOEFE-SUCHEN SECTION.
047000  C100-00.
047100      MOVE ST-QUELLE TO W-EDGE-ID (1:10)
047200      MOVE "-"       TO W-EDGE-ID (11:1)
047300      MOVE ST-ZIEL   TO W-EDGE-ID (12:10)
047400*
047500      MOVE ST-QUELLE TO W-SUCH-ID
047600      MOVE "N"       TO QUELLE-GEF-SW
047700      PERFORM C110-BAHNHOF-FINDEN
047800      MOVE W-GEF-LAT      TO W-QUELLE-LAT
047900      MOVE W-GEF-LON      TO W-QUELLE-LON
048000      MOVE W-GEF-GROSS-SW TO W-QUELLE-GROSS-SW
048100      MOVE W-GEF-SW       TO QUELLE-GEF-SW
048200*
048300      MOVE ST-ZIEL TO W-SUCH-ID
048400      MOVE "N"     TO ZIEL-GEF-SW
048500      PERFORM C110-BAHNHOF-FINDEN
048600      MOVE W-GEF-LAT      TO W-ZIEL-LAT
048700      MOVE W-GEF-LON      TO W-ZIEL-LON
048800      MOVE W-GEF-GROSS-SW TO W-ZIEL-GROSS-SW
048900      MOVE W-GEF-SW       TO ZIEL-GEF-SW
049000      .
049100  C100-99.
049200      EXIT.
049300*
049400  C110-BAHNHOF-FINDEN SECTION.
049500  C110-00.
049600      MOVE ZERO TO W-GEF-LAT W-GEF-LON
049700      MOVE "N"  TO W-GEF-GROSS-SW
049800      MOVE "N"  TO W-GEF-SW
049900*
050000      PERFORM C120-BAHNHOF-VERGLEICHEN
050100          VARYING BT-IDX FROM 1 BY 1
050200          UNTIL BT-IDX > C4-ANZ-BAHNHOEFE
050300      .
050400  C110-99.
050500      EXIT.
050600*
050700  C120-BAHNHOF-VERGLEICHEN SECTION.
050800  C120-00.
050900      IF BT-STATION-ID (BT-IDX) = W-SUCH-ID
051000         MOVE BT-LAT (BT-IDX)      TO W-GEF-LAT
051100         MOVE BT-LON (BT-IDX)      TO W-GEF-LON
051200         MOVE BT-GROSS-SW (BT-IDX) TO W-GEF-GROSS-SW
051300         MOVE "J"                  TO W-GEF-SW
051400         SET BT-IDX TO C4-ANZ-BAHNHOEFE
051500      END-IF
051600      .
051700  C120-99.
051800      EXIT.
051900******************************************************************
052000* Streckenabstand: Planannaeherung aus Koordinatendifferenz
052100* RAILNET-0241 (2020-08-12/KL): Default jetzt bei JEDEM nicht
052200* gefundenen Bahnhof, nicht nur wenn beide Koordinatenpaare (0,0)
052300* sind - ein fehlender Zielbahnhof liess sonst die Quelle gegen
052400* (0,0) rechnen.
052500******************************************************************
052600  C200-ABSTAND-ERMITTELN SECTION.
052700  C200-00.
052800      IF NOT QUELLE-GEFUNDEN OR NOT ZIEL-GEFUNDEN
052900         MOVE K-ABSTAND-DEFAULT TO W-ABSTAND-KM
053000         EXIT SECTION
053100      END-IF
053200*
053300      COMPUTE W-DLAT = W-QUELLE-LAT - W-ZIEL-LAT
053400      COMPUTE W-DLON = W-QUELLE-LON - W-ZIEL-LON
053500      COMPUTE W-DLAT-QUAD ROUNDED = W-DLAT * W-DLAT
053600      COMPUTE W-DLON-QUAD ROUNDED = W-DLON * W-DLON
053700      COMPUTE W-HYPOT-SUMME ROUNDED = W-DLAT-QUAD + W-DLON-QUAD
053800*
053900      ENTER TAL "SQRT_" USING W-HYPOT-SUMME, W-HYPOT-WURZEL
054000*
054100      COMPUTE W-ABSTAND-KM ROUNDED =
054200              W-HYPOT-WURZEL * K-ABSTAND-FAKTOR
054300      IF W-ABSTAND-KM < K-ABSTAND-MIN
054400         MOVE K-ABSTAND-MIN TO W-ABSTAND-KM
054500      END-IF
054600      .
054700  C200-99.
054800      EXIT.
054900******************************************************************
055000* Deterministischer Seed (Pruefsumme der Abschnitts-ID) und R
055100******************************************************************
055200  C300-SEED-ERMITTELN SECTION.
055300  C300-00.
055400      ENTER TAL "SHA256DIGEST_" USING W-EDGE-ID, C18-SEED
055500*
055600      DIVIDE C18-SEED BY K-MOD-R GIVING C18-SHIFT-QUOT
055700              REMAINDER C9-R-INT
055800      COMPUTE W-R ROUNDED = C9-R-INT / K-MOD-R
055900      .
056000  C300-99.
056100      EXIT.
056200******************************************************************
056300* Elf Streckenkennwerte aus R und den BITS(k,m)-Werten
056400******************************************************************
056500  C400-KENNWERTE-BERECHNEN SECTION.
056600  C400-00.
056700      MOVE 7  TO C9-BITS-K
056800      MOVE 100 TO C9-BITS-M
056900      PERFORM H200-BITS-BERECHNEN
057000      COMPUTE W-TRACK-COND ROUNDED =
057100              0.2 * W-R + 0.3 * (W-BITS-WERT / 100) +
057200              0.1 * (W-ABSTAND-KM / 10)
057300      IF W-TRACK-COND > 1
057400         MOVE 1 TO W-TRACK-COND
057500      END-IF
057600*
057700      MOVE 13 TO C9-BITS-K
057800      MOVE 100 TO C9-BITS-M
057900      PERFORM H200-BITS-BERECHNEN
058000      COMPUTE W-CURVE-SEV ROUNDED =
058100              0.1 * W-R + 0.6 * (W-BITS-WERT / 100)
058200*
058300      MOVE 19 TO C9-BITS-K
058400      MOVE 100 TO C9-BITS-M
058500      PERFORM H200-BITS-BERECHNEN
058600      COMPUTE W-GRADIENT ROUNDED =
058700              0.05 * W-R + 0.4 * (W-BITS-WERT / 100)
058800*
058900      MOVE 23 TO C9-BITS-K
059000      MOVE 100 TO C9-BITS-M
059100      PERFORM H200-BITS-BERECHNEN
059200      COMPUTE W-TRACK-AGE ROUNDED =
059300              0.2 * (W-BITS-WERT / 100) + 0.3 * W-R
059400*
059500      MOVE 29 TO C9-BITS-K
059600      MOVE 5   TO C9-BITS-M
059700      PERFORM H200-BITS-BERECHNEN
059800      COMPUTE W-SWITCH-NORM ROUNDED = W-BITS-WERT / 5
059900*
060000      COMPUTE W-BASIS-SPEED ROUNDED =
060100              200 - W-CURVE-SEV * 80 - W-GRADIENT * 40
060200      COMPUTE W-MAX-SPEED ROUNDED =
060300              W-BASIS-SPEED - W-TRACK-COND * 40
060400      IF W-MAX-SPEED < 40
060500         MOVE 40 TO W-MAX-SPEED
060600      END-IF
060700*
060800      MOVE 17 TO C9-BITS-K
060900      MOVE 100 TO C9-BITS-M
061000      PERFORM H200-BITS-BERECHNEN
061100      COMPUTE W-DRAINAGE ROUNDED =
061200              0.3 * (W-BITS-WERT / 100) + 0.4 * W-R
061300      COMPUTE W-GAUGE-VAR ROUNDED = W-BITS-WERT / 100
061400*
061500      MOVE 11 TO C9-BITS-K
061600      MOVE 100 TO C9-BITS-M
061700      PERFORM H200-BITS-BERECHNEN
061800      COMPUTE W-BALLAST-COND ROUNDED =
061900              0.25 * (W-BITS-WERT / 100) + 0.5 * W-R
062000*
062100      MOVE 5  TO C9-BITS-K
062200      MOVE 100 TO C9-BITS-M
062300      PERFORM H200-BITS-BERECHNEN
062400      COMPUTE W-EMBANKMENT ROUNDED =
062500              0.2 * W-R + 0.6 * (W-BITS-WERT / 100)
062600*
062700      MOVE 3  TO C9-BITS-K
062800      MOVE 100 TO C9-BITS-M
062900      PERFORM H200-BITS-BERECHNEN
063000      COMPUTE W-ELECTRIF ROUNDED =
063100              0.2 * W-R + 0.5 * (W-BITS-WERT / 100)
063200*
063300      MOVE 2  TO C9-BITS-K
063400      MOVE 100 TO C9-BITS-M
063500      PERFORM H200-BITS-BERECHNEN
063600      COMPUTE W-SWITCH-COND ROUNDED =
063700              0.2 * W-R + 0.6 * (W-BITS-WERT / 100)
063800*
063900      IF W-QUELLE-GROSS-SW = "J" OR W-ZIEL-GROSS-SW = "J"
064000         COMPUTE W-SIGNAL-GAP ROUNDED = 0.2 * W-R
064100      ELSE
064200         COMPUTE W-SIGNAL-GAP ROUNDED = 0.5 * W-R
064300      END-IF
064400*
064500      COMPUTE W-THERMAL ROUNDED = 0.2 * W-R
064600*
064700      COMPUTE W-MAINT-OVERDUE ROUNDED =
064800              W-TRACK-AGE * (0.3 + 0.7 * W-R)
064900      .
065000  C400-99.
065100      EXIT.
065200******************************************************************
065300* BITS(k,m) = (SEED INTEGER-DIV 2**k) MOD m, siehe Kommentar oben
065400* C9-BITS-K und C9-BITS-M sind die Parameter, W-BITS-WERT das
065500* Ergebnis (0..m-1 als Dezimalbruch ueber PIC 9(1)V9(6) moeglich)
065600******************************************************************
065700  H200-BITS-BERECHNEN SECTION.
065800  H200-00.
065900      EVALUATE C9-BITS-K
066000         WHEN 2  MOVE K-POW2-02 TO C18-POW2
066100         WHEN 3  MOVE K-POW2-03 TO C18-POW2
066200         WHEN 5  MOVE K-POW2-05 TO C18-POW2
066300         WHEN 7  MOVE K-POW2-07 TO C18-POW2
066400         WHEN 11 MOVE K-POW2-11 TO C18-POW2
066500         WHEN 13 MOVE K-POW2-13 TO C18-POW2
066600         WHEN 17 MOVE K-POW2-17 TO C18-POW2
066700         WHEN 19 MOVE K-POW2-19 TO C18-POW2
066800         WHEN 23 MOVE K-POW2-23 TO C18-POW2
066900         WHEN 29 MOVE K-POW2-29 TO C18-POW2
067000         WHEN OTHER MOVE 1 TO C18-POW2
067100      END-EVALUATE
067200*
067300      DIVIDE C18-SEED BY C18-POW2 GIVING C18-SHIFT-QUOT
067400      DIVIDE C18-SHIFT-QUOT BY C9-BITS-M GIVING C9-BITS-QUOT
067500              REMAINDER C9-BITS-ERG
067600      MOVE ZERO TO W-BITS-WERT
067700      COMPUTE W-BITS-WERT = C9-BITS-ERG
067800      .
067900  H200-99.
068000      EXIT.
068100******************************************************************
068200* Laufende Summen nach Berechnung eines Abschnitts fortschreiben
068300* RAILNET-0241 (2020-08-12/KL): Weichendichte teilt jetzt durch
068400* MAX(1,Abstand) - der Nenner war vorher nie unter 0.10 (Klammer-
068500* Minimum), der ELSE-Zweig also niemals erreichbar und kurze
068600* Abschnitte unter 1 km wurden faelschlich durch die echte,
068700* kleine Distanz statt durch 1 geteilt.
068800******************************************************************
068900  C500-SUMMEN-FORTSCHREIBEN SECTION.
069000  C500-00.
069100      ADD W-TRACK-COND   TO S-TRACK-COND
069200      ADD W-CURVE-SEV    TO S-CURVE-SEV
069300      ADD W-GRADIENT     TO S-GRADIENT
069400      ADD W-TRACK-AGE    TO S-TRACK-AGE
069500      ADD W-DRAINAGE     TO S-DRAINAGE
069600      ADD W-BALLAST-COND TO S-BALLAST-COND
069700      ADD W-EMBANKMENT   TO S-EMBANKMENT
069800      ADD W-SWITCH-COND  TO S-SWITCH-COND
069900      ADD W-ELECTRIF     TO S-ELECTRIF
070000      ADD W-GAUGE-VAR    TO S-GAUGE-VAR
070100      ADD W-SIGNAL-GAP   TO S-SIGNAL-GAP
070200      ADD W-THERMAL      TO S-THERMAL
070300      ADD W-MAINT-OVERDUE TO S-MAINT-OVERDUE
070400      ADD W-ABSTAND-KM   TO S-SEGMENT-LENGTH
070500*
070600      IF W-ABSTAND-KM < 1
070700         COMPUTE S-SWITCH-DENSITY ROUNDED =
070800                 S-SWITCH-DENSITY + W-SWITCH-NORM
070900      ELSE
071000         COMPUTE S-SWITCH-DENSITY ROUNDED =
071100                 S-SWITCH-DENSITY + (W-SWITCH-NORM / W-ABSTAND-KM)
071200      END-IF
071300*
071400      IF W-QUELLE-GROSS-SW = "J" AND W-ZIEL-GROSS-SW = "J"
071500         ADD 2 TO S-UTILIZATION
071600      ELSE
071700         ADD 1 TO S-UTILIZATION
071800      END-IF
071900*
072000      IF W-MAX-SPEED > S-MAX-SPEED-SEEN
072100         MOVE W-MAX-SPEED TO S-MAX-SPEED-SEEN
072200      END-IF
072300*
072400      COMPUTE S-BALLAST-UNIFORM ROUNDED =
072500              S-BALLAST-UNIFORM + (1 - W-BALLAST-COND)
072600      COMPUTE S-LATERAL-CLEAR ROUNDED =
072700              S-LATERAL-CLEAR + (1 - W-CURVE-SEV)
072800      .
072900  C500-99.
073000      EXIT.
073100******************************************************************
073200* Abschlussberechnung: Durchschnitte, Clamp, Verbundindex P40
073300******************************************************************
073400  C900-DURCHSCHNITT-BILDEN SECTION.
073500  C900-00.
073600*            Clamp auf 0..1 erfolgt hier direkt je Feld - die
073700*            Felder sind vorzeichenlose PIC 9(1)V9(6), daher
073800*            entfaellt die Pruefung auf Unterschreitung von Null
073900      COMPUTE SK-P21 ROUNDED = S-TRACK-COND / C9-N
074000      IF SK-P21 > 1 MOVE 1 TO SK-P21 END-IF
074100*
074200      COMPUTE SK-P22 ROUNDED = S-CURVE-SEV / C9-N
074300      IF SK-P22 > 1 MOVE 1 TO SK-P22 END-IF
074400*
074500      COMPUTE SK-P23 ROUNDED = S-GRADIENT / C9-N
074600      IF SK-P23 > 1 MOVE 1 TO SK-P23 END-IF
074700*
074800      COMPUTE SK-P24 ROUNDED = S-TRACK-AGE / C9-N
074900      IF SK-P24 > 1 MOVE 1 TO SK-P24 END-IF
075000*
075100      COMPUTE SK-P25 ROUNDED = S-SWITCH-DENSITY / C9-N
075200      IF SK-P25 > 1 MOVE 1 TO SK-P25 END-IF
075300*
075400      COMPUTE SK-P26 ROUNDED = S-MAX-SPEED-SEEN / 200
075500      IF SK-P26 > 1 MOVE 1 TO SK-P26 END-IF
075600*
075700      COMPUTE SK-P27 ROUNDED = S-GAUGE-VAR / C9-N
075800      IF SK-P27 > 1 MOVE 1 TO SK-P27 END-IF
075900*
076000      COMPUTE SK-P28 ROUNDED = S-DRAINAGE / C9-N
076100      IF SK-P28 > 1 MOVE 1 TO SK-P28 END-IF
076200*
076300      COMPUTE W-AVG ROUNDED = S-BALLAST-COND / C9-N
076400      MOVE W-AVG TO SK-P29
076500      IF SK-P29 > 1 MOVE 1 TO SK-P29 END-IF
076600*
076700      COMPUTE SK-P30 ROUNDED = S-EMBANKMENT / C9-N
076800      IF SK-P30 > 1 MOVE 1 TO SK-P30 END-IF
076900*
077000      COMPUTE SK-P31 ROUNDED = S-SIGNAL-GAP / C9-N
077100      IF SK-P31 > 1 MOVE 1 TO SK-P31 END-IF
077200*
077300      COMPUTE SK-P32 ROUNDED = S-SWITCH-COND / C9-N
077400      IF SK-P32 > 1 MOVE 1 TO SK-P32 END-IF
077500*
077600      COMPUTE SK-P33 ROUNDED = S-ELECTRIF / C9-N
077700      IF SK-P33 > 1 MOVE 1 TO SK-P33 END-IF
077800*
077900      COMPUTE SK-P34 ROUNDED = S-THERMAL / C9-N
078000      IF SK-P34 > 1 MOVE 1 TO SK-P34 END-IF
078100*
078200      COMPUTE SK-P35 ROUNDED = S-UTILIZATION / (2 * C9-N)
078300      IF SK-P35 > 1 MOVE 1 TO SK-P35 END-IF
078400*
078500      COMPUTE SK-P36 ROUNDED = S-SEGMENT-LENGTH / (C9-N * 100)
078600      IF SK-P36 > 1 MOVE 1 TO SK-P36 END-IF
078700*
078800      COMPUTE W-MAINT-OVERDUE ROUNDED = S-MAINT-OVERDUE / C9-N
078900      MOVE W-MAINT-OVERDUE TO SK-P37
079000      IF SK-P37 > 1 MOVE 1 TO SK-P37 END-IF
079100*
079200      COMPUTE SK-P38 ROUNDED = 1 - W-AVG
079300      IF SK-P38 > 1 MOVE 1 TO SK-P38 END-IF
079400*
079500      COMPUTE SK-P39 ROUNDED = S-LATERAL-CLEAR / C9-N
079600      IF SK-P39 > 1 MOVE 1 TO SK-P39 END-IF
079700*
079800      COMPUTE SK-P40 ROUNDED =
079900              0.20 * SK-P21 + 0.15 * SK-P22 + 0.10 * SK-P23 +
080000              0.10 * SK-P24 + 0.10 * SK-P28 + 0.10 * W-AVG +
080100              0.15 * W-MAINT-OVERDUE
080200      IF SK-P40 > 1 MOVE 1 TO SK-P40 END-IF
080300      .
080400  C900-99.
080500      EXIT.
080600******************************************************************
080700* Oeffnen und Lesen der Bahnhofsstammdatei
080800******************************************************************
080900  F200-READ-BAHNHOF SECTION.
081000  F200-00.
081100      READ BAHNHOEFE
081200          AT END SET BH-EOF TO TRUE
081300      END-READ
081400      .
081500  F200-99.
081600      EXIT.
081700******************************************************************
081800* Satz STRECKEN lesen
081900******************************************************************
082000  F400-READ-STRECKE SECTION.
082100  F400-00.
082200      READ STRECKEN
082300          AT END SET STR-EOF TO TRUE
082400      END-READ
082500      .
082600  F400-99.
082700      EXIT.
