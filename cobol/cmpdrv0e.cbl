000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300 ?SEARCH  =TALLIB
000400 ?SEARCH  =MATHLIB
000500 ?NOLMAP, SYMBOLS, INSPECT
000600 ?SAVE ALL
000700 ?SAVEABEND
000800 ?LINES 66
000900 ?CHECK 3
001000*
001100  IDENTIFICATION DIVISION.
001200*
001300  PROGRAM-ID.      CMPDRV0O.
001400  AUTHOR.          M. ARNOLD.
001500  INSTALLATION.    EVU-RECHENZENTRUM STUTTGART.
001600  DATE-WRITTEN.    1993-05-14.
001700  DATE-COMPILED.
001800  SECURITY.        NUR INTERNER GEBRAUCH - BETRIEBSDATEN.
001900*
002000*****************************************************************
002100* Letzte Aenderung :: 2020-08-12
002200* Letzte Version   :: F.04.00
002300* Kurzbeschreibung :: Sammellauf ueber Zuege, Bahnhoefe und
002400* Kurzbeschreibung :: Strecken eines Schnappschusses mit
002500* Kurzbeschreibung :: zusammenfassendem Laufbericht
002600*
002700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002900*---------------------------------------------------------------*
003000* Vers.  | Datum    | von | Kommentar
003100*--------|----------|-----|------------------------------------*
003200*A.00.00 |1993-05-14| MA  | Neuerstellung - treibt TRNPAR0O,
003300*        |          |     | STNPAR0O und TRKPAR0O ueber einen
003400*        |          |     | gemeinsamen Schnappschuss
003500*--------|----------|-----|------------------------------------*
003600*B.00.00 |1996-09-23| RB  | Laufbericht ergaenzt (Kopf, Zug- und
003700*        |          |     | Bahnhofzeilen, Streckenabschnitt)
003800*--------|----------|-----|------------------------------------*
003900*C.00.00 |1998-11-30| KL  | JAHR-2000: alle Zeitfelder bereits
004000*        |          |     | Millisekunden, keine Aenderung noetig
004100*--------|----------|-----|------------------------------------*
004200*D.00.00 |2004-02-19| LOR | RAILNET-0055: Kollisionsabtastung
004300*        |          |     | (alle Zugpaare) fuer den Bericht
004400*        |          |     | eingebunden
004500*--------|----------|-----|------------------------------------*
004600*E.00.00 |2009-10-07| MA  | RAILNET-0121: Teilstreckenbildung in
004700*        |          |     | den Sammellauf aufgenommen
004800*--------|----------|-----|------------------------------------*
004900*F.00.00 |2014-03-18| RB  | RAILNET-0163: Entscheidungsabschnitt
005000*        |          |     | des Berichts liest KOLLENTSCHEID
005100*        |          |     | nach dem Schreiben zurueck (kein
005200*        |          |     | zweiter Tabellenaufbau notwendig)
005300*--------|----------|-----|------------------------------------*
005400*F.01.00 |2017-06-05| KL  | RAILNET-0199: Kapazitaet der Zug- und
005500*        |          |     | Tabellen auf 500 / 2000 erhoeht
005600*--------|----------|-----|------------------------------------*
005700*F.02.00 |2019-02-11| MA  | RAILNET-0233: Schlusszeile mit allen
005800*        |          |     | fuenf Satzzaehlern des Laufs
005900*--------|----------|-----|------------------------------------*
006000*F.03.00 |2020-08-12| KL  | RAILNET-0241: Default-Abstand griff
006100*        |          |     | nur bei (0,0)/(0,0), Weichendichte
006200*        |          |     | teilte nie durch MAX(1,Abstand);
006300*        |          |     | Teilabschnitts-Id zaehlte ab 1 statt
006400*        |          |     | 0; Berichtsspalten jetzt rechtsbuen-
006500*        |          |     | dig mit Dezimalpunkt; totes Feld
006600*        |          |     | BH-PRAESENZ-SW aus STATION-IN entfernt
006700*--------|----------|-----|------------------------------------*
006800*F.04.00 |2020-08-12| KL  | RAILNET-0241: W-BITS-WERT auf
006900*        |          |     | 9(3)V9(6) erweitert (Rest 0..99
007000*        |          |     | wurde abgeschnitten); W-LATLON-WHOLE
007100*        |          |     | ohne Nachkommastellen - DIVIDE BY 1
007200*        |          |     | schnitt sonst nichts ab, P19 blieb 0
007300*---------------------------------------------------------------*
007400*
007500* Programmbeschreibung
007600* --------------------
007700* Treibt die drei Stammberechnungen (Zugkennwerte, Bahnhofkenn-
007800* werte, Streckenkennwerte) ueber einen gemeinsamen Schnappschuss
007900* aus ZUGBEWEGUNGEN/BAHNHOEFE/STRECKEN, bildet zusaetzlich die
008000* Kollisionsabtastung ueber alle Zugpaare und die Teilstrecken-
008100* zerlegung jeder Strecke, und fasst das Ergebnis in einem Lauf-
008200* bericht zusammen. Kein Kontrollwechsel - der Bericht ist eine
008300* einstufige Zusammenfassung mit rechtsbuendigen Zahlenspalten.
008400*
008500******************************************************************
008600*
008700  ENVIRONMENT DIVISION.
008800  CONFIGURATION SECTION.
008900  SPECIAL-NAMES.
009000      SWITCH-15 IS ANZEIGE-VERSION
009100          ON STATUS IS SHOW-VERSION
009200      CLASS ALPHNUM IS "0123456789"
009300                       "abcdefghijklmnopqrstuvwxyz"
009400                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
009500                       " .,;-_!$%&/=*+".
009600*
009700  INPUT-OUTPUT SECTION.
009800  FILE-CONTROL.
009900      SELECT ZUGBEWEGUNGEN ASSIGN TO "ZUGBEW"
010000          ORGANIZATION IS LINE SEQUENTIAL
010100          FILE STATUS IS FILE-STATUS.
010200      SELECT BAHNHOEFE ASSIGN TO "BAHNHF"
010300          ORGANIZATION IS LINE SEQUENTIAL
010400          FILE STATUS IS BH-FILE-STATUS.
010500      SELECT STRECKEN ASSIGN TO "STRECKE"
010600          ORGANIZATION IS LINE SEQUENTIAL
010700          FILE STATUS IS STR-FILE-STATUS.
010800      SELECT ZUGKENNWERTE ASSIGN TO "ZUGKW"
010900          ORGANIZATION IS LINE SEQUENTIAL
011000          FILE STATUS IS ZK-FILE-STATUS.
011100      SELECT BAHNHOFKENNWERTE ASSIGN TO "BAHNKW"
011200          ORGANIZATION IS LINE SEQUENTIAL
011300          FILE STATUS IS BK-FILE-STATUS.
011400      SELECT STRECKENKENNWERTE ASSIGN TO "STRKW"
011500          ORGANIZATION IS LINE SEQUENTIAL
011600          FILE STATUS IS SK-FILE-STATUS.
011700      SELECT KOLLENTSCHEID ASSIGN TO "KOLENT"
011800          ORGANIZATION IS LINE SEQUENTIAL
011900          FILE STATUS IS KE-FILE-STATUS.
012000      SELECT TEILSTRECKEN ASSIGN TO "TEILSTR"
012100          ORGANIZATION IS LINE SEQUENTIAL
012200          FILE STATUS IS SG-FILE-STATUS.
012300      SELECT BERICHT ASSIGN TO "BERICHT"
012400          ORGANIZATION IS LINE SEQUENTIAL
012500          FILE STATUS IS DR-FILE-STATUS.
012600*
012700  DATA DIVISION.
012800  FILE SECTION.
012900*--------------------------------------------------------------*
013000* TRAIN-IN
013100*--------------------------------------------------------------*
013200  FD  ZUGBEWEGUNGEN.
013300  01  ZB-SATZ.
013400      05  ZB-TRAIN-ID          PIC X(10).
013500      05  ZB-SPEED-KMH         PIC S9(4)V9(2).
013600      05  ZB-PREV-SPEED-KMH    PIC S9(4)V9(2).
013700      05  ZB-PREV-ACCEL        PIC S9(4)V9(4).
013800      05  ZB-PROGRESS          PIC S9(1)V9(6).
013900      05  ZB-PRIORITY          PIC 9(1).
014000      05  ZB-STATUS            PIC X(10).
014100      05  ZB-LAT               PIC S9(3)V9(6).
014200      05  ZB-LON               PIC S9(3)V9(6).
014300      05  ZB-START-TIME-MS     PIC 9(13).
014400      05  ZB-NOW-MS            PIC 9(13).
014500      05  FILLER               PIC X(05).
014600*--------------------------------------------------------------*
014700* STATION-IN
014800*--------------------------------------------------------------*
014900  FD  BAHNHOEFE.
015000  01  BH-SATZ.
015100      05  BH-STATION-ID        PIC X(10).
015200      05  BH-STATION-NAME      PIC X(30).
015300      05  BH-LAT               PIC S9(3)V9(6).
015400      05  BH-LON               PIC S9(3)V9(6).
015500      05  BH-LAENGE-M          PIC 9(5)V9(1).
015600      05  BH-BSTEIG-LAENGE-M   PIC 9(5)V9(1).
015700      05  BH-ANZ-BSTEIGE       PIC 9(2).
015800      05  BH-ZUGLAENGE-AVG-M   PIC 9(4)V9(1).
015900      05  BH-ANKUNFTSRATE-H    PIC 9(3)V9(2).
016000      05  BH-DWELL-AVG-S       PIC 9(4)V9(1).
016100      05  BH-ANFAHRT-AVG-KMH   PIC 9(3)V9(1).
016200      05  BH-ADHESION-MU       PIC 9(1)V9(3).
016300      05  BH-REAKTIONSZEIT-S   PIC 9(2)V9(2).
016400      05  BH-SICHERHEIT-S      PIC 9(3)V9(1).
016500      05  BH-CV-ZULAUF         PIC 9(2)V9(3).
016600      05  BH-MARGIN-FACTOR     PIC 9(2)V9(3).
016700*            RAILNET-0241 (2020-08-12/KL): BH-PRAESENZ-SW
016800*            entfernt - nie gelesen/geprueft, kein Gegenstueck
016900*            im STATION-IN.
017000      05  FILLER               PIC X(17).
017100*--------------------------------------------------------------*
017200* EDGE-IN
017300*--------------------------------------------------------------*
017400  FD  STRECKEN.
017500  01  ST-SATZ.
017600      05  ST-QUELLE            PIC X(10).
017700      05  ST-ZIEL              PIC X(10).
017800      05  FILLER               PIC X(10).
017900*--------------------------------------------------------------*
018000* TRAIN-PARAMS-OUT
018100*--------------------------------------------------------------*
018200  FD  ZUGKENNWERTE.
018300  01  ZK-SATZ.
018400      05  ZK-TRAIN-ID          PIC X(10).
018500      05  ZK-P1                PIC S9(1)V9(6).
018600      05  ZK-P2                PIC S9(1)V9(6).
018700      05  ZK-P3                PIC S9(1)V9(6).
018800      05  ZK-P4                PIC S9(1)V9(6).
018900      05  ZK-P5                PIC S9(1)V9(6).
019000      05  ZK-P6                PIC S9(1)V9(6).
019100      05  ZK-P7                PIC S9(1)V9(6).
019200      05  ZK-P8                PIC S9(1)V9(6).
019300      05  ZK-P9                PIC S9(1)V9(6).
019400      05  ZK-P10               PIC S9(1)V9(6).
019500      05  ZK-P11               PIC S9(1)V9(6).
019600      05  ZK-P12               PIC S9(1)V9(6).
019700      05  ZK-P13               PIC S9(1)V9(6).
019800      05  ZK-P14               PIC S9(1)V9(6).
019900      05  ZK-P15               PIC S9(1)V9(6).
020000      05  ZK-P16               PIC S9(1)V9(6).
020100      05  ZK-P17               PIC S9(1)V9(6).
020200      05  ZK-P18               PIC S9(1)V9(6).
020300      05  ZK-P19               PIC S9(1)V9(6).
020400      05  ZK-P20               PIC S9(1)V9(6).
020500      05  FILLER               PIC X(10).
020600*--------------------------------------------------------------*
020700* STATION-PARAMS-OUT
020800*--------------------------------------------------------------*
020900  FD  BAHNHOFKENNWERTE.
021000  01  BK-SATZ.
021100      05  BK-STATION-ID         PIC X(10).
021200      05  BK-LAENGE-M           PIC 9(5)V9(1).
021300      05  BK-BSTEIG-LAENGE-M    PIC 9(5)V9(1).
021400      05  BK-ANZ-BSTEIGE        PIC 9(2).
021500      05  BK-ZUGLAENGE-AVG-M    PIC 9(4)V9(1).
021600      05  BK-ANKUNFTSRATE-H     PIC 9(3)V9(2).
021700      05  BK-DWELL-AVG-S        PIC 9(4)V9(1).
021800      05  BK-ANFAHRT-AVG-KMH    PIC 9(3)V9(1).
021900      05  BK-ADHESION-MU        PIC 9(1)V9(3).
022000      05  BK-REAKTIONSZEIT-S    PIC 9(2)V9(2).
022100      05  BK-SICHERHEIT-S       PIC 9(3)V9(1).
022200      05  BK-CV-ZULAUF          PIC 9(2)V9(3).
022300      05  BK-MARGIN-FACTOR      PIC 9(2)V9(3).
022400      05  BK-MAX-SIMUL-TRAINS   PIC 9(3).
022500      05  BK-UTIL-SINGLE        PIC 9(3)V9(6).
022600      05  BK-UTIL-OVERALL       PIC 9(3)V9(6).
022700      05  BK-BREMSWEG-M         PIC 9(5)V9(2).
022800      05  BK-REAKTIONSWEG-M     PIC 9(5)V9(2).
022900      05  BK-ANHALTEWEG-M       PIC 9(5)V9(2).
023000      05  BK-KAPAZITAET-TPH     PIC 9(4)V9(2).
023100      05  BK-MIN-ABSTAND-S      PIC 9(4)V9(1).
023200      05  BK-STAUINDEX          PIC 9(3)V9(6).
023300      05  FILLER                PIC X(08).
023400*--------------------------------------------------------------*
023500* TRACK-PARAMS-OUT
023600*--------------------------------------------------------------*
023700  FD  STRECKENKENNWERTE.
023800  01  SK-SATZ.
023900      05  SK-P21               PIC 9(1)V9(6).
024000      05  SK-P22               PIC 9(1)V9(6).
024100      05  SK-P23               PIC 9(1)V9(6).
024200      05  SK-P24               PIC 9(1)V9(6).
024300      05  SK-P25               PIC 9(1)V9(6).
024400      05  SK-P26               PIC 9(1)V9(6).
024500      05  SK-P27               PIC 9(1)V9(6).
024600      05  SK-P28               PIC 9(1)V9(6).
024700      05  SK-P29               PIC 9(1)V9(6).
024800      05  SK-P30               PIC 9(1)V9(6).
024900      05  SK-P31               PIC 9(1)V9(6).
025000      05  SK-P32               PIC 9(1)V9(6).
025100      05  SK-P33               PIC 9(1)V9(6).
025200      05  SK-P34               PIC 9(1)V9(6).
025300      05  SK-P35               PIC 9(1)V9(6).
025400      05  SK-P36               PIC 9(1)V9(6).
025500      05  SK-P37               PIC 9(1)V9(6).
025600      05  SK-P38               PIC 9(1)V9(6).
025700      05  SK-P39               PIC 9(1)V9(6).
025800      05  SK-P40               PIC 9(1)V9(6).
025900      05  FILLER               PIC X(10).
026000*--------------------------------------------------------------*
026100* DECISION-OUT
026200*--------------------------------------------------------------*
026300  FD  KOLLENTSCHEID.
026400  01  KE-SATZ.
026500      05  KE-ACTION            PIC X(10).
026600      05  KE-STOP-TRAIN-ID     PIC X(10).
026700      05  KE-LET-PASS-ID       PIC X(10).
026800      05  KE-TRAIN-A-ID        PIC X(10).
026900      05  KE-TRAIN-B-ID        PIC X(10).
027000      05  KE-REASON            PIC X(30).
027100      05  FILLER               PIC X(10).
027200*--------------------------------------------------------------*
027300* SEGMENT-OUT
027400*--------------------------------------------------------------*
027500  FD  TEILSTRECKEN.
027600  01  SG-SATZ.
027700      05  SG-SEGMENT-ID        PIC X(24).
027800      05  SG-QUELLE            PIC X(10).
027900      05  SG-ZIEL              PIC X(10).
028000      05  SG-START-LAT         PIC S9(3)V9(6).
028100      05  SG-START-LON         PIC S9(3)V9(6).
028200      05  SG-ENDE-LAT          PIC S9(3)V9(6).
028300      05  SG-ENDE-LON          PIC S9(3)V9(6).
028400      05  FILLER               PIC X(10).
028500*--------------------------------------------------------------*
028600* REPORTS - Laufbericht, eine Druckzeile je Satz
028700*--------------------------------------------------------------*
028800  FD  BERICHT.
028900  01  DR-ZEILE                 PIC X(80).
029000*
029100  WORKING-STORAGE SECTION.
029200*--------------------------------------------------------------*
029300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
029400*--------------------------------------------------------------*
029500  01          COMP-FELDER.
029600      05      C4-ANZ-ZUEGE        PIC S9(04) COMP VALUE ZERO.
029700      05      C4-ANZ-BAHNHOEFE    PIC S9(04) COMP VALUE ZERO.
029800      05      C4-INDEX            PIC S9(04) COMP VALUE ZERO.
029900      05      C4-INDEX-I          PIC S9(04) COMP VALUE ZERO.
030000      05      C4-INDEX-J          PIC S9(04) COMP VALUE ZERO.
030100      05      C4-QUELLE-IDX       PIC S9(04) COMP VALUE ZERO.
030200      05      C4-ZIEL-IDX         PIC S9(04) COMP VALUE ZERO.
030300      05      C4-ANZ-SEGMENTE     PIC S9(04) COMP VALUE ZERO.
030400      05      C4-SEG-NR           PIC S9(04) COMP VALUE ZERO.
030500      05      C9-COUNT            PIC S9(09) COMP VALUE ZERO.
030600      05      C9-N                PIC S9(09) COMP VALUE ZERO.
030700      05      C9-R-INT            PIC S9(09) COMP VALUE ZERO.
030800      05      C9-BITS-M           PIC S9(09) COMP VALUE ZERO.
030900      05      C9-BITS-ERG         PIC S9(09) COMP VALUE ZERO.
031000      05      C9-BITS-QUOT        PIC S9(09) COMP VALUE ZERO.
031100      05      C9-BITS-K           PIC S9(09) COMP VALUE ZERO.
031200      05      C18-SEED            PIC 9(18)  COMP VALUE ZERO.
031300      05      C18-POW2            PIC 9(18)  COMP VALUE ZERO.
031400      05      C18-SHIFT-QUOT      PIC 9(18)  COMP VALUE ZERO.
031500      05      C18-MS              PIC 9(18)  COMP VALUE ZERO.
031600      05      FILLER              PIC X(02).
031700*--------------------------------------------------------------*
031800* Display-Felder: Praefix D
031900*--------------------------------------------------------------*
032000  01          DISPLAY-FELDER.
032100      05      D-ZUEGE              PIC ZZZ9.
032200      05      D-BAHNHOEFE          PIC ZZZ9.
032300      05      D-STRECKEN           PIC ZZZ9.
032400      05      D-SEGMENTE           PIC ZZZZ9.
032500      05      D-ENTSCHEIDE         PIC ZZZ9.
032600      05      D-ED-P-SIGNIERT      PIC -9.999999.
032700      05      D-ED-P-UNSIGNIERT    PIC 9.999999.
032800      05      D-ED-UTIL-OVERALL    PIC ZZ9.999999.
032900      05      D-ED-KAPAZITAET-TPH  PIC ZZZ9.99.
033000      05      D-ED-ANHALTEWEG-M    PIC ZZZZ9.99.
033100      05      D-ED-STAUINDEX       PIC ZZ9.999999.
033200      05      D-ZEILE-PTR          PIC S9(04) COMP.
033300      05      FILLER               PIC X(02).
033400*--------------------------------------------------------------*
033500* Felder mit konstantem Inhalt: Praefix K
033600*--------------------------------------------------------------*
033700  01          KONSTANTE-FELDER.
033800      05      K-MODUL               PIC X(08) VALUE "CMPDRV0O".
033900      05      K-MAX-ZUEGE           PIC 9(3)   VALUE 500.
034000      05      K-MAX-BAHNHOEFE       PIC 9(4)   VALUE 2000.
034100      05      K-MOD-R               PIC 9(7)   VALUE 1000003.
034200      05      K-ERDRADIUS-M         PIC 9(7)   VALUE 6371000.
034300      05      K-KRIT-ABSTAND-M      PIC 9(3)V9(1) VALUE 35.0.
034400      05      K-SCHWELLWERT-M       PIC 9(3)V9(1) VALUE 100.0.
034500      05      K-SEGMENT-LAENGE-M    PIC 9(5)V9(1) VALUE 100.0.
034600      05      K-GRAD-ZU-RAD        PIC 9(1)V9(8) VALUE 0.01745329.
034700      05      K-ABSTAND-FAKTOR      PIC 9(3)V9(2) VALUE 111.00.
034800      05      K-ABSTAND-MIN         PIC 9(1)V9(2) VALUE 0.10.
034900      05      K-ABSTAND-DEFAULT     PIC 9(2)V9(2) VALUE 10.00.
035000      05      K-MU-BREMSUNG         PIC 9(1)V9(3) VALUE 0.250.
035100      05      K-DEF-LAENGE-M       PIC 9(5)V9(1) VALUE 400.0.
035200      05      K-GROSS-GRENZE       PIC S9(04) COMP VALUE 5.
035300      05      K-DEF-BSTEIG-M       PIC 9(5)V9(1) VALUE 250.0.
035400      05      K-DEF-ANZ-BSTEIGE    PIC 9(2)      VALUE 2.
035500      05      K-DEF-ZUGLAENGE-M    PIC 9(4)V9(1) VALUE 200.0.
035600      05      K-DEF-ANKUNFTSRATE   PIC 9(3)V9(2) VALUE 4.00.
035700      05      K-DEF-DWELL-S        PIC 9(4)V9(1) VALUE 150.0.
035800      05      K-DEF-ANFAHRT-KMH    PIC 9(3)V9(1) VALUE 80.0.
035900      05      K-DEF-ADHESION-MU    PIC 9(1)V9(3) VALUE 0.350.
036000      05      K-DEF-REAKTION-S     PIC 9(2)V9(2) VALUE 1.50.
036100      05      K-DEF-SICHERHEIT-S   PIC 9(3)V9(1) VALUE 30.0.
036200      05      K-DEF-CV-ZULAUF      PIC 9(2)V9(3) VALUE 1.000.
036300      05      K-DEF-MARGIN         PIC 9(2)V9(3) VALUE 1.000.
036400      05      K-ADHESION-NOTFALL   PIC 9(1)V9(3) VALUE 0.250.
036500      05      K-G-ERDE             PIC 9(2)V9(2) VALUE 9.81.
036600      05      K-KAPAZITAET-MAX     PIC 9(4)V9(2) VALUE 9999.99.
036700      05      K-DEF-PRIORITAET     PIC 9(1)      VALUE 1.
036800      05      K-POW2-02             PIC 9(18) COMP VALUE 4.
036900      05      K-POW2-03             PIC 9(18) COMP VALUE 8.
037000      05      K-POW2-05             PIC 9(18) COMP VALUE 32.
037100      05      K-POW2-07             PIC 9(18) COMP VALUE 128.
037200      05      K-POW2-11             PIC 9(18) COMP VALUE 2048.
037300      05      K-POW2-13             PIC 9(18) COMP VALUE 8192.
037400      05      K-POW2-17             PIC 9(18) COMP VALUE 131072.
037500      05      K-POW2-19             PIC 9(18) COMP VALUE 524288.
037600      05      K-POW2-23             PIC 9(18) COMP VALUE 8388608.
037700      05      K-POW2-29           PIC 9(18) COMP VALUE 536870912.
037800      05      FILLER               PIC X(02).
037900*----------------------------------------------------------------*
038000* Conditional-Felder
038100*----------------------------------------------------------------*
038200  01          SCHALTER.
038300      05      FILE-STATUS           PIC X(02).
038400          88  FILE-OK                           VALUE "00".
038500          88  FILE-NOK                     VALUE "01" THRU "99".
038600      05      REC-STAT REDEFINES FILE-STATUS.
038700         10   FILE-STATUS1          PIC X.
038800          88  FILE-EOF                          VALUE "1".
038900         10                         PIC X.
039000      05      BH-FILE-STATUS         PIC X(02).
039100          88  BH-FILE-OK                        VALUE "00".
039200          88  BH-FILE-NOK                 VALUE "01" THRU "99".
039300      05      BH-STAT REDEFINES BH-FILE-STATUS.
039400         10   BH-FILE-STATUS1        PIC X.
039500          88  BH-FILE-EOF                       VALUE "1".
039600         10                         PIC X.
039700      05      STR-FILE-STATUS        PIC X(02).
039800          88  STR-FILE-OK                       VALUE "00".
039900          88  STR-FILE-NOK                VALUE "01" THRU "99".
040000      05      STR-STAT REDEFINES STR-FILE-STATUS.
040100         10   STR-FILE-STATUS1       PIC X.
040200          88  STR-FILE-EOF                      VALUE "1".
040300         10                         PIC X.
040400      05      ZK-FILE-STATUS         PIC X(02).
040500          88  ZK-FILE-OK                        VALUE "00".
040600      05      BK-FILE-STATUS         PIC X(02).
040700          88  BK-FILE-OK                        VALUE "00".
040800      05      SK-FILE-STATUS         PIC X(02).
040900          88  SK-FILE-OK                        VALUE "00".
041000      05      KE-FILE-STATUS         PIC X(02).
041100          88  KE-FILE-OK                        VALUE "00".
041200      05      KE-STAT REDEFINES KE-FILE-STATUS.
041300         10   KE-FILE-STATUS1        PIC X.
041400          88  KE-FILE-EOF                       VALUE "1".
041500         10                         PIC X.
041600      05      SG-FILE-STATUS         PIC X(02).
041700          88  SG-FILE-OK                        VALUE "00".
041800      05      DR-FILE-STATUS         PIC X(02).
041900          88  DR-FILE-OK                        VALUE "00".
042000      05      ZB-EOF-SW             PIC X       VALUE "N".
042100          88  ZB-EOF                            VALUE "J".
042200      05      BH-EOF-SW             PIC X       VALUE "N".
042300          88  BH-EOF                            VALUE "J".
042400      05      STR-EOF-SW            PIC X       VALUE "N".
042500          88  STR-EOF                           VALUE "J".
042600      05      KE-EOF-SW             PIC X       VALUE "N".
042700          88  KE-EOF                            VALUE "J".
042800      05      TREFFER-SW            PIC X       VALUE "N".
042900          88  TREFFER-VORHANDEN                 VALUE "J".
043000      05      QUELLE-GEF-SW         PIC X       VALUE "N".
043100          88  QUELLE-GEFUNDEN                   VALUE "J".
043200      05      ZIEL-GEF-SW           PIC X       VALUE "N".
043300          88  ZIEL-GEFUNDEN                     VALUE "J".
043400      05      PRG-STATUS            PIC 9       VALUE ZERO.
043500          88  PRG-OK                            VALUE ZERO.
043600          88  PRG-ABBRUCH                       VALUE 1.
043700      05      FILLER                PIC X(02).
043800*--------------------------------------------------------------*
043900* Zugtabelle: Praefix ZT, Auszug je Zug fuer Kollisionsabtastung
044000* und Zugabschnitt des Laufberichts
044100*--------------------------------------------------------------*
044200  01          ZUG-TABELLE.
044300      05      ZT-EINTRAG OCCURS 500 TIMES
044400              INDEXED BY ZT-IDX ZT-JDX.
044500         10   ZT-TRAIN-ID           PIC X(10).
044600         10   ZT-SPEED-KMH          PIC S9(4)V9(2).
044700         10   ZT-PRIORITY           PIC 9(1).
044800         10   ZT-LAT                PIC S9(3)V9(6).
044900         10   ZT-LON                PIC S9(3)V9(6).
045000         10   ZT-P1                 PIC S9(1)V9(6).
045100         10   ZT-P5                 PIC S9(1)V9(6).
045200         10   ZT-P8                 PIC S9(1)V9(6).
045300         10   ZT-P10                PIC S9(1)V9(6).
045400         10   ZT-P20                PIC S9(1)V9(6).
045500*            alternative Sicht: Tabelleneintrag als Zeichenkette
045600*            fuer Pruefausgaben im Testbetrieb
045700      05      ZT-TABELLE-X REDEFINES ZT-EINTRAG.
045800         10   ZT-DUMMY OCCURS 500 TIMES PIC X(50).
045900      05      FILLER                PIC X(02).
046000*--------------------------------------------------------------*
046100* Bahnhofstabelle: Praefix GT, Auszug je Bahnhof fuer die
046200* Teilstreckenbildung und den Bahnhofabschnitt des Laufberichts
046300*--------------------------------------------------------------*
046400  01          BAHNHOF-TABELLE.
046500      05      GT-EINTRAG OCCURS 2000 TIMES INDEXED BY GT-IDX.
046600         10   GT-STATION-ID         PIC X(10).
046700         10   GT-LAT                PIC S9(3)V9(6).
046800         10   GT-LON                PIC S9(3)V9(6).
046900         10   GT-UTIL-OVERALL       PIC 9(3)V9(6).
047000         10   GT-KAPAZITAET-TPH     PIC 9(4)V9(2).
047100         10   GT-ANHALTEWEG-M       PIC 9(5)V9(2).
047200         10   GT-STAUINDEX          PIC 9(3)V9(6).
047300*        RAILNET-0241 (2020-08-12/KL): Grossbahnhof-Kennung
047400*        analog trkpar0e0 BT-GROSS-SW, fuer Signalabstand
047500*        und Auslastungs-Kennwert in C740/C750 benoetigt.
047600         10   GT-GROSS-SW           PIC X.
047700              88 GT-GROSS                      VALUE "J".
047800      05      GT-TABELLE-X REDEFINES GT-EINTRAG.
047900         10   GT-DUMMY OCCURS 2000 TIMES PIC X(60).
048000      05      FILLER                PIC X(02).
048100*--------------------------------------------------------------*
048200* Arbeitsfelder: Praefix W
048300*--------------------------------------------------------------*
048400  01          WORK-FELDER.
048500      05      W-EDGE-ID            PIC X(21).
048600      05      W-RESULT             PIC S9(1)V9(6).
048700      05      W-ABS-VAL            PIC S9(4)V9(4).
048800      05      W-ABS-LAT            PIC S9(3)V9(6).
048900      05      W-ABS-LON            PIC S9(3)V9(6).
049000      05      W-LATLON-SUM         PIC S9(3)V9(6).
049100*    RAILNET-0241 (2020-08-12/KL): keine Nachkommastellen mehr -
049200*    DIVIDE .. BY 1 sollte auf den Ganzzahlteil abschneiden, aber
049300*    mit denselben sechs Dezimalstellen wie der Dividend blieb
049400*    W-LATLON-FRAC immer Null.
049500      05      W-LATLON-WHOLE       PIC S9(3).
049600      05      W-LATLON-FRAC        PIC S9(1)V9(6).
049700      05      W-SPEED-MPS          PIC S9(3)V9(4).
049800      05      W-SPEED-MPS-QUAD     PIC S9(5)V9(4).
049900      05      W-ACCEL              PIC S9(4)V9(4).
050000      05      W-JERK               PIC S9(4)V9(4).
050100      05      W-BREMSWEG-M         PIC S9(5)V9(2).
050200      05      W-PRIO-X-100         PIC S9(4).
050300      05      W-MAXVAL             PIC S9(4).
050400      05      W-ELAPSED-S          PIC S9(9)V9(2).
050500      05      W-ANFAHRT-MPS        PIC 9(3)V9(4).
050600      05      W-ANFAHRT-QUAD       PIC 9(5)V9(4).
050700      05      W-REAKTIONSWEG-M     PIC 9(5)V9(2).
050800      05      W-ANHALTEWEG-M       PIC 9(5)V9(2).
050900      05      W-UTIL-SINGLE        PIC 9(3)V9(6).
051000      05      W-UTIL-OVERALL       PIC 9(3)V9(6).
051100      05      W-KAP-NENNER-S       PIC 9(4)V9(1).
051200      05      W-KAP-PRO-BSTEIG     PIC 9(4)V9(2).
051300      05      W-CV-QUAD            PIC 9(4)V9(6).
051400      05      W-STAUINDEX          PIC 9(3)V9(6).
051500      05      W-SUCH-ID            PIC X(10).
051600      05      W-GEF-LAT            PIC S9(3)V9(6).
051700      05      W-GEF-LON            PIC S9(3)V9(6).
051800*    RAILNET-0241 (2020-08-12/KL): Grossbahnhof-Merker je
051900*    gefundenem Eintrag, analog trkpar0e0 W-GEF-GROSS-SW.
052000      05      W-GEF-GROSS-SW       PIC X.
052100      05      W-QUELLE-LAT         PIC S9(3)V9(6).
052200      05      W-QUELLE-LON         PIC S9(3)V9(6).
052300      05      W-QUELLE-GROSS-SW    PIC X.
052400      05      W-ZIEL-LAT           PIC S9(3)V9(6).
052500      05      W-ZIEL-LON           PIC S9(3)V9(6).
052600      05      W-ZIEL-GROSS-SW      PIC X.
052700      05      W-DLAT               PIC S9(3)V9(6).
052800      05      W-DLON               PIC S9(3)V9(6).
052900      05      W-DLAT-QUAD COMP-2.
053000      05      W-DLON-QUAD COMP-2.
053100      05      W-HYPOT-SUMME COMP-2.
053200      05      W-HYPOT-WURZEL COMP-2.
053300      05      W-ABSTAND-KM         PIC 9(5)V9(3).
053400      05      W-ABSTAND-X REDEFINES W-ABSTAND-KM.
053500         10   W-ABSTAND-GANZ  PIC 9(5).
053600         10   W-ABSTAND-DEZ   PIC 9(3).
053700      05      W-R                  PIC 9(1)V9(6).
053800      05      W-BITS-WERT          PIC 9(3)V9(6).
053900      05      W-TRACK-COND         PIC 9(1)V9(6).
054000      05      W-CURVE-SEV          PIC 9(1)V9(6).
054100      05      W-GRADIENT           PIC 9(1)V9(6).
054200      05      W-TRACK-AGE          PIC 9(1)V9(6).
054300      05      W-SWITCH-NORM        PIC 9(1)V9(6).
054400      05      W-MAX-SPEED          PIC 9(3)V9(2).
054500      05      W-BASIS-SPEED        PIC 9(3)V9(2).
054600      05      W-DRAINAGE           PIC 9(1)V9(6).
054700      05      W-BALLAST-COND       PIC 9(1)V9(6).
054800      05      W-EMBANKMENT         PIC 9(1)V9(6).
054900      05      W-ELECTRIF           PIC 9(1)V9(6).
055000      05      W-SWITCH-COND        PIC 9(1)V9(6).
055100      05      W-GAUGE-VAR          PIC 9(1)V9(6).
055200      05      W-SIGNAL-GAP         PIC 9(1)V9(6).
055300      05      W-THERMAL            PIC 9(1)V9(6).
055400      05      W-MAINT-OVERDUE      PIC 9(1)V9(6).
055500      05      W-AVG                PIC 9(1)V9(6).
055600      05      W-LAT-A-RAD COMP-2.
055700      05      W-LAT-B-RAD COMP-2.
055800      05      W-DLAT-RAD  COMP-2.
055900      05      W-DLON-RAD  COMP-2.
056000      05      W-SIN-DLAT-H COMP-2.
056100      05      W-SIN-DLON-H COMP-2.
056200      05      W-COS-LAT-A  COMP-2.
056300      05      W-COS-LAT-B  COMP-2.
056400      05      W-HAVERSINE-A COMP-2.
056500      05      W-WURZEL      COMP-2.
056600      05      W-ASIN-ERG    COMP-2.
056700      05      W-ABSTAND-M   PIC 9(7)V9(2).
056800      05      W-T1                 PIC 9(1)V9(6).
056900      05      W-T2                 PIC 9(1)V9(6).
057000      05      W-SEG-NR-0BASIERT    PIC S9(04) COMP.
057100      05      W-SEG-NR-ANZEIGE     PIC Z(3)9.
057200      05      W-SEG-NR-LEER        PIC S9(02) COMP.
057300      05      FILLER               PIC X(02).
057400*--------------------------------------------------------------*
057500* Laufende Summen der Streckenkennwerte: Praefix S
057600*--------------------------------------------------------------*
057700  01          SUMMEN-FELDER.
057800      05      S-TRACK-COND         PIC 9(5)V9(6) VALUE ZERO.
057900      05      S-CURVE-SEV          PIC 9(5)V9(6) VALUE ZERO.
058000      05      S-GRADIENT           PIC 9(5)V9(6) VALUE ZERO.
058100      05      S-TRACK-AGE          PIC 9(5)V9(6) VALUE ZERO.
058200      05      S-DRAINAGE           PIC 9(5)V9(6) VALUE ZERO.
058300      05      S-BALLAST-COND       PIC 9(5)V9(6) VALUE ZERO.
058400      05      S-EMBANKMENT         PIC 9(5)V9(6) VALUE ZERO.
058500      05      S-SWITCH-COND        PIC 9(5)V9(6) VALUE ZERO.
058600      05      S-ELECTRIF           PIC 9(5)V9(6) VALUE ZERO.
058700      05      S-GAUGE-VAR          PIC 9(5)V9(6) VALUE ZERO.
058800      05      S-SWITCH-DENSITY     PIC 9(5)V9(6) VALUE ZERO.
058900      05      S-SIGNAL-GAP         PIC 9(5)V9(6) VALUE ZERO.
059000      05      S-THERMAL            PIC 9(5)V9(6) VALUE ZERO.
059100      05      S-UTILIZATION        PIC 9(7)V9(6) VALUE ZERO.
059200      05      S-SEGMENT-LENGTH     PIC 9(7)V9(6) VALUE ZERO.
059300      05      S-MAINT-OVERDUE      PIC 9(5)V9(6) VALUE ZERO.
059400      05      S-BALLAST-UNIFORM    PIC 9(5)V9(6) VALUE ZERO.
059500      05      S-LATERAL-CLEAR      PIC 9(5)V9(6) VALUE ZERO.
059600      05      S-MAX-SPEED-SEEN     PIC 9(3)V9(2) VALUE ZERO.
059700      05      FILLER               PIC X(02).
059800*--------------------------------------------------------------*
059900* Zaehlerfelder: Praefix Z
060000*--------------------------------------------------------------*
060100  01          ZAEHLER-FELDER.
060200      05      Z-ZUEGE-GELESEN     PIC 9(5)  VALUE ZERO.
060300      05      Z-BAHNHOEFE-GELESEN PIC 9(5)  VALUE ZERO.
060400      05      Z-STRECKEN-GELESEN  PIC 9(5)  VALUE ZERO.
060500      05      Z-SEGMENTE-GESCHR   PIC 9(7)  VALUE ZERO.
060600      05      Z-ENTSCHEIDE-GESCHR PIC 9(5)  VALUE ZERO.
060700      05      FILLER               PIC X(02).
060800*
060900  PROCEDURE DIVISION.
061000******************************************************************
061100* Steuerungs-Section
061200******************************************************************
061300  A100-STEUERUNG SECTION.
061400  A100-00.
061500      IF SHOW-VERSION
061600          DISPLAY K-MODUL " vom: " WHEN-COMPILED
061700          STOP RUN
061800      END-IF
061900*
062000      PERFORM B000-VORLAUF
062100      IF PRG-ABBRUCH
062200         CONTINUE
062300      ELSE
062400         PERFORM B100-ZUEGE-VERARBEITEN
062500         PERFORM B200-BAHNHOEFE-VERARBEITEN
062600         PERFORM B300-STRECKEN-VERARBEITEN
062700         PERFORM B400-KOLLISIONEN-VERARBEITEN
062800         PERFORM B500-BERICHT-SCHREIBEN
062900      END-IF
063000*
063100      PERFORM B090-ENDE
063200      STOP RUN
063300      .
063400  A100-99.
063500      EXIT.
063600******************************************************************
063700* Vorlauf: alle Dateien oeffnen
063800******************************************************************
063900  B000-VORLAUF SECTION.
064000  B000-00.
064100      OPEN INPUT  ZUGBEWEGUNGEN
064200      OPEN INPUT  BAHNHOEFE
064300      OPEN INPUT  STRECKEN
064400      OPEN OUTPUT ZUGKENNWERTE
064500      OPEN OUTPUT BAHNHOFKENNWERTE
064600      OPEN OUTPUT STRECKENKENNWERTE
064700      OPEN OUTPUT KOLLENTSCHEID
064800      OPEN OUTPUT TEILSTRECKEN
064900      OPEN OUTPUT BERICHT
065000*
065100      IF FILE-NOK OR BH-FILE-NOK OR STR-FILE-NOK
065200         DISPLAY "CMPDRV0O: OPEN EINGABE FEHLER "
065300                 FILE-STATUS " " BH-FILE-STATUS " "
065400                 STR-FILE-STATUS
065500         SET PRG-ABBRUCH TO TRUE
065600      END-IF
065700      IF NOT ZK-FILE-OK OR NOT BK-FILE-OK OR NOT SK-FILE-OK
065800         OR NOT KE-FILE-OK OR NOT SG-FILE-OK OR NOT DR-FILE-OK
065900         DISPLAY "CMPDRV0O: OPEN AUSGABE FEHLER"
066000         SET PRG-ABBRUCH TO TRUE
066100      END-IF
066200      .
066300  B000-99.
066400      EXIT.
066500******************************************************************
066600* Phase 1: Zuege lesen, P1-P20 berechnen, Zugtabelle aufbauen
066700******************************************************************
066800  B100-ZUEGE-VERARBEITEN SECTION.
066900  B100-00.
067000      PERFORM F100-READ-ZUG
067100      PERFORM C100-ZUG-VERARBEITEN
067200              UNTIL ZB-EOF OR C4-ANZ-ZUEGE = K-MAX-ZUEGE
067300      .
067400  B100-99.
067500      EXIT.
067600******************************************************************
067700* Phase 2: Bahnhoefe lesen, 19 Kennwerte berechnen, Tabelle
067800* aufbauen (fuer Teilstrecken und Bahnhofabschnitt des Berichts)
067900******************************************************************
068000  B200-BAHNHOEFE-VERARBEITEN SECTION.
068100  B200-00.
068200      PERFORM F200-READ-BAHNHOF
068300      PERFORM C500-BAHNHOF-VERARBEITEN
068400              UNTIL BH-EOF OR C4-ANZ-BAHNHOEFE = K-MAX-BAHNHOEFE
068500      .
068600  B200-99.
068700      EXIT.
068800******************************************************************
068900* Phase 3: Strecken lesen, elf Kennwerte je Strecke, Teilab-
069000* schnitte schreiben, Summen fortschreiben, P21-P40 bilden
069100******************************************************************
069200  B300-STRECKEN-VERARBEITEN SECTION.
069300  B300-00.
069400      PERFORM F400-READ-STRECKE
069500      PERFORM C700-STRECKE-VERARBEITEN
069600              UNTIL STR-EOF
069700*
069800      IF C9-N = ZERO
069900         MOVE ZERO TO SK-SATZ
070000      ELSE
070100         PERFORM C900-DURCHSCHNITT-BILDEN
070200      END-IF
070300      WRITE SK-SATZ
070400      .
070500  B300-99.
070600      EXIT.
070700******************************************************************
070800* Phase 4: alle Zugpaare abtasten, Entscheidungen schreiben
070900******************************************************************
071000  B400-KOLLISIONEN-VERARBEITEN SECTION.
071100  B400-00.
071200      IF C4-ANZ-ZUEGE < 2
071300         EXIT SECTION
071400      END-IF
071500*
071600      PERFORM D100-PAARE-ABTASTEN
071700              VARYING C4-INDEX-I FROM 1 BY 1
071800              UNTIL C4-INDEX-I > C4-ANZ-ZUEGE
071900*
072000      IF NOT TREFFER-VORHANDEN
072100         MOVE "NORMAL"    TO KE-ACTION
072200         MOVE SPACES      TO KE-STOP-TRAIN-ID KE-LET-PASS-ID
072300         MOVE SPACES      TO KE-TRAIN-A-ID KE-TRAIN-B-ID
072400         MOVE "All safe"  TO KE-REASON
072500         WRITE KE-SATZ
072600         ADD 1 TO Z-ENTSCHEIDE-GESCHR
072700      END-IF
072800      .
072900  B400-99.
073000      EXIT.
073100******************************************************************
073200* Phase 5: Laufbericht schreiben (Kopf, Zug-, Bahnhof- und
073300* Streckenabschnitt, Entscheidungsabschnitt, Schlusszeile)
073400******************************************************************
073500  B500-BERICHT-SCHREIBEN SECTION.
073600  B500-00.
073700      PERFORM E100-KOPF-SCHREIBEN
073800      PERFORM E200-ZUGABSCHNITT-SCHREIBEN
073900      PERFORM E300-BAHNHOFABSCHNITT-SCHREIBEN
074000      PERFORM E400-STRECKENABSCHNITT-SCHREIBEN
074100      PERFORM E500-ENTSCHEIDUNGSABSCHNITT-SCHREIBEN
074200      PERFORM E900-SCHLUSSZEILE-SCHREIBEN
074300      .
074400  B500-99.
074500      EXIT.
074600******************************************************************
074700* Nachlauf: alle Dateien schliessen, Abschlussmeldung
074800******************************************************************
074900  B090-ENDE SECTION.
075000  B090-00.
075100      CLOSE ZUGBEWEGUNGEN      BAHNHOEFE           STRECKEN
075200      CLOSE ZUGKENNWERTE       BAHNHOFKENNWERTE
075300      CLOSE STRECKENKENNWERTE
075400      CLOSE KOLLENTSCHEID      TEILSTRECKEN        BERICHT
075500*
075600      MOVE Z-ZUEGE-GELESEN      TO D-ZUEGE
075700      MOVE Z-BAHNHOEFE-GELESEN  TO D-BAHNHOEFE
075800      MOVE Z-STRECKEN-GELESEN   TO D-STRECKEN
075900      MOVE Z-SEGMENTE-GESCHR    TO D-SEGMENTE
076000      MOVE Z-ENTSCHEIDE-GESCHR  TO D-ENTSCHEIDE
076100      DISPLAY "CMPDRV0O: ZUEGE=" D-ZUEGE
076200               " BAHNHOEFE=" D-BAHNHOEFE
076300               " STRECKEN=" D-STRECKEN
076400      DISPLAY "CMPDRV0O: SEGMENTE=" D-SEGMENTE
076500               " ENTSCHEIDE=" D-ENTSCHEIDE
076600      .
076700  B090-99.
076800      EXIT.
076900******************************************************************
077000* Einen Zugsatz verarbeiten: P1-P20 rechnen, Kennwertsatz
077100* schreiben, Auszug in die Zugtabelle eintragen
077200******************************************************************
077300  C100-ZUG-VERARBEITEN SECTION.
077400  C100-00.
077500      ADD 1 TO Z-ZUEGE-GELESEN
077600      ADD 1 TO C4-ANZ-ZUEGE
077700      SET ZT-IDX TO C4-ANZ-ZUEGE
077800*
077900      PERFORM C110-KINEMATIK
078000      PERFORM C120-BREMSWEG-PRIO
078100      PERFORM C130-STATUS-ZEIT
078200      PERFORM C140-RESERVE-LAGE
078300      PERFORM C150-ZUG-SATZ-SCHREIBEN
078400*
078500      MOVE ZB-TRAIN-ID        TO ZT-TRAIN-ID (ZT-IDX)
078600      MOVE ZB-SPEED-KMH       TO ZT-SPEED-KMH (ZT-IDX)
078700      MOVE ZB-PRIORITY        TO ZT-PRIORITY (ZT-IDX)
078800      MOVE ZB-LAT             TO ZT-LAT (ZT-IDX)
078900      MOVE ZB-LON             TO ZT-LON (ZT-IDX)
079000      MOVE ZK-P1              TO ZT-P1 (ZT-IDX)
079100      MOVE ZK-P5              TO ZT-P5 (ZT-IDX)
079200      MOVE ZK-P8              TO ZT-P8 (ZT-IDX)
079300      MOVE ZK-P10             TO ZT-P10 (ZT-IDX)
079400      MOVE ZK-P20              TO ZT-P20 (ZT-IDX)
079500      IF ZT-PRIORITY (ZT-IDX) = ZERO
079600         MOVE K-DEF-PRIORITAET TO ZT-PRIORITY (ZT-IDX)
079700      END-IF
079800*
079900      PERFORM F100-READ-ZUG
080000      .
080100  C100-99.
080200      EXIT.
080300******************************************************************
080400* P1-P4: Geschw., Beschleunigung, Ruck, kinet. Energieindex
080500******************************************************************
080600  C110-KINEMATIK SECTION.
080700  C110-00.
080800      COMPUTE W-SPEED-MPS ROUNDED = ZB-SPEED-KMH / 3.6
080900      COMPUTE W-ACCEL = ZB-SPEED-KMH - ZB-PREV-SPEED-KMH
081000      COMPUTE W-JERK  = W-ACCEL - ZB-PREV-ACCEL
081100*
081200      COMPUTE W-RESULT ROUNDED = ZB-SPEED-KMH / 200
081300      IF W-RESULT > 1 MOVE 1 TO W-RESULT END-IF
081400      MOVE W-RESULT TO ZK-P1
081500*
081600      COMPUTE W-RESULT ROUNDED = W-ACCEL / 50
081700      IF W-RESULT > 1      MOVE  1 TO W-RESULT END-IF
081800      IF W-RESULT < -1     MOVE -1 TO W-RESULT END-IF
081900      MOVE W-RESULT TO ZK-P2
082000*
082100      COMPUTE W-RESULT ROUNDED = W-JERK / 20
082200      IF W-RESULT > 1      MOVE  1 TO W-RESULT END-IF
082300      IF W-RESULT < -1     MOVE -1 TO W-RESULT END-IF
082400      MOVE W-RESULT TO ZK-P3
082500*
082600      COMPUTE W-SPEED-MPS-QUAD ROUNDED = W-SPEED-MPS * W-SPEED-MPS
082700      COMPUTE W-RESULT ROUNDED = W-SPEED-MPS-QUAD / 1600
082800      IF W-RESULT > 1 MOVE 1 TO W-RESULT END-IF
082900      MOVE W-RESULT TO ZK-P4
083000      .
083100  C110-99.
083200      EXIT.
083300******************************************************************
083400* P5-P8, P13: Reisefortschritt, Bremsweg-Index, Prioritaet
083500******************************************************************
083600  C120-BREMSWEG-PRIO SECTION.
083700  C120-00.
083800      MOVE ZB-PROGRESS TO W-RESULT
083900      IF W-RESULT > 1 MOVE 1 TO W-RESULT END-IF
084000      IF W-RESULT < 0 MOVE 0 TO W-RESULT END-IF
084100      MOVE W-RESULT TO ZK-P5
084200*
084300      COMPUTE W-RESULT ROUNDED = 1 - ZK-P5
084400      MOVE W-RESULT TO ZK-P6
084500*
084600      COMPUTE W-BREMSWEG-M ROUNDED =
084700              W-SPEED-MPS-QUAD / (2 * K-MU-BREMSUNG)
084800      COMPUTE W-RESULT ROUNDED = W-BREMSWEG-M / 2000
084900      IF W-RESULT > 1 MOVE 1 TO W-RESULT END-IF
085000      MOVE W-RESULT TO ZK-P7
085100*
085200      COMPUTE W-RESULT ROUNDED = ZB-PRIORITY / 3
085300      IF W-RESULT > 1 MOVE 1 TO W-RESULT END-IF
085400      MOVE W-RESULT TO ZK-P8
085500*
085600      COMPUTE W-PRIO-X-100 = ZB-PRIORITY * 100
085700      MOVE W-PRIO-X-100 TO W-MAXVAL
085800      IF W-MAXVAL < 1 MOVE 1 TO W-MAXVAL END-IF
085900      COMPUTE W-RESULT ROUNDED = ZB-SPEED-KMH / W-MAXVAL
086000      IF W-RESULT > 1 MOVE 1 TO W-RESULT END-IF
086100      MOVE W-RESULT TO ZK-P13
086200      .
086300  C120-99.
086400      EXIT.
086500******************************************************************
086600* P9-P10: Laufzeit seit Start, Statusrisiko
086700******************************************************************
086800  C130-STATUS-ZEIT SECTION.
086900  C130-00.
087000      IF ZB-START-TIME-MS > 0
087100         IF ZB-NOW-MS = 0
087200            MOVE 0 TO W-ELAPSED-S
087300         ELSE
087400            COMPUTE C18-MS = ZB-NOW-MS - ZB-START-TIME-MS
087500            COMPUTE W-ELAPSED-S ROUNDED = C18-MS / 1000
087600         END-IF
087700      ELSE
087800         MOVE 0 TO W-ELAPSED-S
087900      END-IF
088000      COMPUTE W-RESULT ROUNDED = W-ELAPSED-S / 3600
088100      IF W-RESULT > 1 MOVE 1 TO W-RESULT END-IF
088200      MOVE W-RESULT TO ZK-P9
088300*
088400      EVALUATE ZB-STATUS
088500         WHEN "RUNNING   "    MOVE 0.1 TO ZK-P10
088600         WHEN "STOPPED   "    MOVE 0.5 TO ZK-P10
088700         WHEN "EMERGENCY "    MOVE 1.0 TO ZK-P10
088800         WHEN "DELAYED   "    MOVE 0.6 TO ZK-P10
088900         WHEN OTHER           MOVE 0.2 TO ZK-P10
089000      END-EVALUATE
089100      .
089200  C130-99.
089300      EXIT.
089400******************************************************************
089500* P11-P12, P14-P19: Reserveplaetze, Differenzen, Lagekennung
089600******************************************************************
089700  C140-RESERVE-LAGE SECTION.
089800  C140-00.
089900      MOVE ZERO TO ZK-P11
090000*
090100      COMPUTE W-ABS-VAL = ZB-SPEED-KMH - ZB-PREV-SPEED-KMH
090200      IF W-ABS-VAL < 0
090300         COMPUTE W-ABS-VAL = ZERO - W-ABS-VAL
090400      END-IF
090500      COMPUTE W-RESULT ROUNDED = W-ABS-VAL / 200
090600      IF W-RESULT > 1 MOVE 1 TO W-RESULT END-IF
090700      MOVE W-RESULT TO ZK-P12
090800*
090900      MOVE ZK-P3 TO W-ABS-VAL
091000      IF W-ABS-VAL < 0
091100         COMPUTE W-ABS-VAL = ZERO - W-ABS-VAL
091200      END-IF
091300      IF W-ABS-VAL > 1 MOVE 1 TO W-ABS-VAL END-IF
091400      COMPUTE W-RESULT ROUNDED = 1 - W-ABS-VAL
091500      MOVE W-RESULT TO ZK-P14
091600*
091700      COMPUTE W-RESULT ROUNDED = W-SPEED-MPS / 50
091800      IF W-RESULT > 1 MOVE 1 TO W-RESULT END-IF
091900      MOVE W-RESULT TO ZK-P15
092000*
092100      MOVE ZK-P5 TO ZK-P16
092200*
092300      IF ZB-SPEED-KMH < 0
092400         COMPUTE W-ABS-VAL = ZERO - ZB-SPEED-KMH
092500         COMPUTE W-RESULT ROUNDED = W-ABS-VAL / 50
092600         IF W-RESULT > 1 MOVE 1 TO W-RESULT END-IF
092700         MOVE W-RESULT TO ZK-P17
092800      ELSE
092900         MOVE ZERO TO ZK-P17
093000      END-IF
093100*
093200      MOVE ZERO TO ZK-P18
093300*
093400      MOVE ZB-LAT TO W-ABS-LAT
093500      IF W-ABS-LAT < 0
093600         COMPUTE W-ABS-LAT = ZERO - W-ABS-LAT
093700      END-IF
093800      MOVE ZB-LON TO W-ABS-LON
093900      IF W-ABS-LON < 0
094000         COMPUTE W-ABS-LON = ZERO - W-ABS-LON
094100      END-IF
094200      COMPUTE W-LATLON-SUM ROUNDED = W-ABS-LAT + W-ABS-LON
094300      DIVIDE W-LATLON-SUM BY 1 GIVING W-LATLON-WHOLE
094400      COMPUTE W-LATLON-FRAC ROUNDED =
094500              W-LATLON-SUM - W-LATLON-WHOLE
094600      IF W-LATLON-FRAC > 1 MOVE 1 TO W-LATLON-FRAC END-IF
094700      MOVE W-LATLON-FRAC TO ZK-P19
094800      .
094900  C140-99.
095000      EXIT.
095100******************************************************************
095200* P20: Sammelindex und Satz schreiben
095300******************************************************************
095400  C150-ZUG-SATZ-SCHREIBEN SECTION.
095500  C150-00.
095600      COMPUTE W-RESULT ROUNDED = (ZK-P1 + ZK-P5 + ZK-P8) / 3
095700      MOVE W-RESULT TO ZK-P20
095800*
095900      MOVE ZB-TRAIN-ID TO ZK-TRAIN-ID
096000      WRITE ZK-SATZ
096100      .
096200  C150-99.
096300      EXIT.
096400******************************************************************
096500* Einen Bahnhofsatz verarbeiten: Defaults, 19 Kennwerte, Satz
096600* schreiben, Auszug in die Bahnhofstabelle eintragen
096700******************************************************************
096800  C500-BAHNHOF-VERARBEITEN SECTION.
096900  C500-00.
097000      ADD 1 TO Z-BAHNHOEFE-GELESEN
097100      ADD 1 TO C4-ANZ-BAHNHOEFE
097200      SET GT-IDX TO C4-ANZ-BAHNHOEFE
097300*
097400      PERFORM C510-STAMMDATEN-DEFAULT
097500      PERFORM C520-BREMS-REAKTIONSWEG
097600      PERFORM C530-BELEGUNG-KAPAZITAET
097700      PERFORM C540-BAHNHOF-SATZ-SCHREIBEN
097800*
097900      MOVE BH-STATION-ID     TO GT-STATION-ID (GT-IDX)
098000      MOVE BH-LAT            TO GT-LAT (GT-IDX)
098100      MOVE BH-LON            TO GT-LON (GT-IDX)
098200      MOVE BK-UTIL-OVERALL   TO GT-UTIL-OVERALL (GT-IDX)
098300      MOVE BK-KAPAZITAET-TPH TO GT-KAPAZITAET-TPH (GT-IDX)
098400      MOVE BK-ANHALTEWEG-M   TO GT-ANHALTEWEG-M (GT-IDX)
098500      MOVE BK-STAUINDEX      TO GT-STAUINDEX (GT-IDX)
098600*    RAILNET-0241 (2020-08-12/KL): Grossbahnhof-Merker nach
098700*    Einlesereihenfolge, analog trkpar0e0 C020.
098800      IF C4-ANZ-BAHNHOEFE <= K-GROSS-GRENZE
098900         MOVE "J" TO GT-GROSS-SW (GT-IDX)
099000      ELSE
099100         MOVE "N" TO GT-GROSS-SW (GT-IDX)
099200      END-IF
099300*
099400      PERFORM F200-READ-BAHNHOF
099500      .
099600  C500-99.
099700      EXIT.
099800******************************************************************
099900* Default-Werte fuer fehlende Stammdatenfelder
100000******************************************************************
100100  C510-STAMMDATEN-DEFAULT SECTION.
100200  C510-00.
100300      IF BH-LAENGE-M = ZERO
100400         MOVE K-DEF-LAENGE-M TO BH-LAENGE-M
100500      END-IF
100600      IF BH-BSTEIG-LAENGE-M = ZERO
100700         MOVE K-DEF-BSTEIG-M TO BH-BSTEIG-LAENGE-M
100800      END-IF
100900      IF BH-ANZ-BSTEIGE = ZERO
101000         MOVE K-DEF-ANZ-BSTEIGE TO BH-ANZ-BSTEIGE
101100      END-IF
101200      IF BH-ZUGLAENGE-AVG-M = ZERO
101300         MOVE K-DEF-ZUGLAENGE-M TO BH-ZUGLAENGE-AVG-M
101400      END-IF
101500      IF BH-ANKUNFTSRATE-H = ZERO
101600         MOVE K-DEF-ANKUNFTSRATE TO BH-ANKUNFTSRATE-H
101700      END-IF
101800      IF BH-DWELL-AVG-S = ZERO
101900         MOVE K-DEF-DWELL-S TO BH-DWELL-AVG-S
102000      END-IF
102100      IF BH-ANFAHRT-AVG-KMH = ZERO
102200         MOVE K-DEF-ANFAHRT-KMH TO BH-ANFAHRT-AVG-KMH
102300      END-IF
102400      IF BH-ADHESION-MU = ZERO
102500         MOVE K-DEF-ADHESION-MU TO BH-ADHESION-MU
102600      END-IF
102700      IF BH-REAKTIONSZEIT-S = ZERO
102800         MOVE K-DEF-REAKTION-S TO BH-REAKTIONSZEIT-S
102900      END-IF
103000      IF BH-SICHERHEIT-S = ZERO
103100         MOVE K-DEF-SICHERHEIT-S TO BH-SICHERHEIT-S
103200      END-IF
103300      IF BH-CV-ZULAUF = ZERO
103400         MOVE K-DEF-CV-ZULAUF TO BH-CV-ZULAUF
103500      END-IF
103600      IF BH-MARGIN-FACTOR = ZERO
103700         MOVE K-DEF-MARGIN TO BH-MARGIN-FACTOR
103800      END-IF
103900      .
104000  C510-99.
104100      EXIT.
104200******************************************************************
104300* Brems-, Reaktions- und Anhalteweg
104400******************************************************************
104500  C520-BREMS-REAKTIONSWEG SECTION.
104600  C520-00.
104700      COMPUTE W-ANFAHRT-MPS ROUNDED = BH-ANFAHRT-AVG-KMH / 3.6
104800      COMPUTE W-ANFAHRT-QUAD ROUNDED =
104900              W-ANFAHRT-MPS * W-ANFAHRT-MPS
105000*
105100      IF BH-ADHESION-MU = ZERO
105200         COMPUTE W-BREMSWEG-M ROUNDED =
105300                 W-ANFAHRT-QUAD /
105400                 (2 * K-ADHESION-NOTFALL * K-G-ERDE)
105500      ELSE
105600         COMPUTE W-BREMSWEG-M ROUNDED =
105700                 W-ANFAHRT-QUAD / (2 * BH-ADHESION-MU * K-G-ERDE)
105800      END-IF
105900*
106000      COMPUTE W-REAKTIONSWEG-M ROUNDED =
106100              W-ANFAHRT-MPS * BH-REAKTIONSZEIT-S
106200*
106300      COMPUTE W-ANHALTEWEG-M ROUNDED =
106400              (W-BREMSWEG-M + W-REAKTIONSWEG-M) * BH-MARGIN-FACTOR
106500*
106600      MOVE W-BREMSWEG-M     TO BK-BREMSWEG-M
106700      MOVE W-REAKTIONSWEG-M TO BK-REAKTIONSWEG-M
106800      MOVE W-ANHALTEWEG-M   TO BK-ANHALTEWEG-M
106900      .
107000  C520-99.
107100      EXIT.
107200******************************************************************
107300* Belegungsgrad, Kapazitaet, Mindestabstand, Stauindex
107400******************************************************************
107500  C530-BELEGUNG-KAPAZITAET SECTION.
107600  C530-00.
107700      IF BH-ZUGLAENGE-AVG-M <= ZERO
107800         MOVE ZERO TO BK-MAX-SIMUL-TRAINS
107900      ELSE
108000         DIVIDE BH-LAENGE-M BY BH-ZUGLAENGE-AVG-M
108100                 GIVING BK-MAX-SIMUL-TRAINS
108200      END-IF
108300*
108400      COMPUTE W-UTIL-SINGLE ROUNDED =
108500              (BH-ANKUNFTSRATE-H * BH-DWELL-AVG-S) / 3600
108600      MOVE W-UTIL-SINGLE TO BK-UTIL-SINGLE
108700*
108800      IF BH-ANZ-BSTEIGE < 1
108900         COMPUTE W-UTIL-OVERALL ROUNDED = W-UTIL-SINGLE / 1
109000      ELSE
109100         COMPUTE W-UTIL-OVERALL ROUNDED =
109200                 W-UTIL-SINGLE / BH-ANZ-BSTEIGE
109300      END-IF
109400      MOVE W-UTIL-OVERALL TO BK-UTIL-OVERALL
109500*
109600      COMPUTE W-KAP-NENNER-S = BH-DWELL-AVG-S + BH-SICHERHEIT-S
109700      IF W-KAP-NENNER-S <= ZERO
109800         MOVE K-KAPAZITAET-MAX TO W-KAP-PRO-BSTEIG
109900      ELSE
110000         COMPUTE W-KAP-PRO-BSTEIG ROUNDED = 3600 / W-KAP-NENNER-S
110100      END-IF
110200      IF BH-ANZ-BSTEIGE < 1
110300         COMPUTE BK-KAPAZITAET-TPH ROUNDED = W-KAP-PRO-BSTEIG * 1
110400      ELSE
110500         COMPUTE BK-KAPAZITAET-TPH ROUNDED =
110600                 W-KAP-PRO-BSTEIG * BH-ANZ-BSTEIGE
110700      END-IF
110800*
110900      COMPUTE BK-MIN-ABSTAND-S = BH-DWELL-AVG-S + BH-SICHERHEIT-S
111000*
111100      COMPUTE W-CV-QUAD ROUNDED = BH-CV-ZULAUF * BH-CV-ZULAUF
111200      COMPUTE W-STAUINDEX ROUNDED =
111300              (W-UTIL-OVERALL * W-UTIL-OVERALL) * (1 + W-CV-QUAD)
111400      MOVE W-STAUINDEX TO BK-STAUINDEX
111500      .
111600  C530-99.
111700      EXIT.
111800******************************************************************
111900* Echo der Eingabefelder und Satz schreiben
112000******************************************************************
112100  C540-BAHNHOF-SATZ-SCHREIBEN SECTION.
112200  C540-00.
112300      MOVE BH-STATION-ID        TO BK-STATION-ID
112400      MOVE BH-LAENGE-M          TO BK-LAENGE-M
112500      MOVE BH-BSTEIG-LAENGE-M   TO BK-BSTEIG-LAENGE-M
112600      MOVE BH-ANZ-BSTEIGE       TO BK-ANZ-BSTEIGE
112700      MOVE BH-ZUGLAENGE-AVG-M   TO BK-ZUGLAENGE-AVG-M
112800      MOVE BH-ANKUNFTSRATE-H    TO BK-ANKUNFTSRATE-H
112900      MOVE BH-DWELL-AVG-S       TO BK-DWELL-AVG-S
113000      MOVE BH-ANFAHRT-AVG-KMH   TO BK-ANFAHRT-AVG-KMH
113100      MOVE BH-ADHESION-MU       TO BK-ADHESION-MU
113200      MOVE BH-REAKTIONSZEIT-S   TO BK-REAKTIONSZEIT-S
113300      MOVE BH-SICHERHEIT-S      TO BK-SICHERHEIT-S
113400      MOVE BH-CV-ZULAUF         TO BK-CV-ZULAUF
113500      MOVE BH-MARGIN-FACTOR     TO BK-MARGIN-FACTOR
113600      WRITE BK-SATZ
113700      .
113800  C540-99.
113900      EXIT.
114000******************************************************************
114100* Eine Strecke verarbeiten: Koordinaten in der Bahnhofstabelle
114200* suchen, Planabstand und elf Kennwerte bilden, Summen fort-
114300* schreiben, Teilabschnitte ueber Haversine-Abstand schreiben
114400******************************************************************
114500  C700-STRECKE-VERARBEITEN SECTION.
114600  C700-00.
114700      ADD 1 TO Z-STRECKEN-GELESEN
114800      ADD 1 TO C9-N
114900*
115000      MOVE ST-QUELLE TO W-EDGE-ID (1:10)
115100      MOVE "-"       TO W-EDGE-ID (11:1)
115200      MOVE ST-ZIEL   TO W-EDGE-ID (12:10)
115300*
115400      MOVE "N" TO QUELLE-GEF-SW
115500      MOVE "N" TO ZIEL-GEF-SW
115600*
115700      MOVE ST-QUELLE TO W-SUCH-ID
115800      PERFORM C710-BAHNHOF-FINDEN
115900      MOVE W-GEF-LAT       TO W-QUELLE-LAT
116000      MOVE W-GEF-LON       TO W-QUELLE-LON
116100      MOVE W-GEF-GROSS-SW  TO W-QUELLE-GROSS-SW
116200*
116300      MOVE ST-ZIEL TO W-SUCH-ID
116400      PERFORM C710-BAHNHOF-FINDEN
116500      MOVE W-GEF-LAT       TO W-ZIEL-LAT
116600      MOVE W-GEF-LON       TO W-ZIEL-LON
116700      MOVE W-GEF-GROSS-SW  TO W-ZIEL-GROSS-SW
116800*
116900      PERFORM C720-ABSTAND-PLANAR
117000      PERFORM C730-SEED-ERMITTELN
117100      PERFORM C740-KENNWERTE-BERECHNEN
117200      PERFORM C750-SUMMEN-FORTSCHREIBEN
117300*
117400      IF QUELLE-GEFUNDEN AND ZIEL-GEFUNDEN
117500         PERFORM C760-ABSTAND-HAVERSINE
117600         PERFORM C770-ANZAHL-SEGMENTE-ERMITTELN
117700         PERFORM C780-SEGMENTE-SCHREIBEN
117800                 VARYING C4-SEG-NR FROM 1 BY 1
117900                 UNTIL C4-SEG-NR > C4-ANZ-SEGMENTE
118000      END-IF
118100*
118200      PERFORM F400-READ-STRECKE
118300      .
118400  C700-99.
118500      EXIT.
118600******************************************************************
118700* Bahnhof in der Tabelle suchen (linearer Scan, keine SEARCH-
118800* Anweisung - siehe Revisionshinweis in TRKPAR0O/TRKSEG0O)
118900* RAILNET-0241 (2020-08-12/KL): QUELLE-GEF-SW/ZIEL-GEF-SW werden
119000* NICHT mehr hier, sondern einmal vor beiden Aufrufen in C700
119100* zurueckgesetzt - diese Section wird je Abschnitt zweimal
119200* durchlaufen (Quelle, dann Ziel) und hat sonst den zuerst
119300* gefundenen Bahnhof beim zweiten Aufruf wieder geloescht.
119400******************************************************************
119500  C710-BAHNHOF-FINDEN SECTION.
119600  C710-00.
119700      MOVE ZERO TO W-GEF-LAT W-GEF-LON
119800      MOVE "N"  TO W-GEF-GROSS-SW
119900      PERFORM C715-BAHNHOF-VERGLEICHEN
120000              VARYING GT-IDX FROM 1 BY 1
120100              UNTIL GT-IDX > C4-ANZ-BAHNHOEFE
120200      .
120300  C710-99.
120400      EXIT.
120500******************************************************************
120600* Vergleich eines Tabelleneintrags mit W-SUCH-ID
120700******************************************************************
120800  C715-BAHNHOF-VERGLEICHEN SECTION.
120900  C715-00.
121000      IF GT-STATION-ID (GT-IDX) = W-SUCH-ID
121100         MOVE GT-LAT (GT-IDX)      TO W-GEF-LAT
121200         MOVE GT-LON (GT-IDX)      TO W-GEF-LON
121300         MOVE GT-GROSS-SW (GT-IDX) TO W-GEF-GROSS-SW
121400         IF W-SUCH-ID = ST-QUELLE
121500            SET QUELLE-GEFUNDEN TO TRUE
121600         END-IF
121700         IF W-SUCH-ID = ST-ZIEL
121800            SET ZIEL-GEFUNDEN TO TRUE
121900         END-IF
122000         SET GT-IDX TO C4-ANZ-BAHNHOEFE
122100      END-IF
122200      .
122300  C715-99.
122400      EXIT.
122500******************************************************************
122600* Streckenabstand: Planannaeherung aus Koordinatendifferenz
122700* (fuer die elf Kennwerte - NICHT der Haversine-Abstand unten)
122800* RAILNET-0241 (2020-08-12/KL): Default jetzt bei JEDEM nicht
122900* gefundenen Bahnhof, nicht nur wenn beide Koordinatenpaare (0,0)
123000* sind - ein fehlender Zielbahnhof liess sonst die Quelle gegen
123100* (0,0) rechnen.
123200******************************************************************
123300  C720-ABSTAND-PLANAR SECTION.
123400  C720-00.
123500      IF NOT QUELLE-GEFUNDEN OR NOT ZIEL-GEFUNDEN
123600         MOVE K-ABSTAND-DEFAULT TO W-ABSTAND-KM
123700         EXIT SECTION
123800      END-IF
123900*
124000      COMPUTE W-DLAT = W-QUELLE-LAT - W-ZIEL-LAT
124100      COMPUTE W-DLON = W-QUELLE-LON - W-ZIEL-LON
124200      COMPUTE W-DLAT-QUAD ROUNDED = W-DLAT * W-DLAT
124300      COMPUTE W-DLON-QUAD ROUNDED = W-DLON * W-DLON
124400      COMPUTE W-HYPOT-SUMME ROUNDED = W-DLAT-QUAD + W-DLON-QUAD
124500*
124600      ENTER TAL "SQRT_" USING W-HYPOT-SUMME, W-HYPOT-WURZEL
124700*
124800      COMPUTE W-ABSTAND-KM ROUNDED =
124900              W-HYPOT-WURZEL * K-ABSTAND-FAKTOR
125000      IF W-ABSTAND-KM < K-ABSTAND-MIN
125100         MOVE K-ABSTAND-MIN TO W-ABSTAND-KM
125200      END-IF
125300      .
125400  C720-99.
125500      EXIT.
125600******************************************************************
125700* Deterministischer Seed (Pruefsumme der Abschnitts-ID) und R
125800******************************************************************
125900  C730-SEED-ERMITTELN SECTION.
126000  C730-00.
126100      ENTER TAL "SHA256DIGEST_" USING W-EDGE-ID, C18-SEED
126200*
126300      DIVIDE C18-SEED BY K-MOD-R GIVING C18-SHIFT-QUOT
126400              REMAINDER C9-R-INT
126500      COMPUTE W-R ROUNDED = C9-R-INT / K-MOD-R
126600      .
126700  C730-99.
126800      EXIT.
126900******************************************************************
127000* Elf Streckenkennwerte aus R und den BITS(k,m)-Werten
127100******************************************************************
127200  C740-KENNWERTE-BERECHNEN SECTION.
127300  C740-00.
127400      MOVE 7  TO C9-BITS-K
127500      MOVE 100 TO C9-BITS-M
127600      PERFORM H800-BITS-BERECHNEN
127700      COMPUTE W-TRACK-COND ROUNDED =
127800              0.2 * W-R + 0.3 * (W-BITS-WERT / 100) +
127900              0.1 * (W-ABSTAND-KM / 10)
128000      IF W-TRACK-COND > 1
128100         MOVE 1 TO W-TRACK-COND
128200      END-IF
128300*
128400      MOVE 13 TO C9-BITS-K
128500      MOVE 100 TO C9-BITS-M
128600      PERFORM H800-BITS-BERECHNEN
128700      COMPUTE W-CURVE-SEV ROUNDED =
128800              0.1 * W-R + 0.6 * (W-BITS-WERT / 100)
128900*
129000      MOVE 19 TO C9-BITS-K
129100      MOVE 100 TO C9-BITS-M
129200      PERFORM H800-BITS-BERECHNEN
129300      COMPUTE W-GRADIENT ROUNDED =
129400              0.05 * W-R + 0.4 * (W-BITS-WERT / 100)
129500*
129600      MOVE 23 TO C9-BITS-K
129700      MOVE 100 TO C9-BITS-M
129800      PERFORM H800-BITS-BERECHNEN
129900      COMPUTE W-TRACK-AGE ROUNDED =
130000              0.2 * (W-BITS-WERT / 100) + 0.3 * W-R
130100*
130200      MOVE 29 TO C9-BITS-K
130300      MOVE 5   TO C9-BITS-M
130400      PERFORM H800-BITS-BERECHNEN
130500      COMPUTE W-SWITCH-NORM ROUNDED = W-BITS-WERT / 5
130600*
130700      COMPUTE W-BASIS-SPEED ROUNDED =
130800              200 - W-CURVE-SEV * 80 - W-GRADIENT * 40
130900      COMPUTE W-MAX-SPEED ROUNDED =
131000              W-BASIS-SPEED - W-TRACK-COND * 40
131100      IF W-MAX-SPEED < 40
131200         MOVE 40 TO W-MAX-SPEED
131300      END-IF
131400*
131500      MOVE 17 TO C9-BITS-K
131600      MOVE 100 TO C9-BITS-M
131700      PERFORM H800-BITS-BERECHNEN
131800      COMPUTE W-DRAINAGE ROUNDED =
131900              0.3 * (W-BITS-WERT / 100) + 0.4 * W-R
132000      COMPUTE W-GAUGE-VAR ROUNDED = W-BITS-WERT / 100
132100*
132200      MOVE 11 TO C9-BITS-K
132300      MOVE 100 TO C9-BITS-M
132400      PERFORM H800-BITS-BERECHNEN
132500      COMPUTE W-BALLAST-COND ROUNDED =
132600              0.25 * (W-BITS-WERT / 100) + 0.5 * W-R
132700*
132800      MOVE 5  TO C9-BITS-K
132900      MOVE 100 TO C9-BITS-M
133000      PERFORM H800-BITS-BERECHNEN
133100      COMPUTE W-EMBANKMENT ROUNDED =
133200              0.2 * W-R + 0.6 * (W-BITS-WERT / 100)
133300*
133400      MOVE 3  TO C9-BITS-K
133500      MOVE 100 TO C9-BITS-M
133600      PERFORM H800-BITS-BERECHNEN
133700      COMPUTE W-ELECTRIF ROUNDED =
133800              0.2 * W-R + 0.5 * (W-BITS-WERT / 100)
133900*
134000      MOVE 2  TO C9-BITS-K
134100      MOVE 100 TO C9-BITS-M
134200      PERFORM H800-BITS-BERECHNEN
134300      COMPUTE W-SWITCH-COND ROUNDED =
134400              0.2 * W-R + 0.6 * (W-BITS-WERT / 100)
134500*
134600*    RAILNET-0241 (2020-08-12/KL): Pruefung jetzt gegen den
134700*    Grossbahnhof-Merker (GT-GROSS-SW), nicht mehr gegen den
134800*    Gefunden-Schalter - Grossbahnhof und Tabellentreffer sind
134900*    zwei verschiedene Dinge, siehe C720-Hinweis.
135000      IF W-QUELLE-GROSS-SW = "J" OR W-ZIEL-GROSS-SW = "J"
135100         COMPUTE W-SIGNAL-GAP ROUNDED = 0.2 * W-R
135200      ELSE
135300         COMPUTE W-SIGNAL-GAP ROUNDED = 0.5 * W-R
135400      END-IF
135500*
135600      COMPUTE W-THERMAL ROUNDED = 0.2 * W-R
135700*
135800      COMPUTE W-MAINT-OVERDUE ROUNDED =
135900              W-TRACK-AGE * (0.3 + 0.7 * W-R)
136000      .
136100  C740-99.
136200      EXIT.
136300******************************************************************
136400* Laufende Summen nach Berechnung eines Abschnitts fortschreiben
136500* RAILNET-0241 (2020-08-12/KL): Weichendichte teilt jetzt durch
136600* MAX(1,Abstand) - der Nenner war vorher nie unter 0.10 (Klammer-
136700* Minimum), der ELSE-Zweig also niemals erreichbar und kurze
136800* Abschnitte unter 1 km wurden faelschlich durch die echte,
136900* kleine Distanz statt durch 1 geteilt.
137000******************************************************************
137100  C750-SUMMEN-FORTSCHREIBEN SECTION.
137200  C750-00.
137300      ADD W-TRACK-COND   TO S-TRACK-COND
137400      ADD W-CURVE-SEV    TO S-CURVE-SEV
137500      ADD W-GRADIENT     TO S-GRADIENT
137600      ADD W-TRACK-AGE    TO S-TRACK-AGE
137700      ADD W-DRAINAGE     TO S-DRAINAGE
137800      ADD W-BALLAST-COND TO S-BALLAST-COND
137900      ADD W-EMBANKMENT   TO S-EMBANKMENT
138000      ADD W-SWITCH-COND  TO S-SWITCH-COND
138100      ADD W-ELECTRIF     TO S-ELECTRIF
138200      ADD W-GAUGE-VAR    TO S-GAUGE-VAR
138300      ADD W-SIGNAL-GAP   TO S-SIGNAL-GAP
138400      ADD W-THERMAL      TO S-THERMAL
138500      ADD W-MAINT-OVERDUE TO S-MAINT-OVERDUE
138600      ADD W-ABSTAND-KM   TO S-SEGMENT-LENGTH
138700*
138800      IF W-ABSTAND-KM < 1
138900         COMPUTE S-SWITCH-DENSITY ROUNDED =
139000                 S-SWITCH-DENSITY + W-SWITCH-NORM
139100      ELSE
139200         COMPUTE S-SWITCH-DENSITY ROUNDED =
139300                 S-SWITCH-DENSITY + (W-SWITCH-NORM / W-ABSTAND-KM)
139400      END-IF
139500*
139600*    RAILNET-0241 (2020-08-12/KL): Pruefung jetzt gegen den
139700*    Grossbahnhof-Merker (GT-GROSS-SW) statt gegen den Gefunden-
139800*    Schalter, analog trkpar0e0 C500.
139900      IF W-QUELLE-GROSS-SW = "J" AND W-ZIEL-GROSS-SW = "J"
140000         ADD 2 TO S-UTILIZATION
140100      ELSE
140200         ADD 1 TO S-UTILIZATION
140300      END-IF
140400*
140500      IF W-MAX-SPEED > S-MAX-SPEED-SEEN
140600         MOVE W-MAX-SPEED TO S-MAX-SPEED-SEEN
140700      END-IF
140800*
140900      COMPUTE S-BALLAST-UNIFORM ROUNDED =
141000              S-BALLAST-UNIFORM + (1 - W-BALLAST-COND)
141100      COMPUTE S-LATERAL-CLEAR ROUNDED =
141200              S-LATERAL-CLEAR + (1 - W-CURVE-SEV)
141300      .
141400  C750-99.
141500      EXIT.
141600******************************************************************
141700* Grosskreisabstand Quelle-Ziel nach Haversine fuer die Teil-
141800* streckenbildung (=MATHLIB, unabhaengig vom Planabstand oben)
141900******************************************************************
142000  C760-ABSTAND-HAVERSINE SECTION.
142100  C760-00.
142200      COMPUTE W-LAT-A-RAD = W-QUELLE-LAT * K-GRAD-ZU-RAD
142300      COMPUTE W-LAT-B-RAD = W-ZIEL-LAT * K-GRAD-ZU-RAD
142400      COMPUTE W-DLAT-RAD =
142500              (W-ZIEL-LAT - W-QUELLE-LAT) * K-GRAD-ZU-RAD
142600      COMPUTE W-DLON-RAD =
142700              (W-ZIEL-LON - W-QUELLE-LON) * K-GRAD-ZU-RAD
142800*
142900      ENTER TAL "SIN_" USING W-DLAT-RAD, W-SIN-DLAT-H
143000      COMPUTE W-SIN-DLAT-H = W-SIN-DLAT-H / 2
143100      ENTER TAL "SIN_" USING W-SIN-DLAT-H, W-SIN-DLAT-H
143200*
143300      ENTER TAL "SIN_" USING W-DLON-RAD, W-SIN-DLON-H
143400      COMPUTE W-SIN-DLON-H = W-SIN-DLON-H / 2
143500      ENTER TAL "SIN_" USING W-SIN-DLON-H, W-SIN-DLON-H
143600*
143700      ENTER TAL "COS_" USING W-LAT-A-RAD, W-COS-LAT-A
143800      ENTER TAL "COS_" USING W-LAT-B-RAD, W-COS-LAT-B
143900*
144000      COMPUTE W-HAVERSINE-A =
144100              (W-SIN-DLAT-H * W-SIN-DLAT-H) +
144200              (W-COS-LAT-A * W-COS-LAT-B *
144300               (W-SIN-DLON-H * W-SIN-DLON-H))
144400*
144500      ENTER TAL "SQRT_" USING W-HAVERSINE-A, W-WURZEL
144600      ENTER TAL "ASIN_" USING W-WURZEL, W-ASIN-ERG
144700*
144800      COMPUTE W-ABSTAND-M ROUNDED =
144900              2 * K-ERDRADIUS-M * W-ASIN-ERG
145000      .
145100  C760-99.
145200      EXIT.
145300******************************************************************
145400* Anzahl Teilabschnitte N = MAX(1, GANZZAHL(D/100))
145500******************************************************************
145600  C770-ANZAHL-SEGMENTE-ERMITTELN SECTION.
145700  C770-00.
145800      DIVIDE W-ABSTAND-M BY K-SEGMENT-LAENGE-M
145900              GIVING C4-ANZ-SEGMENTE
146000      IF C4-ANZ-SEGMENTE < 1
146100         MOVE 1 TO C4-ANZ-SEGMENTE
146200      END-IF
146300      .
146400  C770-99.
146500      EXIT.
146600******************************************************************
146700* Einen Teilabschnitt schreiben: t1/t2, Koordinaten interpolie-
146800* ren, Segment-Id zusammensetzen
146900* RAILNET-0241 (2020-08-12/KL): Segment-Id zaehlt jetzt ab 0
147000* (C4-SEG-NR-1) statt ab 1, und die Zahl wird ueber ein
147100* nullunterdruecktes Anzeigefeld ohne fuehrende Nullen/Leer-
147200* zeichen in die Id gestrungen (vorher vierstellig mit Nullen
147300* aufgefuellt, dazu noch um eins verschoben).
147400******************************************************************
147500  C780-SEGMENTE-SCHREIBEN SECTION.
147600  C780-00.
147700      COMPUTE W-T1 ROUNDED = (C4-SEG-NR - 1) / C4-ANZ-SEGMENTE
147800      COMPUTE W-T2 ROUNDED = C4-SEG-NR / C4-ANZ-SEGMENTE
147900*
148000      COMPUTE W-SEG-NR-0BASIERT = C4-SEG-NR - 1
148100      MOVE W-SEG-NR-0BASIERT TO W-SEG-NR-ANZEIGE
148200      MOVE ZERO TO W-SEG-NR-LEER
148300      INSPECT W-SEG-NR-ANZEIGE TALLYING W-SEG-NR-LEER
148400              FOR LEADING SPACE
148500      ADD 1 TO W-SEG-NR-LEER
148600*
148700      MOVE SPACES TO SG-SEGMENT-ID
148800      STRING W-EDGE-ID DELIMITED BY SPACE
148900             "-" DELIMITED BY SIZE
149000             W-SEG-NR-ANZEIGE (W-SEG-NR-LEER:) DELIMITED BY SIZE
149100        INTO SG-SEGMENT-ID
149200      END-STRING
149300*
149400      MOVE ST-QUELLE TO SG-QUELLE
149500      MOVE ST-ZIEL   TO SG-ZIEL
149600*
149700      COMPUTE SG-START-LAT ROUNDED =
149800              W-QUELLE-LAT + (W-ZIEL-LAT - W-QUELLE-LAT) * W-T1
149900      COMPUTE SG-START-LON ROUNDED =
150000              W-QUELLE-LON + (W-ZIEL-LON - W-QUELLE-LON) * W-T1
150100      COMPUTE SG-ENDE-LAT ROUNDED =
150200              W-QUELLE-LAT + (W-ZIEL-LAT - W-QUELLE-LAT) * W-T2
150300      COMPUTE SG-ENDE-LON ROUNDED =
150400              W-QUELLE-LON + (W-ZIEL-LON - W-QUELLE-LON) * W-T2
150500*
150600      WRITE SG-SATZ
150700      ADD 1 TO Z-SEGMENTE-GESCHR
150800      .
150900  C780-99.
151000      EXIT.
151100******************************************************************
151200* BITS(k,m) = (SEED INTEGER-DIV 2**k) MOD m
151300******************************************************************
151400  H800-BITS-BERECHNEN SECTION.
151500  H800-00.
151600      EVALUATE C9-BITS-K
151700         WHEN 2  MOVE K-POW2-02 TO C18-POW2
151800         WHEN 3  MOVE K-POW2-03 TO C18-POW2
151900         WHEN 5  MOVE K-POW2-05 TO C18-POW2
152000         WHEN 7  MOVE K-POW2-07 TO C18-POW2
152100         WHEN 11 MOVE K-POW2-11 TO C18-POW2
152200         WHEN 13 MOVE K-POW2-13 TO C18-POW2
152300         WHEN 17 MOVE K-POW2-17 TO C18-POW2
152400         WHEN 19 MOVE K-POW2-19 TO C18-POW2
152500         WHEN 23 MOVE K-POW2-23 TO C18-POW2
152600         WHEN 29 MOVE K-POW2-29 TO C18-POW2
152700         WHEN OTHER MOVE 1 TO C18-POW2
152800      END-EVALUATE
152900*
153000      DIVIDE C18-SEED BY C18-POW2 GIVING C18-SHIFT-QUOT
153100      DIVIDE C18-SHIFT-QUOT BY C9-BITS-M GIVING C9-BITS-QUOT
153200              REMAINDER C9-BITS-ERG
153300      MOVE ZERO TO W-BITS-WERT
153400      COMPUTE W-BITS-WERT = C9-BITS-ERG
153500      .
153600  H800-99.
153700      EXIT.
153800******************************************************************
153900* Abschlussberechnung: Durchschnitte, Clamp, Verbundindex P40
154000******************************************************************
154100  C900-DURCHSCHNITT-BILDEN SECTION.
154200  C900-00.
154300      COMPUTE SK-P21 ROUNDED = S-TRACK-COND / C9-N
154400      IF SK-P21 > 1 MOVE 1 TO SK-P21 END-IF
154500*
154600      COMPUTE SK-P22 ROUNDED = S-CURVE-SEV / C9-N
154700      IF SK-P22 > 1 MOVE 1 TO SK-P22 END-IF
154800*
154900      COMPUTE SK-P23 ROUNDED = S-GRADIENT / C9-N
155000      IF SK-P23 > 1 MOVE 1 TO SK-P23 END-IF
155100*
155200      COMPUTE SK-P24 ROUNDED = S-TRACK-AGE / C9-N
155300      IF SK-P24 > 1 MOVE 1 TO SK-P24 END-IF
155400*
155500      COMPUTE SK-P25 ROUNDED = S-SWITCH-DENSITY / C9-N
155600      IF SK-P25 > 1 MOVE 1 TO SK-P25 END-IF
155700*
155800      COMPUTE SK-P26 ROUNDED = S-MAX-SPEED-SEEN / 200
155900      IF SK-P26 > 1 MOVE 1 TO SK-P26 END-IF
156000*
156100      COMPUTE SK-P27 ROUNDED = S-GAUGE-VAR / C9-N
156200      IF SK-P27 > 1 MOVE 1 TO SK-P27 END-IF
156300*
156400      COMPUTE SK-P28 ROUNDED = S-DRAINAGE / C9-N
156500      IF SK-P28 > 1 MOVE 1 TO SK-P28 END-IF
156600*
156700      COMPUTE W-AVG ROUNDED = S-BALLAST-COND / C9-N
156800      MOVE W-AVG TO SK-P29
156900      IF SK-P29 > 1 MOVE 1 TO SK-P29 END-IF
157000*
157100      COMPUTE SK-P30 ROUNDED = S-EMBANKMENT / C9-N
157200      IF SK-P30 > 1 MOVE 1 TO SK-P30 END-IF
157300*
157400      COMPUTE SK-P31 ROUNDED = S-SIGNAL-GAP / C9-N
157500      IF SK-P31 > 1 MOVE 1 TO SK-P31 END-IF
157600*
157700      COMPUTE SK-P32 ROUNDED = S-SWITCH-COND / C9-N
157800      IF SK-P32 > 1 MOVE 1 TO SK-P32 END-IF
157900*
158000      COMPUTE SK-P33 ROUNDED = S-ELECTRIF / C9-N
158100      IF SK-P33 > 1 MOVE 1 TO SK-P33 END-IF
158200*
158300      COMPUTE SK-P34 ROUNDED = S-THERMAL / C9-N
158400      IF SK-P34 > 1 MOVE 1 TO SK-P34 END-IF
158500*
158600      COMPUTE SK-P35 ROUNDED = S-UTILIZATION / (2 * C9-N)
158700      IF SK-P35 > 1 MOVE 1 TO SK-P35 END-IF
158800*
158900      COMPUTE SK-P36 ROUNDED = S-SEGMENT-LENGTH / (C9-N * 100)
159000      IF SK-P36 > 1 MOVE 1 TO SK-P36 END-IF
159100*
159200      COMPUTE W-MAINT-OVERDUE ROUNDED = S-MAINT-OVERDUE / C9-N
159300      MOVE W-MAINT-OVERDUE TO SK-P37
159400      IF SK-P37 > 1 MOVE 1 TO SK-P37 END-IF
159500*
159600      COMPUTE SK-P38 ROUNDED = 1 - W-AVG
159700      IF SK-P38 > 1 MOVE 1 TO SK-P38 END-IF
159800*
159900      COMPUTE SK-P39 ROUNDED = S-LATERAL-CLEAR / C9-N
160000      IF SK-P39 > 1 MOVE 1 TO SK-P39 END-IF
160100*
160200      COMPUTE SK-P40 ROUNDED =
160300              0.20 * SK-P21 + 0.15 * SK-P22 + 0.10 * SK-P23 +
160400              0.10 * SK-P24 + 0.10 * SK-P28 + 0.10 * W-AVG +
160500              0.15 * W-MAINT-OVERDUE
160600      IF SK-P40 > 1 MOVE 1 TO SK-P40 END-IF
160700      .
160800  C900-99.
160900      EXIT.
161000******************************************************************
161100* Innere Schleife der Kollisionsabtastung: Paare (I,J), I < J
161200******************************************************************
161300  D100-PAARE-ABTASTEN SECTION.
161400  D100-00.
161500      COMPUTE C4-INDEX-J = C4-INDEX-I + 1
161600      PERFORM D200-PAAR-PRUEFEN
161700              VARYING C4-INDEX-J FROM C4-INDEX-J BY 1
161800              UNTIL C4-INDEX-J > C4-ANZ-ZUEGE
161900      .
162000  D100-99.
162100      EXIT.
162200******************************************************************
162300* Ein Zugpaar (I,J) pruefen: Abstand, Regeln, Entscheidung
162400* schreiben (kritischer Abstand, Prioritaet, Geschwindigkeit,
162500* Gleichstand - dieselbe Reihenfolge wie in COLDEC0O)
162600******************************************************************
162700  D200-PAAR-PRUEFEN SECTION.
162800  D200-00.
162900      SET ZT-IDX TO C4-INDEX-I
163000      SET ZT-JDX TO C4-INDEX-J
163100      PERFORM D300-ABSTAND-ERMITTELN
163200*
163300      MOVE ZT-TRAIN-ID (ZT-IDX) TO KE-TRAIN-A-ID
163400      MOVE ZT-TRAIN-ID (ZT-JDX) TO KE-TRAIN-B-ID
163500*
163600      IF W-ABSTAND-M NOT > K-KRIT-ABSTAND-M
163700         MOVE "STOP_BOTH" TO KE-ACTION
163800         MOVE SPACES      TO KE-STOP-TRAIN-ID KE-LET-PASS-ID
163900         MOVE "Critical proximity" TO KE-REASON
164000      ELSE
164100         IF W-ABSTAND-M NOT > K-SCHWELLWERT-M
164200*          RAILNET-0241 (2020-08-12/KL): eigener Aktionswert
164300*          STOP fuer die Abstandsueberwachung - STOP_BOTH
164400*          bleibt der Kollisionspruefung (Zweig oben) vorbe-
164500*          halten.
164600            MOVE "STOP"      TO KE-ACTION
164700            MOVE SPACES      TO KE-STOP-TRAIN-ID KE-LET-PASS-ID
164800            MOVE "Collision danger" TO KE-REASON
164900         ELSE
165000            EXIT SECTION
165100         END-IF
165200      END-IF
165300*
165400      SET TREFFER-VORHANDEN TO TRUE
165500      ADD 1 TO Z-ENTSCHEIDE-GESCHR
165600      WRITE KE-SATZ
165700      .
165800  D200-99.
165900      EXIT.
166000******************************************************************
166100* Grosskreisabstand zwischen den Zuegen (ZT-IDX, ZT-JDX)
166200******************************************************************
166300  D300-ABSTAND-ERMITTELN SECTION.
166400  D300-00.
166500      COMPUTE W-LAT-A-RAD =
166600              ZT-LAT (ZT-IDX) * K-GRAD-ZU-RAD
166700      COMPUTE W-LAT-B-RAD =
166800              ZT-LAT (ZT-JDX) * K-GRAD-ZU-RAD
166900      COMPUTE W-DLAT-RAD =
167000              (ZT-LAT (ZT-JDX) - ZT-LAT (ZT-IDX)) * K-GRAD-ZU-RAD
167100      COMPUTE W-DLON-RAD =
167200              (ZT-LON (ZT-JDX) - ZT-LON (ZT-IDX)) * K-GRAD-ZU-RAD
167300*
167400      ENTER TAL "SIN_" USING W-DLAT-RAD, W-SIN-DLAT-H
167500      COMPUTE W-SIN-DLAT-H = W-SIN-DLAT-H / 2
167600      ENTER TAL "SIN_" USING W-SIN-DLAT-H, W-SIN-DLAT-H
167700*
167800      ENTER TAL "SIN_" USING W-DLON-RAD, W-SIN-DLON-H
167900      COMPUTE W-SIN-DLON-H = W-SIN-DLON-H / 2
168000      ENTER TAL "SIN_" USING W-SIN-DLON-H, W-SIN-DLON-H
168100*
168200      ENTER TAL "COS_" USING W-LAT-A-RAD, W-COS-LAT-A
168300      ENTER TAL "COS_" USING W-LAT-B-RAD, W-COS-LAT-B
168400*
168500      COMPUTE W-HAVERSINE-A =
168600              (W-SIN-DLAT-H * W-SIN-DLAT-H) +
168700              (W-COS-LAT-A * W-COS-LAT-B *
168800               (W-SIN-DLON-H * W-SIN-DLON-H))
168900*
169000      ENTER TAL "SQRT_" USING W-HAVERSINE-A, W-WURZEL
169100      ENTER TAL "ASIN_" USING W-WURZEL, W-ASIN-ERG
169200*
169300      COMPUTE W-ABSTAND-M ROUNDED =
169400              2 * K-ERDRADIUS-M * W-ASIN-ERG
169500      .
169600  D300-99.
169700      EXIT.
169800******************************************************************
169900* Berichtskopf mit Laufkennzeichnung
170000******************************************************************
170100  E100-KOPF-SCHREIBEN SECTION.
170200  E100-00.
170300      MOVE SPACES TO DR-ZEILE
170400      STRING "RAILNET LAUFBERICHT - CMPDRV0O  STAND: "
170500             DELIMITED BY SIZE
170600             WHEN-COMPILED DELIMITED BY SIZE
170700        INTO DR-ZEILE
170800      END-STRING
170900      WRITE DR-ZEILE
171000*
171100      MOVE SPACES TO DR-ZEILE
171200      MOVE "-------------------------------------" TO DR-ZEILE
171300      WRITE DR-ZEILE
171400      .
171500  E100-99.
171600      EXIT.
171700******************************************************************
171800* Zugabschnitt: je Zug eine Zeile mit Id, P1, P5, P8, P10, P20
171900******************************************************************
172000  E200-ZUGABSCHNITT-SCHREIBEN SECTION.
172100  E200-00.
172200      MOVE SPACES TO DR-ZEILE
172300      MOVE "ZUEGE: ID      P1      P5      P8      P10     P20"
172400        TO DR-ZEILE
172500      WRITE DR-ZEILE
172600*
172700      IF C4-ANZ-ZUEGE > ZERO
172800         PERFORM E210-ZUG-ZEILE-SCHREIBEN
172900                 VARYING ZT-IDX FROM 1 BY 1
173000                 UNTIL ZT-IDX > C4-ANZ-ZUEGE
173100      END-IF
173200      .
173300  E200-99.
173400      EXIT.
173500******************************************************************
173600* Eine Zugzeile schreiben (rechtsbuendig, mit Dezimalpunkt)
173700* RAILNET-0241 (2020-08-12/KL): P1/P5/P8/P10/P20 laufen jetzt
173800* ueber das Anzeigefeld D-ED-P-SIGNIERT, bevor sie in die Zeile
173900* gestrungen werden - vorher liefen die reinen Implied-Dezimal-
174000* Felder unbearbeitet in die STRING und erschienen ohne Punkt,
174100* linksbuendig und ohne Vorzeichen.
174200******************************************************************
174300  E210-ZUG-ZEILE-SCHREIBEN SECTION.
174400  E210-00.
174500      MOVE SPACES TO DR-ZEILE
174600      MOVE 1 TO D-ZEILE-PTR
174700      STRING "  " DELIMITED BY SIZE
174800             ZT-TRAIN-ID (ZT-IDX)     DELIMITED BY SIZE
174900             "  " DELIMITED BY SIZE
175000        INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
175100      END-STRING
175200*
175300      MOVE ZT-P1 (ZT-IDX)  TO D-ED-P-SIGNIERT
175400      STRING D-ED-P-SIGNIERT DELIMITED BY SIZE
175500             "  "             DELIMITED BY SIZE
175600        INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
175700      END-STRING
175800*
175900      MOVE ZT-P5 (ZT-IDX)  TO D-ED-P-SIGNIERT
176000      STRING D-ED-P-SIGNIERT DELIMITED BY SIZE
176100             "  "             DELIMITED BY SIZE
176200        INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
176300      END-STRING
176400*
176500      MOVE ZT-P8 (ZT-IDX)  TO D-ED-P-SIGNIERT
176600      STRING D-ED-P-SIGNIERT DELIMITED BY SIZE
176700             "  "             DELIMITED BY SIZE
176800        INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
176900      END-STRING
177000*
177100      MOVE ZT-P10 (ZT-IDX) TO D-ED-P-SIGNIERT
177200      STRING D-ED-P-SIGNIERT DELIMITED BY SIZE
177300             "  "             DELIMITED BY SIZE
177400        INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
177500      END-STRING
177600*
177700      MOVE ZT-P20 (ZT-IDX) TO D-ED-P-SIGNIERT
177800      STRING D-ED-P-SIGNIERT DELIMITED BY SIZE
177900        INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
178000      END-STRING
178100      WRITE DR-ZEILE
178200      .
178300  E210-99.
178400      EXIT.
178500******************************************************************
178600* Bahnhofabschnitt: je Bahnhof Auslastung, Kapazitaet, Anhalte-
178700* weg, Stauindex
178800******************************************************************
178900  E300-BAHNHOFABSCHNITT-SCHREIBEN SECTION.
179000  E300-00.
179100      MOVE SPACES TO DR-ZEILE
179200      MOVE "BAHNHOEFE: ID   UTIL-OVR KAPAZ  ANHALTEWEG STAU"
179300        TO DR-ZEILE
179400      WRITE DR-ZEILE
179500*
179600      IF C4-ANZ-BAHNHOEFE > ZERO
179700         PERFORM E310-BAHNHOF-ZEILE-SCHREIBEN
179800                 VARYING GT-IDX FROM 1 BY 1
179900                 UNTIL GT-IDX > C4-ANZ-BAHNHOEFE
180000      END-IF
180100      .
180200  E300-99.
180300      EXIT.
180400******************************************************************
180500* Eine Bahnhofzeile schreiben
180600* RAILNET-0241 (2020-08-12/KL): Kennwerte laufen jetzt ueber
180700* nullunterdrueckte Anzeigefelder mit Dezimalpunkt, siehe E210.
180800******************************************************************
180900  E310-BAHNHOF-ZEILE-SCHREIBEN SECTION.
181000  E310-00.
181100      MOVE SPACES TO DR-ZEILE
181200      MOVE 1 TO D-ZEILE-PTR
181300      STRING "  " DELIMITED BY SIZE
181400             GT-STATION-ID (GT-IDX)       DELIMITED BY SIZE
181500             "  " DELIMITED BY SIZE
181600        INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
181700      END-STRING
181800*
181900      MOVE GT-UTIL-OVERALL (GT-IDX) TO D-ED-UTIL-OVERALL
182000      STRING D-ED-UTIL-OVERALL DELIMITED BY SIZE
182100             "  "               DELIMITED BY SIZE
182200        INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
182300      END-STRING
182400*
182500      MOVE GT-KAPAZITAET-TPH (GT-IDX) TO D-ED-KAPAZITAET-TPH
182600      STRING D-ED-KAPAZITAET-TPH DELIMITED BY SIZE
182700             "  "                 DELIMITED BY SIZE
182800        INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
182900      END-STRING
183000*
183100      MOVE GT-ANHALTEWEG-M (GT-IDX) TO D-ED-ANHALTEWEG-M
183200      STRING D-ED-ANHALTEWEG-M DELIMITED BY SIZE
183300             "  "               DELIMITED BY SIZE
183400        INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
183500      END-STRING
183600*
183700      MOVE GT-STAUINDEX (GT-IDX) TO D-ED-STAUINDEX
183800      STRING D-ED-STAUINDEX DELIMITED BY SIZE
183900        INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
184000      END-STRING
184100      WRITE DR-ZEILE
184200      .
184300  E310-99.
184400      EXIT.
184500******************************************************************
184600* Streckenabschnitt: P21-P40, fuenf Werte je Zeile
184700* RAILNET-0241 (2020-08-12/KL): jeder Wert laeuft jetzt ueber das
184800* nullunterdrueckte Anzeigefeld D-ED-P-UNSIGNIERT (rechtsbuendig,
184900* mit Dezimalpunkt), statt das implizite Dezimalfeld unbearbeitet
185000* in die Zeile zu stringen.
185100******************************************************************
185200  E400-STRECKENABSCHNITT-SCHREIBEN SECTION.
185300  E400-00.
185400      MOVE SPACES TO DR-ZEILE
185500      MOVE "STRECKE: P21..P40 (je fuenf pro Zeile)" TO DR-ZEILE
185600      WRITE DR-ZEILE
185700*
185800      MOVE SPACES TO DR-ZEILE
185900      MOVE 1 TO D-ZEILE-PTR
186000      MOVE SK-P21 TO D-ED-P-UNSIGNIERT
186100      STRING D-ED-P-UNSIGNIERT DELIMITED BY SIZE "  " DELIMITED
186200             BY SIZE INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
186300      END-STRING
186400      MOVE SK-P22 TO D-ED-P-UNSIGNIERT
186500      STRING D-ED-P-UNSIGNIERT DELIMITED BY SIZE "  " DELIMITED
186600             BY SIZE INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
186700      END-STRING
186800      MOVE SK-P23 TO D-ED-P-UNSIGNIERT
186900      STRING D-ED-P-UNSIGNIERT DELIMITED BY SIZE "  " DELIMITED
187000             BY SIZE INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
187100      END-STRING
187200      MOVE SK-P24 TO D-ED-P-UNSIGNIERT
187300      STRING D-ED-P-UNSIGNIERT DELIMITED BY SIZE "  " DELIMITED
187400             BY SIZE INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
187500      END-STRING
187600      MOVE SK-P25 TO D-ED-P-UNSIGNIERT
187700      STRING D-ED-P-UNSIGNIERT DELIMITED BY SIZE
187800        INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
187900      END-STRING
188000      WRITE DR-ZEILE
188100*
188200      MOVE SPACES TO DR-ZEILE
188300      MOVE 1 TO D-ZEILE-PTR
188400      MOVE SK-P26 TO D-ED-P-UNSIGNIERT
188500      STRING D-ED-P-UNSIGNIERT DELIMITED BY SIZE "  " DELIMITED
188600             BY SIZE INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
188700      END-STRING
188800      MOVE SK-P27 TO D-ED-P-UNSIGNIERT
188900      STRING D-ED-P-UNSIGNIERT DELIMITED BY SIZE "  " DELIMITED
189000             BY SIZE INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
189100      END-STRING
189200      MOVE SK-P28 TO D-ED-P-UNSIGNIERT
189300      STRING D-ED-P-UNSIGNIERT DELIMITED BY SIZE "  " DELIMITED
189400             BY SIZE INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
189500      END-STRING
189600      MOVE SK-P29 TO D-ED-P-UNSIGNIERT
189700      STRING D-ED-P-UNSIGNIERT DELIMITED BY SIZE "  " DELIMITED
189800             BY SIZE INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
189900      END-STRING
190000      MOVE SK-P30 TO D-ED-P-UNSIGNIERT
190100      STRING D-ED-P-UNSIGNIERT DELIMITED BY SIZE
190200        INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
190300      END-STRING
190400      WRITE DR-ZEILE
190500*
190600      MOVE SPACES TO DR-ZEILE
190700      MOVE 1 TO D-ZEILE-PTR
190800      MOVE SK-P31 TO D-ED-P-UNSIGNIERT
190900      STRING D-ED-P-UNSIGNIERT DELIMITED BY SIZE "  " DELIMITED
191000             BY SIZE INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
191100      END-STRING
191200      MOVE SK-P32 TO D-ED-P-UNSIGNIERT
191300      STRING D-ED-P-UNSIGNIERT DELIMITED BY SIZE "  " DELIMITED
191400             BY SIZE INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
191500      END-STRING
191600      MOVE SK-P33 TO D-ED-P-UNSIGNIERT
191700      STRING D-ED-P-UNSIGNIERT DELIMITED BY SIZE "  " DELIMITED
191800             BY SIZE INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
191900      END-STRING
192000      MOVE SK-P34 TO D-ED-P-UNSIGNIERT
192100      STRING D-ED-P-UNSIGNIERT DELIMITED BY SIZE "  " DELIMITED
192200             BY SIZE INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
192300      END-STRING
192400      MOVE SK-P35 TO D-ED-P-UNSIGNIERT
192500      STRING D-ED-P-UNSIGNIERT DELIMITED BY SIZE
192600        INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
192700      END-STRING
192800      WRITE DR-ZEILE
192900*
193000      MOVE SPACES TO DR-ZEILE
193100      MOVE 1 TO D-ZEILE-PTR
193200      MOVE SK-P36 TO D-ED-P-UNSIGNIERT
193300      STRING D-ED-P-UNSIGNIERT DELIMITED BY SIZE "  " DELIMITED
193400             BY SIZE INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
193500      END-STRING
193600      MOVE SK-P37 TO D-ED-P-UNSIGNIERT
193700      STRING D-ED-P-UNSIGNIERT DELIMITED BY SIZE "  " DELIMITED
193800             BY SIZE INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
193900      END-STRING
194000      MOVE SK-P38 TO D-ED-P-UNSIGNIERT
194100      STRING D-ED-P-UNSIGNIERT DELIMITED BY SIZE "  " DELIMITED
194200             BY SIZE INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
194300      END-STRING
194400      MOVE SK-P39 TO D-ED-P-UNSIGNIERT
194500      STRING D-ED-P-UNSIGNIERT DELIMITED BY SIZE "  " DELIMITED
194600             BY SIZE INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
194700      END-STRING
194800      MOVE SK-P40 TO D-ED-P-UNSIGNIERT
194900      STRING D-ED-P-UNSIGNIERT DELIMITED BY SIZE
195000        INTO DR-ZEILE WITH POINTER D-ZEILE-PTR
195100      END-STRING
195200      WRITE DR-ZEILE
195300      .
195400  E400-99.
195500      EXIT.
195600******************************************************************
195700* Entscheidungsabschnitt: KOLLENTSCHEID zurueck lesen und echoen
195800* (kein zweiter Tabellenaufbau - Revision F.00.00)
195900******************************************************************
196000  E500-ENTSCHEIDUNGSABSCHNITT-SCHREIBEN SECTION.
196100  E500-00.
196200      MOVE SPACES TO DR-ZEILE
196300      MOVE "ENTSCHEIDUNGEN: ACTION     STOP       LET-PASS   A"
196400           TO DR-ZEILE
196500      WRITE DR-ZEILE
196600*
196700      CLOSE KOLLENTSCHEID
196800      OPEN INPUT KOLLENTSCHEID
196900      PERFORM F500-READ-ENTSCHEID
197000      PERFORM E510-ENTSCHEID-ZEILE-SCHREIBEN
197100              UNTIL KE-EOF
197200      CLOSE KOLLENTSCHEID
197300      OPEN EXTEND KOLLENTSCHEID
197400      .
197500  E500-99.
197600      EXIT.
197700******************************************************************
197800* Eine Entscheidungszeile echoen
197900******************************************************************
198000  E510-ENTSCHEID-ZEILE-SCHREIBEN SECTION.
198100  E510-00.
198200      MOVE SPACES TO DR-ZEILE
198300      STRING "  " DELIMITED BY SIZE
198400             KE-ACTION         DELIMITED BY SIZE
198500             "  " DELIMITED BY SIZE
198600             KE-STOP-TRAIN-ID  DELIMITED BY SIZE
198700             "  " DELIMITED BY SIZE
198800             KE-LET-PASS-ID    DELIMITED BY SIZE
198900             "  " DELIMITED BY SIZE
199000             KE-TRAIN-A-ID     DELIMITED BY SIZE
199100             "  " DELIMITED BY SIZE
199200             KE-TRAIN-B-ID     DELIMITED BY SIZE
199300             "  " DELIMITED BY SIZE
199400             KE-REASON         DELIMITED BY SIZE
199500        INTO DR-ZEILE
199600      END-STRING
199700      WRITE DR-ZEILE
199800      PERFORM F500-READ-ENTSCHEID
199900      .
200000  E510-99.
200100      EXIT.
200200******************************************************************
200300* Schlusszeile mit allen fuenf Satzzaehlern des Laufs
200400******************************************************************
200500  E900-SCHLUSSZEILE-SCHREIBEN SECTION.
200600  E900-00.
200700      MOVE Z-ZUEGE-GELESEN       TO D-ZUEGE
200800      MOVE Z-BAHNHOEFE-GELESEN   TO D-BAHNHOEFE
200900      MOVE Z-STRECKEN-GELESEN    TO D-STRECKEN
201000      MOVE Z-SEGMENTE-GESCHR     TO D-SEGMENTE
201100      MOVE Z-ENTSCHEIDE-GESCHR   TO D-ENTSCHEIDE
201200*
201300      MOVE SPACES TO DR-ZEILE
201400      STRING "TRAILER: ZUEGE=" DELIMITED BY SIZE
201500             D-ZUEGE            DELIMITED BY SIZE
201600             " BAHNHOEFE="      DELIMITED BY SIZE
201700             D-BAHNHOEFE        DELIMITED BY SIZE
201800             " STRECKEN="       DELIMITED BY SIZE
201900             D-STRECKEN         DELIMITED BY SIZE
202000             " SEGMENTE="       DELIMITED BY SIZE
202100             D-SEGMENTE         DELIMITED BY SIZE
202200             " ENTSCHEIDE="     DELIMITED BY SIZE
202300             D-ENTSCHEIDE       DELIMITED BY SIZE
202400        INTO DR-ZEILE
202500      END-STRING
202600      WRITE DR-ZEILE
202700      .
202800  E900-99.
202900      EXIT.
203000******************************************************************
203100* Satz ZUGBEWEGUNGEN lesen
203200******************************************************************
203300  F100-READ-ZUG SECTION.
203400  F100-00.
203500      READ ZUGBEWEGUNGEN
203600          AT END SET ZB-EOF TO TRUE
203700      END-READ
203800      .
203900  F100-99.
204000      EXIT.
204100******************************************************************
204200* Satz BAHNHOEFE lesen
204300******************************************************************
204400  F200-READ-BAHNHOF SECTION.
204500  F200-00.
204600      READ BAHNHOEFE
204700          AT END SET BH-EOF TO TRUE
204800      END-READ
204900      .
205000  F200-99.
205100      EXIT.
205200******************************************************************
205300* Satz STRECKEN lesen
205400******************************************************************
205500  F400-READ-STRECKE SECTION.
205600  F400-00.
205700      READ STRECKEN
205800          AT END SET STR-EOF TO TRUE
205900      END-READ
206000      .
206100  F400-99.
206200      EXIT.
206300******************************************************************
206400* Satz KOLLENTSCHEID lesen (Entscheidungsabschnitt des Berichts)
206500******************************************************************
206600  F500-READ-ENTSCHEID SECTION.
206700  F500-00.
206800      READ KOLLENTSCHEID
206900          AT END SET KE-EOF TO TRUE
207000      END-READ
207100      .
207200  F500-99.
207300      EXIT.
