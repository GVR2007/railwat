000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300 ?SEARCH  =TALLIB
000400 ?SEARCH  =MATHLIB
000500 ?NOLMAP, SYMBOLS, INSPECT
000600 ?SAVE ALL
000700 ?SAVEABEND
000800 ?LINES 66
000900 ?CHECK 3
001000*
001100  IDENTIFICATION DIVISION.
001200*
001300  PROGRAM-ID.      COLDEC0O.
001400  AUTHOR.          K. LEUTHOLD.
001500  INSTALLATION.    EVU-RECHENZENTRUM STUTTGART.
001600  DATE-WRITTEN.    1988-11-02.
001700  DATE-COMPILED.
001800  SECURITY.        NUR INTERNER GEBRAUCH - BETRIEBSDATEN.
001900*
002000*****************************************************************
002100* Letzte Aenderung :: 2020-08-12
002200* Letzte Version   :: E.02.00
002300* Kurzbeschreibung :: Kollisionsentscheidung fuer die ersten
002400* Kurzbeschreibung :: beiden Zuege der Bewegungsdatei
002500*
002600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*---------------------------------------------------------------*
002900* Vers.  | Datum    | von | Kommentar
003000*--------|----------|-----|------------------------------------*
003100*A.00.00 |1988-11-02| KL  | Neuerstellung - Grosskreisabstand
003200*        |          |     | der ersten zwei Zuege (Haversine)
003300*--------|----------|-----|------------------------------------*
003400*A.01.00 |1990-03-14| LOR | Prioritaets- und Geschwindigkeits-
003500*        |          |     | regeln fuer STOP_ONE ergaenzt
003600*--------|----------|-----|------------------------------------*
003700*B.00.00 |1993-08-09| RB  | Gleichstandsregel (STOP_BOTH bei
003800*        |          |     | Gleichheit von Prio und Speed)
003900*--------|----------|-----|------------------------------------*
004000*C.00.00 |1998-11-23| KL  | JAHR-2000: START-TIME-MS/NOW-MS
004100*        |          |     | sind Millisekundenfelder, keine
004200*        |          |     | Jahresangabe betroffen
004300*--------|----------|-----|------------------------------------*
004400*D.00.00 |2004-06-17| MA  | Defaultwerte fuer fehlende Prio (1)
004500*        |          |     | und fehlende Geschwindigkeit (0)
004600*--------|----------|-----|------------------------------------*
004700*E.00.00 |2012-02-01| RB  | RAILNET-0177: Kritabstand 35 Meter
004800*        |          |     | vor den Prioritaetsvergleich
004900*--------|----------|-----|------------------------------------*
005000*E.01.01 |2016-05-30| MA  | RAILNET-0214: Unter zwei Zuegen
005100*        |          |     | liefert NO_ACTION statt Abbruch
005200*--------|----------|-----|------------------------------------*
005300*E.02.00 |2020-08-12| KL  | RAILNET-0241: K-DEF-SPEED in C100
005400*        |          |     | jetzt tatsaechlich angewendet - war
005500*        |          |     | deklariert, aber nirgends benutzt
005600*---------------------------------------------------------------*
005700*
005800* Programmbeschreibung
005900* --------------------
006000* Liest die ersten beiden Saetze der Bewegungsdatei ZUGBEWEGUNGEN
006100* (Dateifolge massgebend, keine Sortierung). Ermittelt den Gross-
006200* kreisabstand der beiden Zuege nach der Haversine-Formel und ent-
006300* scheidet anhand von vier Regeln in fester Reihenfolge, ob beide
006400* Zuege, ein Zug oder kein Zug angehalten werden muss. Ergebnis
006500* wird als ein Satz auf KOLLENTSCHEID fortgeschrieben.
006600*
006700******************************************************************
006800*
006900  ENVIRONMENT DIVISION.
007000  CONFIGURATION SECTION.
007100  SPECIAL-NAMES.
007200      SWITCH-15 IS ANZEIGE-VERSION
007300          ON STATUS IS SHOW-VERSION
007400      CLASS ALPHNUM IS "0123456789"
007500                       "abcdefghijklmnopqrstuvwxyz"
007600                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007700                       " .,;-_!$%&/=*+".
007800*
007900  INPUT-OUTPUT SECTION.
008000  FILE-CONTROL.
008100      SELECT ZUGBEWEGUNGEN ASSIGN TO "ZUGBEW"
008200          ORGANIZATION IS LINE SEQUENTIAL
008300          FILE STATUS IS FILE-STATUS.
008400      SELECT KOLLENTSCHEID ASSIGN TO "KOLENT"
008500          ORGANIZATION IS LINE SEQUENTIAL
008600          FILE STATUS IS OUT-FILE-STATUS.
008700*
008800  DATA DIVISION.
008900  FILE SECTION.
009000*---------------------------------------------------------------*
009100* TRAIN-IN - Zugsatz (wie in TRNPAR0O)
009200*---------------------------------------------------------------*
009300  FD  ZUGBEWEGUNGEN.
009400  01  ZB-SATZ.
009500      05  ZB-TRAIN-ID          PIC X(10).
009600      05  ZB-SPEED-KMH         PIC S9(4)V9(2).
009700      05  ZB-PREV-SPEED-KMH    PIC S9(4)V9(2).
009800      05  ZB-PREV-ACCEL        PIC S9(4)V9(4).
009900      05  ZB-PROGRESS          PIC S9(1)V9(6).
010000      05  ZB-PRIORITY          PIC 9(1).
010100      05  ZB-STATUS            PIC X(10).
010200      05  ZB-LAT               PIC S9(3)V9(6).
010300      05  ZB-LON               PIC S9(3)V9(6).
010400      05  ZB-START-TIME-MS     PIC 9(13).
010500      05  ZB-NOW-MS            PIC 9(13).
010600      05  FILLER               PIC X(05).
010700*---------------------------------------------------------------*
010800* DECISION-OUT - genau ein Satz je Lauf
010900*---------------------------------------------------------------*
011000  FD  KOLLENTSCHEID.
011100  01  KE-SATZ.
011200      05  KE-ACTION            PIC X(10).
011300      05  KE-STOP-TRAIN-ID      PIC X(10).
011400      05  KE-LET-PASS-ID        PIC X(10).
011500      05  KE-TRAIN-A-ID         PIC X(10).
011600      05  KE-TRAIN-B-ID         PIC X(10).
011700      05  KE-REASON             PIC X(30).
011800      05  FILLER                PIC X(10).
011900*
012000  WORKING-STORAGE SECTION.
012100*---------------------------------------------------------------*
012200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
012300*---------------------------------------------------------------*
012400  01          COMP-FELDER.
012500      05      C4-SAETZE-GELESEN   PIC S9(04) COMP VALUE ZERO.
012600      05      C9-COUNT            PIC S9(09) COMP VALUE ZERO.
012700      05      FILLER              PIC X(02).
012800*---------------------------------------------------------------*
012900* Display-Felder: Praefix D
013000*---------------------------------------------------------------*
013100  01          DISPLAY-FELDER.
013200      05      D-ANZ                PIC Z9.
013300      05      FILLER               PIC X(02).
013400*---------------------------------------------------------------*
013500* Felder mit konstantem Inhalt: Praefix K
013600*---------------------------------------------------------------*
013700  01          KONSTANTE-FELDER.
013800      05      K-MODUL              PIC X(08) VALUE "COLDEC0O".
013900      05      K-ERDRADIUS-M         PIC 9(7)   VALUE 6371000.
014000      05      K-KRIT-ABSTAND-M      PIC 9(3)V9(1) VALUE 35.0.
014100      05      K-GRAD-ZU-RAD        PIC 9(1)V9(8) VALUE 0.01745329.
014200      05      K-DEF-PRIORITAET      PIC 9(1)      VALUE 1.
014300      05      K-DEF-SPEED           PIC S9(4)V9(2) VALUE ZERO.
014400      05      FILLER               PIC X(02).
014500*---------------------------------------------------------------*
014600* Conditional-Felder
014700*---------------------------------------------------------------*
014800  01          SCHALTER.
014900      05      FILE-STATUS           PIC X(02).
015000          88  FILE-OK                           VALUE "00".
015100          88  FILE-NOK                     VALUE "01" THRU "99".
015200      05      REC-STAT REDEFINES FILE-STATUS.
015300         10   FILE-STATUS1          PIC X.
015400          88  FILE-EOF                          VALUE "1".
015500         10                         PIC X.
015600      05      OUT-FILE-STATUS        PIC X(02).
015700          88  OUT-FILE-OK                       VALUE "00".
015800      05      ZB-EOF-SW             PIC X       VALUE "N".
015900          88  ZB-EOF                            VALUE "J".
016000      05      ZWEITER-ZUG-SW        PIC X       VALUE "N".
016100          88  ZWEITER-ZUG-VORHANDEN             VALUE "J".
016200      05      PRG-STATUS            PIC 9       VALUE ZERO.
016300          88  PRG-OK                            VALUE ZERO.
016400          88  PRG-ABBRUCH                       VALUE 1.
016500      05      FILLER                PIC X(02).
016600*---------------------------------------------------------------*
016700* Satzpuffer fuer den zweiten gelesenen Zug: Praefix B2
016800*---------------------------------------------------------------*
016900  01          ZUG-B-PUFFER.
017000      05      B2-TRAIN-ID           PIC X(10).
017100      05      B2-SPEED-KMH          PIC S9(4)V9(2).
017200      05      B2-PRIORITY           PIC 9(1).
017300      05      B2-LAT                PIC S9(3)V9(6).
017400      05      B2-LON                PIC S9(3)V9(6).
017500*            alternative Sicht: B2-Puffer als reine Zeichenkette
017600*            fuer Pruefausgaben im Testbetrieb
017700      05      B2-PUFFER-X REDEFINES B2-TRAIN-ID.
017800         10   B2-DUMMY              PIC X(10).
017900      05      FILLER                PIC X(02).
018000*---------------------------------------------------------------*
018100* Satzpuffer fuer den ersten gelesenen Zug: Praefix B1
018200*---------------------------------------------------------------*
018300  01          ZUG-A-PUFFER.
018400      05      B1-TRAIN-ID           PIC X(10).
018500      05      B1-SPEED-KMH          PIC S9(4)V9(2).
018600      05      B1-PRIORITY           PIC 9(1).
018700      05      B1-LAT                PIC S9(3)V9(6).
018800      05      B1-LON                PIC S9(3)V9(6).
018900      05      FILLER                PIC X(02).
019000*---------------------------------------------------------------*
019100* Arbeitsfelder fuer die Haversine-Rechnung: Praefix W
019200*---------------------------------------------------------------*
019300  01          WORK-FELDER.
019400      05      W-LAT-A-RAD COMP-2.
019500      05      W-LAT-B-RAD COMP-2.
019600      05      W-DLAT-RAD  COMP-2.
019700      05      W-DLON-RAD  COMP-2.
019800      05      W-SIN-DLAT-H COMP-2.
019900      05      W-SIN-DLON-H COMP-2.
020000      05      W-COS-LAT-A  COMP-2.
020100      05      W-COS-LAT-B  COMP-2.
020200      05      W-HAVERSINE-A COMP-2.
020300      05      W-WURZEL      COMP-2.
020400      05      W-ASIN-ERG    COMP-2.
020500      05      W-ABSTAND-M   PIC 9(7)V9(2).
020600*            alternative Sicht fuer Pruefausgaben (ganze Meter)
020700      05      W-ABSTAND-X REDEFINES W-ABSTAND-M.
020800         10   W-ABSTAND-GANZ  PIC 9(7).
020900         10   W-ABSTAND-DEZ   PIC 9(2).
021000      05      FILLER              PIC X(02).
021100*
021200  PROCEDURE DIVISION.
021300******************************************************************
021400* Steuerungs-Section
021500******************************************************************
021600  A100-STEUERUNG SECTION.
021700  A100-00.
021800      IF SHOW-VERSION
021900          DISPLAY K-MODUL " vom: " WHEN-COMPILED
022000          STOP RUN
022100      END-IF
022200*
022300      PERFORM B000-VORLAUF
022400      IF PRG-ABBRUCH
022500         CONTINUE
022600      ELSE
022700         PERFORM B100-ENTSCHEIDUNG
022800      END-IF
022900*
023000      PERFORM B090-ENDE
023100      STOP RUN
023200      .
023300  A100-99.
023400      EXIT.
023500******************************************************************
023600* Vorlauf: Dateien oeffnen, die ersten beiden Zugsaetze lesen
023700******************************************************************
023800  B000-VORLAUF SECTION.
023900  B000-00.
024000      OPEN INPUT ZUGBEWEGUNGEN
024100      IF FILE-NOK
024200         DISPLAY "COLDEC0O: OPEN ZUGBEW FEHLER " FILE-STATUS
024300         SET PRG-ABBRUCH TO TRUE
024400         EXIT SECTION
024500      END-IF
024600*
024700      OPEN OUTPUT KOLLENTSCHEID
024800      IF NOT OUT-FILE-OK
024900         DISPLAY "COLDEC0O: OPEN KOLLENTSCHEID FEHLER "
025000                 OUT-FILE-STATUS
025100         SET PRG-ABBRUCH TO TRUE
025200         EXIT SECTION
025300      END-IF
025400*
025500      PERFORM F100-READ-ZUG
025600      IF NOT ZB-EOF
025700         ADD 1 TO C4-SAETZE-GELESEN
025800         PERFORM C010-ZUG-A-UEBERNEHMEN
025900         PERFORM F100-READ-ZUG
026000         IF NOT ZB-EOF
026100            ADD 1 TO C4-SAETZE-GELESEN
026200            PERFORM C020-ZUG-B-UEBERNEHMEN
026300            SET ZWEITER-ZUG-VORHANDEN TO TRUE
026400         END-IF
026500      END-IF
026600      .
026700  B000-99.
026800      EXIT.
026900******************************************************************
027000* Entscheidung: weniger als zwei Zuege -> NO_ACTION, sonst Regeln
027100******************************************************************
027200  B100-ENTSCHEIDUNG SECTION.
027300  B100-00.
027400      IF NOT ZWEITER-ZUG-VORHANDEN
027500         MOVE "NO_ACTION" TO KE-ACTION
027600         MOVE SPACES      TO KE-STOP-TRAIN-ID KE-LET-PASS-ID
027700         MOVE SPACES      TO KE-TRAIN-A-ID KE-TRAIN-B-ID
027800         MOVE SPACES      TO KE-REASON
027900         WRITE KE-SATZ
028000         EXIT SECTION
028100      END-IF
028200*
028300      PERFORM C100-DEFAULTWERTE-SETZEN
028400      PERFORM C200-ABSTAND-ERMITTELN
028500      PERFORM C300-REGELN-ANWENDEN
028600      WRITE KE-SATZ
028700      .
028800  B100-99.
028900      EXIT.
029000******************************************************************
029100* Nachlauf: Dateien schliessen, Abschlussmeldung
029200******************************************************************
029300  B090-ENDE SECTION.
029400  B090-00.
029500      CLOSE ZUGBEWEGUNGEN
029600      CLOSE KOLLENTSCHEID
029700      MOVE C4-SAETZE-GELESEN TO D-ANZ
029800      DISPLAY "COLDEC0O: ZUEGE GELESEN: " D-ANZ
029900      .
030000  B090-99.
030100      EXIT.
030200******************************************************************
030300* Ersten gelesenen Zugsatz in den A-Puffer uebernehmen
030400******************************************************************
030500  C010-ZUG-A-UEBERNEHMEN SECTION.
030600  C010-00.
030700      MOVE ZB-TRAIN-ID  TO B1-TRAIN-ID
030800      MOVE ZB-SPEED-KMH TO B1-SPEED-KMH
030900      MOVE ZB-PRIORITY  TO B1-PRIORITY
031000      MOVE ZB-LAT       TO B1-LAT
031100      MOVE ZB-LON       TO B1-LON
031200      .
031300  C010-99.
031400      EXIT.
031500******************************************************************
031600* Zweiten gelesenen Zugsatz in den B-Puffer uebernehmen
031700******************************************************************
031800  C020-ZUG-B-UEBERNEHMEN SECTION.
031900  C020-00.
032000      MOVE ZB-TRAIN-ID  TO B2-TRAIN-ID
032100      MOVE ZB-SPEED-KMH TO B2-SPEED-KMH
032200      MOVE ZB-PRIORITY  TO B2-PRIORITY
032300      MOVE ZB-LAT       TO B2-LAT
032400      MOVE ZB-LON       TO B2-LON
032500      .
032600  C020-99.
032700      EXIT.
032800******************************************************************
032900* Defaultwerte fuer fehlende Prioritaet/Geschwindigkeit (D.00.00)
033000******************************************************************
033100  C100-DEFAULTWERTE-SETZEN SECTION.
033200  C100-00.
033300      IF B1-PRIORITY = ZERO
033400         MOVE K-DEF-PRIORITAET TO B1-PRIORITY
033500      END-IF
033600      IF B2-PRIORITY = ZERO
033700         MOVE K-DEF-PRIORITAET TO B2-PRIORITY
033800      END-IF
033900*    RAILNET-0241 (2020-08-12/KL): K-DEF-SPEED jetzt auch
034000*    tatsaechlich angewendet - war deklariert, aber nirgends
034100*    verwendet.
034200      IF B1-SPEED-KMH = ZERO
034300         MOVE K-DEF-SPEED TO B1-SPEED-KMH
034400      END-IF
034500      IF B2-SPEED-KMH = ZERO
034600         MOVE K-DEF-SPEED TO B2-SPEED-KMH
034700      END-IF
034800      .
034900  C100-99.
035000      EXIT.
035100******************************************************************
035200* Grosskreisabstand nach Haversine ueber =MATHLIB-Routinen
035300******************************************************************
035400  C200-ABSTAND-ERMITTELN SECTION.
035500  C200-00.
035600      COMPUTE W-LAT-A-RAD = B1-LAT * K-GRAD-ZU-RAD
035700      COMPUTE W-LAT-B-RAD = B2-LAT * K-GRAD-ZU-RAD
035800      COMPUTE W-DLAT-RAD  = (B2-LAT - B1-LAT) * K-GRAD-ZU-RAD
035900      COMPUTE W-DLON-RAD  = (B2-LON - B1-LON) * K-GRAD-ZU-RAD
036000*
036100      ENTER TAL "SIN_" USING W-DLAT-RAD, W-SIN-DLAT-H
036200      COMPUTE W-SIN-DLAT-H = W-SIN-DLAT-H / 2
036300      ENTER TAL "SIN_" USING W-SIN-DLAT-H, W-SIN-DLAT-H
036400*
036500      ENTER TAL "SIN_" USING W-DLON-RAD, W-SIN-DLON-H
036600      COMPUTE W-SIN-DLON-H = W-SIN-DLON-H / 2
036700      ENTER TAL "SIN_" USING W-SIN-DLON-H, W-SIN-DLON-H
036800*
036900      ENTER TAL "COS_" USING W-LAT-A-RAD, W-COS-LAT-A
037000      ENTER TAL "COS_" USING W-LAT-B-RAD, W-COS-LAT-B
037100*
037200      COMPUTE W-HAVERSINE-A =
037300              (W-SIN-DLAT-H * W-SIN-DLAT-H) +
037400              (W-COS-LAT-A * W-COS-LAT-B *
037500               (W-SIN-DLON-H * W-SIN-DLON-H))
037600*
037700      ENTER TAL "SQRT_" USING W-HAVERSINE-A, W-WURZEL
037800      ENTER TAL "ASIN_" USING W-WURZEL, W-ASIN-ERG
037900*
038000      COMPUTE W-ABSTAND-M ROUNDED =
038100              2 * K-ERDRADIUS-M * W-ASIN-ERG
038200      .
038300  C200-99.
038400      EXIT.
038500******************************************************************
038600* Regeln in fester Reihenfolge: kritischer Abstand, Prioritaet,
038700* Geschwindigkeit, Gleichstand
038800******************************************************************
038900  C300-REGELN-ANWENDEN SECTION.
039000  C300-00.
039100      MOVE B1-TRAIN-ID TO KE-TRAIN-A-ID
039200      MOVE B2-TRAIN-ID TO KE-TRAIN-B-ID
039300*
039400      IF W-ABSTAND-M NOT > K-KRIT-ABSTAND-M
039500         MOVE "STOP_BOTH" TO KE-ACTION
039600         MOVE SPACES      TO KE-STOP-TRAIN-ID KE-LET-PASS-ID
039700         MOVE "Critical proximity" TO KE-REASON
039800         EXIT SECTION
039900      END-IF
040000*
040100      IF B1-PRIORITY > B2-PRIORITY
040200         MOVE "STOP_ONE" TO KE-ACTION
040300         MOVE B2-TRAIN-ID TO KE-STOP-TRAIN-ID
040400         MOVE B1-TRAIN-ID TO KE-LET-PASS-ID
040500         MOVE "Train A higher priority" TO KE-REASON
040600         EXIT SECTION
040700      END-IF
040800      IF B2-PRIORITY > B1-PRIORITY
040900         MOVE "STOP_ONE" TO KE-ACTION
041000         MOVE B1-TRAIN-ID TO KE-STOP-TRAIN-ID
041100         MOVE B2-TRAIN-ID TO KE-LET-PASS-ID
041200         MOVE "Train B higher priority" TO KE-REASON
041300         EXIT SECTION
041400      END-IF
041500*
041600      IF B1-SPEED-KMH > B2-SPEED-KMH
041700         MOVE "STOP_ONE" TO KE-ACTION
041800         MOVE B2-TRAIN-ID TO KE-STOP-TRAIN-ID
041900         MOVE B1-TRAIN-ID TO KE-LET-PASS-ID
042000         MOVE "Train A faster" TO KE-REASON
042100         EXIT SECTION
042200      END-IF
042300      IF B2-SPEED-KMH > B1-SPEED-KMH
042400         MOVE "STOP_ONE" TO KE-ACTION
042500         MOVE B1-TRAIN-ID TO KE-STOP-TRAIN-ID
042600         MOVE B2-TRAIN-ID TO KE-LET-PASS-ID
042700         MOVE "Train B faster" TO KE-REASON
042800         EXIT SECTION
042900      END-IF
043000*
043100      MOVE "STOP_BOTH" TO KE-ACTION
043200      MOVE SPACES       TO KE-STOP-TRAIN-ID KE-LET-PASS-ID
043300      MOVE "Same speed & priority" TO KE-REASON
043400      .
043500  C300-99.
043600      EXIT.
043700******************************************************************
043800* Satz ZUGBEWEGUNGEN lesen
043900******************************************************************
044000  F100-READ-ZUG SECTION.
044100  F100-00.
044200      READ ZUGBEWEGUNGEN
044300          AT END SET ZB-EOF TO TRUE
044400      END-READ
044500      .
044600  F100-99.
044700      EXIT.
