000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300 ?SEARCH  =TALLIB
000400 ?SEARCH  =MATHLIB
000500 ?NOLMAP, SYMBOLS, INSPECT
000600 ?SAVE ALL
000700 ?SAVEABEND
000800 ?LINES 66
000900 ?CHECK 3
001000*
001100  IDENTIFICATION DIVISION.
001200*
001300  PROGRAM-ID.      TRNPAR0O.
001400  AUTHOR.          K. LEUTHOLD.
001500  INSTALLATION.    EVU-RECHENZENTRUM STUTTGART.
001600  DATE-WRITTEN.    1986-04-14.
001700  DATE-COMPILED.
001800  SECURITY.        NUR INTERNER GEBRAUCH - BETRIEBSDATEN.
001900*
002000*****************************************************************
002100* Letzte Aenderung :: 2013-11-08
002200* Letzte Version   :: D.01.03
002300* Kurzbeschreibung :: Kinematik-/Risikoparameter pro Zug (P1-P20)
002400* Kurzbeschreibung :: aus Momentaufnahme ZUGBEWEGUNGEN
002500*
002600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*---------------------------------------------------------------*
002900* Vers. | Datum    | von | Kommentar                             *
003000*-------|----------|-----|---------------------------------------*
003100*A.00.00|1986-04-14| KL  | Neuerstellung - Batchlauf fuer
003200*       |          |     | Zugparameter P1 bis P10
003300*-------|----------|-----|---------------------------------------*
003400*A.01.00|1988-09-02| LOR | P11-P16 ergaenzt (Reserve/Bremsweg)
003500*-------|----------|-----|---------------------------------------*
003600*B.00.00|1991-02-19| KL  | Vorzeichenpruefung Rueckwaertsfahrt,
003700*       |          |     | P17 (Rueckwaertsfahrt-Indikator) neu
003800*-------|----------|-----|---------------------------------------*
003900*B.01.00|1993-07-06| MA  | P18-P20 ergaenzt, Datensatz komplett
004000*-------|----------|-----|---------------------------------------*
004100*B.01.01|1995-01-30| LOR | Rundungsregel auf 6 Dezimalstellen
004200*       |          |     | vereinheitlicht (Pruefung Revision)
004300*-------|----------|-----|---------------------------------------*
004400*C.00.00|1998-11-23| KL  | JAHR-2000-UMSTELLUNG: NOW-MS/
004500*       |          |     | START-TIME-MS jetzt 13-stellig (MS
004600*       |          |     | seit Epoche), alte 2-stellige
004700*       |          |     | Jahresfelder entfernt
004800*-------|----------|-----|---------------------------------------*
004900*C.01.00|2002-05-14| RB  | Umstellung auf Momentaufnahme-Format
005000*       |          |     | ZUGBEWEGUNGEN (ehem. Einzeltelegramme)
005100*-------|----------|-----|---------------------------------------*
005200*D.00.00|2008-03-11| RB  | RAILNET-0114: Kennwerte P1-P20 fuer
005300*       |          |     | neues Netzparameter-Batchsystem
005400*       |          |     | (ablaufsteuernd fuer TRKPAR0O/STNPAR0O)
005500*-------|----------|-----|---------------------------------------*
005600*D.01.00|2011-06-27| MA  | RAILNET-0198: Prioritaet jetzt 1-3,
005700*       |          |     | P8/P13 Formel angepasst
005800*-------|----------|-----|---------------------------------------*
005900*D.01.03|2013-11-08| KL  | RAILNET-0233: leere Eingabedatei
006000*       |          |     | liefert leere Ausgabedatei (Pruefbar)
006100*---------------------------------------------------------------*
006200*
006300* Programmbeschreibung
006400* --------------------
006500* Liest die Datei ZUGBEWEGUNGEN (eine Zeile je Zug, feste Felder)
006600* sequentiell und berechnet je Zug die zwanzig Kennwerte P1 bis
006700* P20 (Geschw., Beschleunigung, Ruck, Bremsweg, Prioritaet,
006800* Status, Laufzeit seit Start u.a.). Keine Staffelsummen, keine
006900* Kontrollwechsel - ein Satz rein, ein Satz raus.
007000*
007100******************************************************************
007200*
007300  ENVIRONMENT DIVISION.
007400  CONFIGURATION SECTION.
007500  SPECIAL-NAMES.
007600      SWITCH-15 IS ANZEIGE-VERSION
007700          ON STATUS IS SHOW-VERSION
007800      CLASS ALPHNUM IS "0123456789"
007900                       "abcdefghijklmnopqrstuvwxyz"
008000                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008100                       " .,;-_!$%&/=*+".
008200*
008300  INPUT-OUTPUT SECTION.
008400  FILE-CONTROL.
008500      SELECT ZUGBEWEGUNGEN    ASSIGN TO "ZUGBEW"
008600          ORGANIZATION IS LINE SEQUENTIAL
008700          FILE STATUS IS FILE-STATUS.
008800      SELECT ZUGKENNWERTE     ASSIGN TO "ZUGKEN"
008900          ORGANIZATION IS LINE SEQUENTIAL
009000          FILE STATUS IS OUT-FILE-STATUS.
009100*
009200  DATA DIVISION.
009300  FILE SECTION.
009400*---------------------------------------------------------------*
009500* TRAIN-IN - ein Satz je Zug, feste Felder
009600*---------------------------------------------------------------*
009700  FD  ZUGBEWEGUNGEN.
009800  01  ZB-SATZ.
009900      05  ZB-TRAIN-ID          PIC X(10).
010000      05  ZB-SPEED-KMH         PIC S9(4)V9(2).
010100      05  ZB-PREV-SPEED-KMH    PIC S9(4)V9(2).
010200      05  ZB-PREV-ACCEL        PIC S9(4)V9(4).
010300      05  ZB-PROGRESS          PIC S9(1)V9(6).
010400      05  ZB-PRIORITY          PIC 9(1).
010500      05  ZB-STATUS            PIC X(10).
010600      05  ZB-LAT               PIC S9(3)V9(6).
010700      05  ZB-LON               PIC S9(3)V9(6).
010800      05  ZB-START-TIME-MS     PIC 9(13).
010900      05  ZB-NOW-MS            PIC 9(13).
011000      05  FILLER               PIC X(21).
011100*---------------------------------------------------------------*
011200* TRAIN-PARAMS-OUT - ein Satz je Zug
011300*---------------------------------------------------------------*
011400  FD  ZUGKENNWERTE.
011500  01  ZK-SATZ.
011600      05  ZK-TRAIN-ID          PIC X(10).
011700      05  ZK-P1                PIC S9(1)V9(6).
011800      05  ZK-P2                PIC S9(1)V9(6).
011900      05  ZK-P3                PIC S9(1)V9(6).
012000      05  ZK-P4                PIC S9(1)V9(6).
012100      05  ZK-P5                PIC S9(1)V9(6).
012200      05  ZK-P6                PIC S9(1)V9(6).
012300      05  ZK-P7                PIC S9(1)V9(6).
012400      05  ZK-P8                PIC S9(1)V9(6).
012500      05  ZK-P9                PIC S9(1)V9(6).
012600      05  ZK-P10               PIC S9(1)V9(6).
012700      05  ZK-P11               PIC S9(1)V9(6).
012800      05  ZK-P12               PIC S9(1)V9(6).
012900      05  ZK-P13               PIC S9(1)V9(6).
013000      05  ZK-P14               PIC S9(1)V9(6).
013100      05  ZK-P15               PIC S9(1)V9(6).
013200      05  ZK-P16               PIC S9(1)V9(6).
013300      05  ZK-P17               PIC S9(1)V9(6).
013400      05  ZK-P18               PIC S9(1)V9(6).
013500      05  ZK-P19               PIC S9(1)V9(6).
013600      05  ZK-P20               PIC S9(1)V9(6).
013700      05  FILLER               PIC X(10).
013800*
013900  WORKING-STORAGE SECTION.
014000*---------------------------------------------------------------*
014100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
014200*---------------------------------------------------------------*
014300  01          COMP-FELDER.
014400      05      C4-ANZ              PIC S9(04) COMP.
014500      05      C4-COUNT            PIC S9(04) COMP VALUE ZERO.
014600      05      C4-I1               PIC S9(04) COMP.
014700      05      C9-MS-DIFF          PIC S9(09) COMP.
014800      05      C18-MS              PIC S9(18) COMP.
014900      05      FILLER              PIC X(02).
015000*---------------------------------------------------------------*
015100* Display-Felder: Praefix D
015200*---------------------------------------------------------------*
015300  01          DISPLAY-FELDER.
015400      05      D-NUM4              PIC -9(04).
015500      05      D-REC-COUNT         PIC ZZZ,ZZ9.
015600      05      FILLER              PIC X(02).
015700*---------------------------------------------------------------*
015800* Felder mit konstantem Inhalt: Praefix K
015900*---------------------------------------------------------------*
016000  01          KONSTANTE-FELDER.
016100      05      K-MODUL             PIC X(08)  VALUE "TRNPAR0O".
016200      05      K-G-ERDE            PIC 9(2)V9(2) VALUE 9.81.
016300      05      K-MU-BREMSUNG       PIC 9(1)V9(2) VALUE 0.80.
016400      05      FILLER              PIC X(02).
016500*---------------------------------------------------------------*
016600* Conditional-Felder
016700*---------------------------------------------------------------*
016800  01          SCHALTER.
016900      05      FILE-STATUS          PIC X(02).
017000          88  FILE-OK                          VALUE "00".
017100          88 FILE-NOK VALUE "01" THRU "99".
017200      05      REC-STAT REDEFINES FILE-STATUS.
017300         10   FILE-STATUS1         PIC X.
017400          88  FILE-EOF                         VALUE "1".
017500         10                        PIC X.
017600      05      OUT-FILE-STATUS       PIC X(02).
017700          88  OUT-FILE-OK                      VALUE "00".
017800      05      TR-EOF-SW            PIC X       VALUE "N".
017900          88  TR-EOF                           VALUE "J".
018000      05      PRG-STATUS           PIC 9       VALUE ZERO.
018100          88  PRG-OK                           VALUE ZERO.
018200          88  PRG-ABBRUCH                      VALUE 1.
018300      05      FILLER               PIC X(02).
018400*---------------------------------------------------------------*
018500* Arbeitsfelder fuer die Kennwertberechnung: Praefix W
018600*---------------------------------------------------------------*
018700  01          WORK-FELDER.
018800      05      W-SPEED-MPS          PIC S9(4)V9(6).
018900      05      W-SPEED-MPS-QUAD     PIC S9(8)V9(6).
019000      05      W-ACCEL              PIC S9(4)V9(4).
019100      05      W-JERK               PIC S9(4)V9(4).
019200      05      W-BREMSWEG-M         PIC S9(6)V9(4).
019300      05      W-ELAPSED-S          PIC S9(9)V9(2).
019400      05      W-ABS-LAT            PIC S9(3)V9(6).
019500      05      W-ABS-LON            PIC S9(3)V9(6).
019600      05      W-LATLON-SUM         PIC S9(4)V9(6).
019700      05      W-LATLON-WHOLE       PIC S9(4).
019800      05      W-LATLON-FRAC        PIC S9(4)V9(6).
019900      05      W-ABS-VAL            PIC S9(4)V9(6).
020000      05      W-PRIO-X-100         PIC S9(5).
020100      05      W-MAXVAL             PIC S9(5).
020200      05      W-RESULT             PIC S9(4)V9(6).
020300*            alt. Sichten auf Ergebnispuffer (Pruefzwecke)
020400      05      W-RESULT-X REDEFINES W-RESULT.
020500         10   W-RESULT-VZ          PIC X.
020600         10   W-RESULT-REST        PIC 9(9).
020700      05      FILLER               PIC X(02).
020800*---------------------------------------------------------------*
020900* Ausgabe-/Zaehlfelder fuer den Abschlussbericht
021000*---------------------------------------------------------------*
021100  01          ZAEHLER-FELDER.
021200      05      Z-TRAINS-GELESEN     PIC S9(09) COMP VALUE ZERO.
021300      05      Z-TRAINS-X REDEFINES Z-TRAINS-GELESEN
021400                                    PIC S9(09) COMP.
021500      05      FILLER               PIC X(02).
021600*
021700  PROCEDURE DIVISION.
021800******************************************************************
021900* Steuerungs-Section
022000******************************************************************
022100  A100-STEUERUNG SECTION.
022200  A100-00.
022300      IF SHOW-VERSION
022400          DISPLAY K-MODUL " vom: " WHEN-COMPILED
022500          STOP RUN
022600      END-IF
022700*
022800      PERFORM B000-VORLAUF
022900      IF PRG-ABBRUCH
023000         CONTINUE
023100      ELSE
023200         PERFORM B100-VERARBEITUNG UNTIL TR-EOF
023300      END-IF
023400*
023500      PERFORM B090-ENDE
023600      STOP RUN
023700      .
023800  A100-99.
023900      EXIT.
024000******************************************************************
024100* Vorlauf: Dateien oeffnen, ersten Satz lesen
024200******************************************************************
024300  B000-VORLAUF SECTION.
024400  B000-00.
024500      OPEN INPUT  ZUGBEWEGUNGEN
024600      IF FILE-NOK
024700         DISPLAY "TRNPAR0O: OPEN ZUGBEWEGUNGEN FEHLER "
024800                 FILE-STATUS
024900         SET PRG-ABBRUCH TO TRUE
025000         EXIT SECTION
025100      END-IF
025200*
025300      OPEN OUTPUT ZUGKENNWERTE
025400      IF NOT OUT-FILE-OK
025500         DISPLAY "TRNPAR0O: OPEN ZUGKENNWERTE FEHLER "
025600                 OUT-FILE-STATUS
025700         SET PRG-ABBRUCH TO TRUE
025800         EXIT SECTION
025900      END-IF
026000*
026100      PERFORM F100-READ-TRAIN
026200      .
026300  B000-99.
026400      EXIT.
026500******************************************************************
026600* Verarbeitung: ein Zugsatz -> ein Kennwertsatz
026700******************************************************************
026800  B100-VERARBEITUNG SECTION.
026900  B100-00.
027000      ADD 1 TO Z-TRAINS-GELESEN
027100*
027200      PERFORM C100-KINEMATIK
027300      PERFORM C200-BREMSWEG-PRIO
027400      PERFORM C300-STATUS-ZEIT
027500      PERFORM C400-RESERVE-LAGE
027600      PERFORM C500-SATZ-SCHREIBEN
027700*
027800      PERFORM F100-READ-TRAIN
027900      .
028000  B100-99.
028100      EXIT.
028200******************************************************************
028300* Nachlauf: Dateien schliessen, Abschlussmeldung
028400******************************************************************
028500  B090-ENDE SECTION.
028600  B090-00.
028700      CLOSE ZUGBEWEGUNGEN
028800      CLOSE ZUGKENNWERTE
028900      MOVE Z-TRAINS-GELESEN TO D-REC-COUNT
029000      DISPLAY "TRNPAR0O: ZUEGE VERARBEITET: " D-REC-COUNT
029100      .
029200  B090-99.
029300      EXIT.
029400******************************************************************
029500* P1-P4: Geschw., Beschleunigung, Ruck, kinet. Energieindex
029600******************************************************************
029700  C100-KINEMATIK SECTION.
029800  C100-00.
029900      COMPUTE W-SPEED-MPS ROUNDED = ZB-SPEED-KMH / 3.6
030000      COMPUTE W-ACCEL = ZB-SPEED-KMH - ZB-PREV-SPEED-KMH
030100      COMPUTE W-JERK  = W-ACCEL - ZB-PREV-ACCEL
030200*
030300*    P1 = MIN(1, SPEED-KMH / 200)
030400      COMPUTE W-RESULT ROUNDED = ZB-SPEED-KMH / 200
030500      IF W-RESULT > 1 MOVE 1 TO W-RESULT END-IF
030600      MOVE W-RESULT TO ZK-P1
030700*
030800*    P2 = CLAMP(-1,1, ACCEL / 50)
030900      COMPUTE W-RESULT ROUNDED = W-ACCEL / 50
031000      IF W-RESULT > 1      MOVE  1 TO W-RESULT END-IF
031100      IF W-RESULT < -1     MOVE -1 TO W-RESULT END-IF
031200      MOVE W-RESULT TO ZK-P2
031300*
031400*    P3 = CLAMP(-1,1, JERK / 20)
031500      COMPUTE W-RESULT ROUNDED = W-JERK / 20
031600      IF W-RESULT > 1      MOVE  1 TO W-RESULT END-IF
031700      IF W-RESULT < -1     MOVE -1 TO W-RESULT END-IF
031800      MOVE W-RESULT TO ZK-P3
031900*
032000*    P4 = MIN(1, SPEED-MPS**2 / 1600)
032100      COMPUTE W-SPEED-MPS-QUAD ROUNDED = W-SPEED-MPS * W-SPEED-MPS
032200      COMPUTE W-RESULT ROUNDED = W-SPEED-MPS-QUAD / 1600
032300      IF W-RESULT > 1 MOVE 1 TO W-RESULT END-IF
032400      MOVE W-RESULT TO ZK-P4
032500      .
032600  C100-99.
032700      EXIT.
032800******************************************************************
032900* P5-P8, P13: Reisefortschritt, Bremsweg-Index, Prioritaet
033000******************************************************************
033100  C200-BREMSWEG-PRIO SECTION.
033200  C200-00.
033300*    P5 = CLAMP(0,1, PROGRESS)
033400      MOVE ZB-PROGRESS TO W-RESULT
033500      IF W-RESULT > 1 MOVE 1 TO W-RESULT END-IF
033600      IF W-RESULT < 0 MOVE 0 TO W-RESULT END-IF
033700      MOVE W-RESULT TO ZK-P5
033800*
033900*    P6 = 1 - P5
034000      COMPUTE W-RESULT ROUNDED = 1 - ZK-P5
034100      MOVE W-RESULT TO ZK-P6
034200*
034300*    P7 = MIN(1, (SPEED-MPS**2 / (2 * MU-BREMSUNG)) / 2000)
034400      COMPUTE W-BREMSWEG-M ROUNDED =
034500              W-SPEED-MPS-QUAD / (2 * K-MU-BREMSUNG)
034600      COMPUTE W-RESULT ROUNDED = W-BREMSWEG-M / 2000
034700      IF W-RESULT > 1 MOVE 1 TO W-RESULT END-IF
034800      MOVE W-RESULT TO ZK-P7
034900*
035000*    P8 = MIN(1, PRIORITY / 3)
035100      COMPUTE W-RESULT ROUNDED = ZB-PRIORITY / 3
035200      IF W-RESULT > 1 MOVE 1 TO W-RESULT END-IF
035300      MOVE W-RESULT TO ZK-P8
035400*
035500*    P13 = MIN(1, SPEED-KMH / MAX(1, PRIORITY * 100))
035600      COMPUTE W-PRIO-X-100 = ZB-PRIORITY * 100
035700      MOVE W-PRIO-X-100 TO W-MAXVAL
035800      IF W-MAXVAL < 1 MOVE 1 TO W-MAXVAL END-IF
035900      COMPUTE W-RESULT ROUNDED = ZB-SPEED-KMH / W-MAXVAL
036000      IF W-RESULT > 1 MOVE 1 TO W-RESULT END-IF
036100      MOVE W-RESULT TO ZK-P13
036200      .
036300  C200-99.
036400      EXIT.
036500******************************************************************
036600* P9-P10: Laufzeit seit Start, Statusrisiko
036700******************************************************************
036800  C300-STATUS-ZEIT SECTION.
036900  C300-00.
037000*    P9: elapsed_s = (NOW-MS - START-TIME-MS) / 1000, sonst 0
037100      IF ZB-START-TIME-MS > 0
037200         IF ZB-NOW-MS = 0
037300            MOVE 0 TO W-ELAPSED-S
037400         ELSE
037500            COMPUTE C18-MS = ZB-NOW-MS - ZB-START-TIME-MS
037600            COMPUTE W-ELAPSED-S ROUNDED = C18-MS / 1000
037700         END-IF
037800      ELSE
037900         MOVE 0 TO W-ELAPSED-S
038000      END-IF
038100      COMPUTE W-RESULT ROUNDED = W-ELAPSED-S / 3600
038200      IF W-RESULT > 1 MOVE 1 TO W-RESULT END-IF
038300      MOVE W-RESULT TO ZK-P9
038400*
038500*    P10 nach STATUS
038600      EVALUATE ZB-STATUS
038700         WHEN "RUNNING   "    MOVE 0.1 TO ZK-P10
038800         WHEN "STOPPED   "    MOVE 0.5 TO ZK-P10
038900         WHEN "EMERGENCY "    MOVE 1.0 TO ZK-P10
039000         WHEN "DELAYED   "    MOVE 0.6 TO ZK-P10
039100         WHEN OTHER           MOVE 0.2 TO ZK-P10
039200      END-EVALUATE
039300      .
039400  C300-99.
039500      EXIT.
039600******************************************************************
039700* P11-P12, P14-P19: Reserveplaetze, Differenzen, Lagekennung
039800******************************************************************
039900  C400-RESERVE-LAGE SECTION.
040000  C400-00.
040100*    P11 reserviert (Abstand zum naechsten Zug) - nicht berechnet
040200      MOVE ZERO TO ZK-P11
040300*
040400*    P12 = |SPEED-KMH - PREV-SPEED-KMH| / 200, auf 1 begrenzt
040500      COMPUTE W-ABS-VAL = ZB-SPEED-KMH - ZB-PREV-SPEED-KMH
040600      IF W-ABS-VAL < 0
040700         COMPUTE W-ABS-VAL = ZERO - W-ABS-VAL
040800      END-IF
040900      COMPUTE W-RESULT ROUNDED = W-ABS-VAL / 200
041000      IF W-RESULT > 1 MOVE 1 TO W-RESULT END-IF
041100      MOVE W-RESULT TO ZK-P12
041200*
041300*    P14 = 1 - MIN(1, |P3|)
041400      MOVE ZK-P3 TO W-ABS-VAL
041500      IF W-ABS-VAL < 0
041600         COMPUTE W-ABS-VAL = ZERO - W-ABS-VAL
041700      END-IF
041800      IF W-ABS-VAL > 1 MOVE 1 TO W-ABS-VAL END-IF
041900      COMPUTE W-RESULT ROUNDED = 1 - W-ABS-VAL
042000      MOVE W-RESULT TO ZK-P14
042100*
042200*    P15 = MIN(1, SPEED-MPS / 50)
042300      COMPUTE W-RESULT ROUNDED = W-SPEED-MPS / 50
042400      IF W-RESULT > 1 MOVE 1 TO W-RESULT END-IF
042500      MOVE W-RESULT TO ZK-P15
042600*
042700*    P16 = P5
042800      MOVE ZK-P5 TO ZK-P16
042900*
043000*    P17: Rueckwaertsfahrt-Indikator
043100      IF ZB-SPEED-KMH < 0
043200         COMPUTE W-ABS-VAL = ZERO - ZB-SPEED-KMH
043300         COMPUTE W-RESULT ROUNDED = W-ABS-VAL / 50
043400         IF W-RESULT > 1 MOVE 1 TO W-RESULT END-IF
043500         MOVE W-RESULT TO ZK-P17
043600      ELSE
043700         MOVE ZERO TO ZK-P17
043800      END-IF
043900*
044000*    P18 reserviert (Bahnhofsnaehe) - nicht berechnet
044100      MOVE ZERO TO ZK-P18
044200*
044300*    P19 = Nachkommaanteil von (|LAT| + |LON|)
044400      MOVE ZB-LAT TO W-ABS-LAT
044500      IF W-ABS-LAT < 0
044600         COMPUTE W-ABS-LAT = ZERO - W-ABS-LAT
044700      END-IF
044800      MOVE ZB-LON TO W-ABS-LON
044900      IF W-ABS-LON < 0
045000         COMPUTE W-ABS-LON = ZERO - W-ABS-LON
045100      END-IF
045200      COMPUTE W-LATLON-SUM ROUNDED = W-ABS-LAT + W-ABS-LON
045300      DIVIDE W-LATLON-SUM BY 1 GIVING W-LATLON-WHOLE
045400      COMPUTE W-LATLON-FRAC ROUNDED =
045500              W-LATLON-SUM - W-LATLON-WHOLE
045600      IF W-LATLON-FRAC > 1 MOVE 1 TO W-LATLON-FRAC END-IF
045700      MOVE W-LATLON-FRAC TO ZK-P19
045800      .
045900  C400-99.
046000      EXIT.
046100******************************************************************
046200* P20: Sammelindex und Satz schreiben
046300******************************************************************
046400  C500-SATZ-SCHREIBEN SECTION.
046500  C500-00.
046600      COMPUTE W-RESULT ROUNDED = (ZK-P1 + ZK-P5 + ZK-P8) / 3
046700      MOVE W-RESULT TO ZK-P20
046800*
046900      MOVE ZB-TRAIN-ID TO ZK-TRAIN-ID
047000      WRITE ZK-SATZ
047100      .
047200  C500-99.
047300      EXIT.
047400******************************************************************
047500* Satz ZUGBEWEGUNGEN lesen
047600******************************************************************
047700  F100-READ-TRAIN SECTION.
047800  F100-00.
047900      READ ZUGBEWEGUNGEN
048000          AT END SET TR-EOF TO TRUE
048100      END-READ
048200      .
048300  F100-99.
048400      EXIT.
