000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300 ?SEARCH  =TALLIB
000400 ?SEARCH  =MATHLIB
000500 ?NOLMAP, SYMBOLS, INSPECT
000600 ?SAVE ALL
000700 ?SAVEABEND
000800 ?LINES 66
000900 ?CHECK 3
001000*
001100  IDENTIFICATION DIVISION.
001200*
001300  PROGRAM-ID.      PROSCN0O.
001400  AUTHOR.          K. LEUTHOLD.
001500  INSTALLATION.    EVU-RECHENZENTRUM STUTTGART.
001600  DATE-WRITTEN.    1989-04-19.
001700  DATE-COMPILED.
001800  SECURITY.        NUR INTERNER GEBRAUCH - BETRIEBSDATEN.
001900*
002000*****************************************************************
002100* Letzte Aenderung :: 2020-08-12
002200* Letzte Version   :: D.02.00
002300* Kurzbeschreibung :: Naeherungs-Abtastung ueber alle Zugpaare
002400* Kurzbeschreibung :: der Bewegungsdatei (Haversine, 100 Meter)
002500*
002600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*---------------------------------------------------------------*
002900* Vers.  | Datum    | von | Kommentar
003000*--------|----------|-----|------------------------------------*
003100*A.00.00 |1989-04-19| KL  | Neuerstellung - Abtastung aller
003200*        |          |     | Zugpaare in die Bahnhofstabelle
003300*--------|----------|-----|------------------------------------*
003400*B.00.00 |1992-05-30| LOR | Schwellwert auf 100 Meter nach
003500*        |          |     | Betriebsvorschrift 14/92 festgelegt
003600*--------|----------|-----|------------------------------------*
003700*C.00.00 |1998-09-18| KL  | JAHR-2000: Zeitfelder nur als
003800*        |          |     | Millisekunden gefuehrt, keine Aend.
003900*--------|----------|-----|------------------------------------*
004000*D.00.00 |2009-07-02| RB  | RAILNET-0099: "All safe"-Satz, wenn
004100*        |          |     | kein Zugpaar den Schwellwert verletzt
004200*--------|----------|-----|------------------------------------*
004300*D.01.00 |2017-09-12| MA  | RAILNET-0241: Zugtabelle auf 500
004400*        |          |     | Zuege pro Lauf erweitert
004500*--------|----------|-----|------------------------------------*
004600*D.02.00 |2020-08-12| KL  | RAILNET-0241: Aktionswert bei Ab-
004700*        |          |     | standsueberwachung auf STOP statt
004800*        |          |     | STOP_BOTH korrigiert
004900*---------------------------------------------------------------*
005000*
005100* Programmbeschreibung
005200* --------------------
005300* Liest alle Saetze der Bewegungsdatei ZUGBEWEGUNGEN in eine
005400* Arbeitstabelle und bildet daraus alle Zugpaare (i < j). Fuer
005500* jedes Paar wird der Grosskreisabstand nach der Haversine-Formel
005600* ermittelt. Unterschreitet der Abstand 100 Meter, wird ein
005700* STOP-Satz mit beiden Zug-Ids auf KOLLENTSCHEID geschrieben.
005800* Verletzt kein Paar den Schwellwert, wird ein einziger NORMAL-
005900* Satz geschrieben ("All safe").
006000*
006100******************************************************************
006200*
006300  ENVIRONMENT DIVISION.
006400  CONFIGURATION SECTION.
006500  SPECIAL-NAMES.
006600      SWITCH-15 IS ANZEIGE-VERSION
006700          ON STATUS IS SHOW-VERSION
006800      CLASS ALPHNUM IS "0123456789"
006900                       "abcdefghijklmnopqrstuvwxyz"
007000                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007100                       " .,;-_!$%&/=*+".
007200*
007300  INPUT-OUTPUT SECTION.
007400  FILE-CONTROL.
007500      SELECT ZUGBEWEGUNGEN ASSIGN TO "ZUGBEW"
007600          ORGANIZATION IS LINE SEQUENTIAL
007700          FILE STATUS IS FILE-STATUS.
007800      SELECT KOLLENTSCHEID ASSIGN TO "KOLENT"
007900          ORGANIZATION IS LINE SEQUENTIAL
008000          FILE STATUS IS OUT-FILE-STATUS.
008100*
008200  DATA DIVISION.
008300  FILE SECTION.
008400*--------------------------------------------------------------*
008500* TRAIN-IN - Zugsatz (wie in TRNPAR0O)
008600*--------------------------------------------------------------*
008700  FD  ZUGBEWEGUNGEN.
008800  01  ZB-SATZ.
008900      05  ZB-TRAIN-ID          PIC X(10).
009000      05  ZB-SPEED-KMH         PIC S9(4)V9(2).
009100      05  ZB-PREV-SPEED-KMH    PIC S9(4)V9(2).
009200      05  ZB-PREV-ACCEL        PIC S9(4)V9(4).
009300      05  ZB-PROGRESS          PIC S9(1)V9(6).
009400      05  ZB-PRIORITY          PIC 9(1).
009500      05  ZB-STATUS            PIC X(10).
009600      05  ZB-LAT               PIC S9(3)V9(6).
009700      05  ZB-LON               PIC S9(3)V9(6).
009800      05  ZB-START-TIME-MS     PIC 9(13).
009900      05  ZB-NOW-MS            PIC 9(13).
010000      05  FILLER               PIC X(05).
010100*--------------------------------------------------------------*
010200* DECISION-OUT - ein Satz je verletztem Paar, sonst ein Satz
010300*--------------------------------------------------------------*
010400  FD  KOLLENTSCHEID.
010500  01  KE-SATZ.
010600      05  KE-ACTION            PIC X(10).
010700      05  KE-STOP-TRAIN-ID     PIC X(10).
010800      05  KE-LET-PASS-ID       PIC X(10).
010900      05  KE-TRAIN-A-ID        PIC X(10).
011000      05  KE-TRAIN-B-ID        PIC X(10).
011100      05  KE-REASON            PIC X(30).
011200      05  FILLER               PIC X(10).
011300*
011400  WORKING-STORAGE SECTION.
011500*--------------------------------------------------------------*
011600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011700*--------------------------------------------------------------*
011800  01          COMP-FELDER.
011900      05      C4-ANZ-ZUEGE        PIC S9(04) COMP VALUE ZERO.
012000      05      C4-INDEX-I          PIC S9(04) COMP VALUE ZERO.
012100      05      C4-INDEX-J          PIC S9(04) COMP VALUE ZERO.
012200      05      C9-TREFFER          PIC S9(09) COMP VALUE ZERO.
012300      05      FILLER              PIC X(02).
012400*--------------------------------------------------------------*
012500* Display-Felder: Praefix D
012600*--------------------------------------------------------------*
012700  01          DISPLAY-FELDER.
012800      05      D-ANZ                PIC Z9.
012900      05      D-TREFFER            PIC ZZZ9.
013000      05      FILLER               PIC X(02).
013100*--------------------------------------------------------------*
013200* Felder mit konstantem Inhalt: Praefix K
013300*--------------------------------------------------------------*
013400  01          KONSTANTE-FELDER.
013500      05      K-MODUL              PIC X(08) VALUE "PROSCN0O".
013600      05      K-ERDRADIUS-M         PIC 9(7)   VALUE 6371000.
013700      05      K-SCHWELLWERT-M       PIC 9(3)V9(1) VALUE 100.0.
013800      05      K-GRAD-ZU-RAD        PIC 9(1)V9(8) VALUE 0.01745329.
013900      05      K-MAX-ZUEGE           PIC 9(3)   VALUE 500.
014000      05      FILLER               PIC X(02).
014100*----------------------------------------------------------------*
014200* Conditional-Felder
014300*----------------------------------------------------------------*
014400  01          SCHALTER.
014500      05      FILE-STATUS           PIC X(02).
014600          88  FILE-OK                           VALUE "00".
014700          88  FILE-NOK                     VALUE "01" THRU "99".
014800      05      REC-STAT REDEFINES FILE-STATUS.
014900         10   FILE-STATUS1          PIC X.
015000          88  FILE-EOF                          VALUE "1".
015100         10                         PIC X.
015200      05      OUT-FILE-STATUS        PIC X(02).
015300          88  OUT-FILE-OK                       VALUE "00".
015400      05      ZB-EOF-SW             PIC X       VALUE "N".
015500          88  ZB-EOF                            VALUE "J".
015600      05      TREFFER-SW            PIC X       VALUE "N".
015700          88  TREFFER-VORHANDEN                 VALUE "J".
015800      05      PRG-STATUS            PIC 9       VALUE ZERO.
015900          88  PRG-OK                            VALUE ZERO.
016000          88  PRG-ABBRUCH                       VALUE 1.
016100      05      FILLER                PIC X(02).
016200*--------------------------------------------------------------*
016300* Zugtabelle: Praefix BT, zeilenweise indiziert ueber BT-IDX
016400*--------------------------------------------------------------*
016500  01          ZUG-TABELLE.
016600      05      BT-EINTRAG OCCURS 500 TIMES
016700                          INDEXED BY BT-IDX BT-JDX.
016800         10   BT-TRAIN-ID           PIC X(10).
016900         10   BT-LAT                PIC S9(3)V9(6).
017000         10   BT-LON                PIC S9(3)V9(6).
017100*            alternative Sicht: Tabelleneintrag als Zeichenkette
017200*            fuer Pruefausgaben im Testbetrieb
017300      05      BT-TABELLE-X REDEFINES BT-EINTRAG.
017400         10   BT-DUMMY OCCURS 500 TIMES PIC X(29).
017500      05      FILLER                PIC X(02).
017600*--------------------------------------------------------------*
017700* Arbeitsfelder fuer die Haversine-Rechnung: Praefix W
017800*--------------------------------------------------------------*
017900  01          WORK-FELDER.
018000      05      W-LAT-A-RAD COMP-2.
018100      05      W-LAT-B-RAD COMP-2.
018200      05      W-DLAT-RAD  COMP-2.
018300      05      W-DLON-RAD  COMP-2.
018400      05      W-SIN-DLAT-H COMP-2.
018500      05      W-SIN-DLON-H COMP-2.
018600      05      W-COS-LAT-A  COMP-2.
018700      05      W-COS-LAT-B  COMP-2.
018800      05      W-HAVERSINE-A COMP-2.
018900      05      W-WURZEL      COMP-2.
019000      05      W-ASIN-ERG    COMP-2.
019100      05      W-ABSTAND-M   PIC 9(7)V9(2).
019200*            alternative Sicht fuer Pruefausgaben (ganze Meter)
019300      05      W-ABSTAND-X REDEFINES W-ABSTAND-M.
019400         10   W-ABSTAND-GANZ  PIC 9(7).
019500         10   W-ABSTAND-DEZ   PIC 9(2).
019600      05      FILLER              PIC X(02).
019700*
019800  PROCEDURE DIVISION.
019900******************************************************************
020000* Steuerungs-Section
020100******************************************************************
020200  A100-STEUERUNG SECTION.
020300  A100-00.
020400      IF SHOW-VERSION
020500          DISPLAY K-MODUL " vom: " WHEN-COMPILED
020600          STOP RUN
020700      END-IF
020800*
020900      PERFORM B000-VORLAUF
021000      IF PRG-ABBRUCH
021100         CONTINUE
021200      ELSE
021300         PERFORM B100-ABTASTUNG
021400         PERFORM B200-ERGEBNIS-SCHREIBEN
021500      END-IF
021600*
021700      PERFORM B090-ENDE
021800      STOP RUN
021900      .
022000  A100-99.
022100      EXIT.
022200******************************************************************
022300* Vorlauf: Dateien oeffnen, Zugtabelle aufbauen
022400******************************************************************
022500  B000-VORLAUF SECTION.
022600  B000-00.
022700      OPEN INPUT ZUGBEWEGUNGEN
022800      IF FILE-NOK
022900         DISPLAY "PROSCN0O: OPEN ZUGBEW FEHLER " FILE-STATUS
023000         SET PRG-ABBRUCH TO TRUE
023100         EXIT SECTION
023200      END-IF
023300*
023400      OPEN OUTPUT KOLLENTSCHEID
023500      IF NOT OUT-FILE-OK
023600         DISPLAY "PROSCN0O: OPEN KOLLENTSCHEID FEHLER "
023700                 OUT-FILE-STATUS
023800         SET PRG-ABBRUCH TO TRUE
023900         EXIT SECTION
024000      END-IF
024100*
024200      PERFORM C010-ZUGTABELLE-LADEN
024300      .
024400  B000-99.
024500      EXIT.
024600******************************************************************
024700* Abtastung aller Zugpaare i < j ueber die Zugtabelle
024800******************************************************************
024900  B100-ABTASTUNG SECTION.
025000  B100-00.
025100      IF C4-ANZ-ZUEGE < 2
025200         EXIT SECTION
025300      END-IF
025400*
025500      PERFORM C100-PAARE-ABTASTEN
025600              VARYING C4-INDEX-I FROM 1 BY 1
025700              UNTIL C4-INDEX-I > C4-ANZ-ZUEGE
025800      .
025900  B100-99.
026000      EXIT.
026100******************************************************************
026200* Ergebnis schreiben: ein Satz je Treffer, sonst ein "All safe"-
026300* Satz (Rev. D.00.00)
026400******************************************************************
026500  B200-ERGEBNIS-SCHREIBEN SECTION.
026600  B200-00.
026700      IF NOT TREFFER-VORHANDEN
026800         MOVE "NORMAL"    TO KE-ACTION
026900         MOVE SPACES      TO KE-STOP-TRAIN-ID KE-LET-PASS-ID
027000         MOVE SPACES      TO KE-TRAIN-A-ID KE-TRAIN-B-ID
027100         MOVE "All safe"  TO KE-REASON
027200         WRITE KE-SATZ
027300      END-IF
027400      .
027500  B200-99.
027600      EXIT.
027700******************************************************************
027800* Nachlauf: Dateien schliessen, Abschlussmeldung
027900******************************************************************
028000  B090-ENDE SECTION.
028100  B090-00.
028200      CLOSE ZUGBEWEGUNGEN
028300      CLOSE KOLLENTSCHEID
028400      MOVE C4-ANZ-ZUEGE TO D-ANZ
028500      MOVE C9-TREFFER   TO D-TREFFER
028600      DISPLAY "PROSCN0O: ZUEGE GELESEN: " D-ANZ
028700               " TREFFER: " D-TREFFER
028800      .
028900  B090-99.
029000      EXIT.
029100******************************************************************
029200* Zugtabelle aus ZUGBEWEGUNGEN aufbauen (bis K-MAX-ZUEGE Saetze)
029300******************************************************************
029400  C010-ZUGTABELLE-LADEN SECTION.
029500  C010-00.
029600      PERFORM F100-READ-ZUG
029700      PERFORM C020-ZUG-EINTRAGEN
029800              UNTIL ZB-EOF OR C4-ANZ-ZUEGE = K-MAX-ZUEGE
029900      .
030000  C010-99.
030100      EXIT.
030200******************************************************************
030300* Einen Zugsatz in die Tabelle eintragen
030400******************************************************************
030500  C020-ZUG-EINTRAGEN SECTION.
030600  C020-00.
030700      ADD 1 TO C4-ANZ-ZUEGE
030800      SET BT-IDX TO C4-ANZ-ZUEGE
030900      MOVE ZB-TRAIN-ID TO BT-TRAIN-ID (BT-IDX)
031000      MOVE ZB-LAT      TO BT-LAT (BT-IDX)
031100      MOVE ZB-LON      TO BT-LON (BT-IDX)
031200      PERFORM F100-READ-ZUG
031300      .
031400  C020-99.
031500      EXIT.
031600******************************************************************
031700* Innere Schleife ueber j = i+1 .. Anzahl Zuege
031800******************************************************************
031900  C100-PAARE-ABTASTEN SECTION.
032000  C100-00.
032100      COMPUTE C4-INDEX-J = C4-INDEX-I + 1
032200      PERFORM C200-PAAR-PRUEFEN
032300              VARYING C4-INDEX-J FROM C4-INDEX-J BY 1
032400              UNTIL C4-INDEX-J > C4-ANZ-ZUEGE
032500      .
032600  C100-99.
032700      EXIT.
032800******************************************************************
032900* Ein Zugpaar (I,J) pruefen: Abstand ermitteln, bei Unterschrei-
033000* tung des Schwellwerts einen STOP-Satz schreiben
033100******************************************************************
033200  C200-PAAR-PRUEFEN SECTION.
033300  C200-00.
033400      SET BT-IDX TO C4-INDEX-I
033500      SET BT-JDX TO C4-INDEX-J
033600      PERFORM C300-ABSTAND-ERMITTELN
033700      IF W-ABSTAND-M NOT > K-SCHWELLWERT-M
033800         ADD 1 TO C9-TREFFER
033900         SET TREFFER-VORHANDEN TO TRUE
034000*       RAILNET-0241 (2020-08-12/KL): eigener Aktionswert STOP
034100*       fuer die Abstandsueberwachung - STOP_BOTH gehoert der
034200*       Kollisionspruefung (COLDEC0O) und darf hier nicht
034300*       wiederverwendet werden.
034400         MOVE "STOP"                TO KE-ACTION
034500         MOVE SPACES                TO KE-STOP-TRAIN-ID
034600         MOVE SPACES                TO KE-LET-PASS-ID
034700         MOVE BT-TRAIN-ID (BT-IDX)  TO KE-TRAIN-A-ID
034800         MOVE BT-TRAIN-ID (BT-JDX)  TO KE-TRAIN-B-ID
034900         MOVE "Collision danger"    TO KE-REASON
035000         WRITE KE-SATZ
035100      END-IF
035200      .
035300  C200-99.
035400      EXIT.
035500******************************************************************
035600* Grosskreisabstand nach Haversine ueber =MATHLIB-Routinen fuer
035700* das Paar (BT-IDX, BT-JDX)
035800******************************************************************
035900  C300-ABSTAND-ERMITTELN SECTION.
036000  C300-00.
036100      COMPUTE W-LAT-A-RAD =
036200              BT-LAT (BT-IDX) * K-GRAD-ZU-RAD
036300      COMPUTE W-LAT-B-RAD =
036400              BT-LAT (BT-JDX) * K-GRAD-ZU-RAD
036500      COMPUTE W-DLAT-RAD =
036600              (BT-LAT (BT-JDX) - BT-LAT (BT-IDX)) * K-GRAD-ZU-RAD
036700      COMPUTE W-DLON-RAD =
036800              (BT-LON (BT-JDX) - BT-LON (BT-IDX)) * K-GRAD-ZU-RAD
036900*
037000      ENTER TAL "SIN_" USING W-DLAT-RAD, W-SIN-DLAT-H
037100      COMPUTE W-SIN-DLAT-H = W-SIN-DLAT-H / 2
037200      ENTER TAL "SIN_" USING W-SIN-DLAT-H, W-SIN-DLAT-H
037300*
037400      ENTER TAL "SIN_" USING W-DLON-RAD, W-SIN-DLON-H
037500      COMPUTE W-SIN-DLON-H = W-SIN-DLON-H / 2
037600      ENTER TAL "SIN_" USING W-SIN-DLON-H, W-SIN-DLON-H
037700*
037800      ENTER TAL "COS_" USING W-LAT-A-RAD, W-COS-LAT-A
037900      ENTER TAL "COS_" USING W-LAT-B-RAD, W-COS-LAT-B
038000*
038100      COMPUTE W-HAVERSINE-A =
038200              (W-SIN-DLAT-H * W-SIN-DLAT-H) +
038300              (W-COS-LAT-A * W-COS-LAT-B *
038400               (W-SIN-DLON-H * W-SIN-DLON-H))
038500*
038600      ENTER TAL "SQRT_" USING W-HAVERSINE-A, W-WURZEL
038700      ENTER TAL "ASIN_" USING W-WURZEL, W-ASIN-ERG
038800*
038900      COMPUTE W-ABSTAND-M ROUNDED =
039000              2 * K-ERDRADIUS-M * W-ASIN-ERG
039100      .
039200  C300-99.
039300      EXIT.
039400******************************************************************
039500* Satz ZUGBEWEGUNGEN lesen
039600******************************************************************
039700  F100-READ-ZUG SECTION.
039800  F100-00.
039900      READ ZUGBEWEGUNGEN
040000          AT END SET ZB-EOF TO TRUE
040100      END-READ
040200      .
040300  F100-99.
040400      EXIT.
